000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF ECOBANK DATA PROCESSING CTR  *
000300* ALL RIGHTS RESERVED                                          *
000400*****************************************************************
000500* PROGRAM   :  CARBBRK                                        *
000600*                                                               *
000700* AUTHOR    :  M. WALLACE                                      *
000800* INSTALLATION.  ECOBANK DATA PROCESSING CENTER.                *
000900* DATE-WRITTEN.  09/25/97.                                      *
001000* DATE-COMPILED.                                                *
001100* SECURITY.  ECOBANK INTERNAL USE ONLY -- NOT FOR DISTRIBUTION. *
001200*                                                               *
001300* CATEGORY-BREAKDOWN ANALYSIS -- PAIRS THE CARD-TRANSACTION     *
001400* FEED AGAINST THE TRANSACTION-CARBON OUTPUT CARBCALC WROTE     *
001500* EARLIER IN THE CHAIN (SAME PAIRED-READ-BY-POSITION METHOD      *
001600* CARBSTAT USES -- NO SORT STEP IN FRONT OF THIS PROGRAM),       *
001700* GROUPS EACH USER'S TRANSACTIONS BY CATEGORY, AND WRITES ONE    *
001800* BREAKDOWN RECORD PER CATEGORY PER USER SHOWING THAT CATEGORY'S *
001900* SHARE OF THE USER'S TOTAL CARBON FOOTPRINT.  A CATEGORY-      *
002000* WITHIN-USER CONTROL-BREAK LISTING IS PRINTED AT THE SAME TIME. *
002100*                                                               *
002200* GROWN FROM THE OLD CONTRACT-REDEMPTION ANALYSIS RUN -- KEEPS  *
002300* ITS TWO-LEVEL OCCURS TABLE HABIT (THERE IT WAS YEAR BY YEARS- *
002400* EARLY, HERE IT IS USER BY CATEGORY) AND ITS CONTROL-BREAK     *
002500* PRINT-TABLE STYLE, RECAST INTO THIS SHOP'S NUMBERED-PARAGRAPH *
002600* PERFORM-THRU-EXIT PLAN TO MATCH CARBCALC/CARBFACT/CARBSTAT.   *
002700*                                                               *
002800* THIS IS THE LAST STEP IN THE NIGHTLY CARBON CHAIN -- IT RUNS  *
002900* AFTER CARBCALC (COMPUTES PER-TRANSACTION CARBON), CARBFACT    *
003000* (MAINTAINS THE EMISSION-FACTOR TABLE CARBCALC READS), AND     *
003100* CARBSTAT (ROLLS CARBON UP TO THE PER-USER ECO SCORE).  THIS   *
003200* PROGRAM ADDS THE ONE BREAKDOWN CARBSTAT DOES NOT PRODUCE:     *
003300* WHICH SPENDING CATEGORIES ARE DRIVING EACH USER'S FOOTPRINT.  *
003400*                                                               *
003500* CHANGE LOG                                                   *
003600* ----------                                                   *
003700* 09/25/97  MW   0000  ORIGINAL PROGRAM (YEAR2000 CONTRACT-     *
003800*                      REDEMPTION ANALYSIS) -- SEE VERSION      *
003900*                      HISTORY BELOW, CARRIED FORWARD FOR       *
004000*                      CONTINUITY                               *
004100*         ALPHA VERSION 0.4 - MW  - 25/9/97                    *
004200*         BETA VERSION  0.5 - WLT - 5/12/97 - FIXED FOR MVS     *
004300*                               COBOL II                        *
004400* 08/14/07  RTM  0255  RECAST AS CATEGORY-BREAKDOWN ANALYSIS    *
004500*                      FOR THE CARBON DESK -- OUTER TABLE NOW   *
004600*                      USER, INNER TABLE NOW CATEGORY            *
004700* 03/30/09  MWG  CR0260  PAIRED READ AGAINST TRANSACTION-CARBON  *
004800*                      FILE IN INPUT ORDER, MATCHING CARBSTAT'S  *
004900*                      FIX OF THE SAME DATE                      *
005000* 09/02/11  JSF  CR0301  ZERO-GRAND-TOTAL GUARD ADDED SO A USER  *
005100*                      WITH ALL-ZERO CARBON DOES NOT ABEND ON    *
005200*                      THE PERCENTAGE DIVIDE                     *
005300* 02/28/12  JSF  CR0312  CONFIRMED "AUTRE" IS THE CORRECT HOUSE  *
005400*                      TERM FOR AN UNCLASSIFIED CATEGORY, NOT A  *
005500*                      TYPO -- SEE CATBRK COPYBOOK REMARKS       *
005600* 09/04/19  TAQ  CR0388  CORRECTED SOURCE-COMPUTER/OBJECT-      *
005700*                      COMPUTER TO IBM-370 PER THE CURRENT      *
005800*                      HARDWARE INVENTORY -- CARRIED OVER       *
005900*                      UNCHANGED FROM WRKSFINL UNTIL NOW         *
006000* 04/22/21  TAQ  CR0401  WIDENED PROGRAM COMMENTARY PER THE     *
006100*                      CENTER-WIDE DOCUMENTATION STANDARD --    *
006200*                      NO LOGIC CHANGED, PARAGRAPH BANNERS AND  *
006300*                      FIELD-LEVEL NOTES ADDED THROUGHOUT       *
006400* 11/03/22  TAQ  CR0425  ADDED SPECIAL-NAMES PARAGRAPH NAMING   *
006500*                      THE PRINT DEVICE -- SHOP STANDARD        *
006600*                      REQUIRES IT ON EVERY PROGRAM EVEN WHEN   *
006700*                      THE MNEMONIC ITSELF IS NEVER REFERENCED  *
006800*****************************************************************
006900 IDENTIFICATION DIVISION.
007000 PROGRAM-ID.  CARBBRK.
007100 AUTHOR.      M. WALLACE.
007200 INSTALLATION.  ECOBANK DATA PROCESSING CENTER.
007300 DATE-WRITTEN.  09/25/97.
007400 DATE-COMPILED.
007500 SECURITY.  ECOBANK INTERNAL USE ONLY -- NOT FOR DISTRIBUTION.
007600*    SIX IDENTIFICATION-DIVISION PARAGRAPH NAMES ABOVE, SAME SIX
007700*    AND SAME ORDER AS CARBCALC/CARBFACT/CARBSTAT
007800 ENVIRONMENT DIVISION.
007900* CONFIGURATION SECTION IS CARRIED OVER FROM WRKSFINL -- THIS
008000* PROGRAM DOES NOT ITSELF USE SOURCE-COMPUTER/OBJECT-COMPUTER
008100* FOR ANYTHING, BUT THE PARAGRAPH NAMES ARE REQUIRED BY THE
008200* SHOP'S COMPILE PROCEDURE AND ARE LEFT IN PLACE
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER. IBM-370.
008500 OBJECT-COMPUTER. IBM-370.
008600*    PRINT-DEVICE MNEMONIC PER CR0425 -- NOT REFERENCED IN ANY
008700*    WRITE STATEMENT BELOW, WHICH USES AFTER PAGE DIRECTLY
008800 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
008900
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200
009300*****************************************************************
009400* FOUR SELECTS -- TWO INPUT (BOTH WRITTEN BY EARLIER STEPS IN   *
009500* THE NIGHTLY CHAIN), TWO OUTPUT (THIS PROGRAM'S OWN BREAKDOWN  *
009600* FILE AND ITS PRINTED REPORT).  NEITHER INPUT FILE IS SORTED   *
009700* OR KEYED -- BOTH MUST ARRIVE IN THE SAME ORDER CARBCALC WROTE *
009800* THEM IN, OR THE PAIRED READ IN 200-PROCESS-TRAN-PAIR BELOW    *
009900* WILL REPORT KEY MISMATCHES AGAINST GOOD DATA.                 *
010000*****************************************************************
010100*    CARD-TRANSACTION FEED, SAME FILE CARBCALC AND CARBSTAT
010200*    BOTH READ EARLIER IN THE NIGHTLY CHAIN
010300     SELECT TRANSACTION-FILE
010400     ASSIGN TO TRANFILE
010500         ACCESS MODE IS SEQUENTIAL
010600         FILE STATUS IS WS-TRANFILE-STATUS.
010700
010800*    PER-TRANSACTION CARBON FIGURE CARBCALC WROTE -- READ IN
010900*    THE SAME ORDER AS TRANSACTION-FILE, NOT KEYED
011000     SELECT TRANSACTION-CARBON-FILE
011100     ASSIGN TO CARBIN
011200         ACCESS MODE IS SEQUENTIAL
011300         FILE STATUS IS WS-CARBIN-STATUS.
011400
011500*    ONE OUTPUT RECORD PER CATEGORY PER USER -- THIS PROGRAM'S
011600*    OWN OUTPUT, WRITTEN AT THE 800 PASS BELOW
011700     SELECT CATEGORY-BREAKDOWN-FILE
011800     ASSIGN TO CATBRKOT
011900         ACCESS MODE IS SEQUENTIAL
012000         FILE STATUS IS WS-CATBRKOT-STATUS.
012100
012200*    PRINTED CONTROL-BREAK LISTING -- NO FILE STATUS CLAUSE,
012300*    SAME HABIT AS THE OTHER THREE PROGRAMS IN THIS CHAIN
012400     SELECT REPORT-FILE
012500     ASSIGN TO CARBBRPT
012600         ACCESS MODE IS SEQUENTIAL.
012700
012800 DATA DIVISION.
012900 FILE SECTION.
013000
013100*****************************************************************
013200* FOUR FDS MATCHING THE FOUR SELECTS ABOVE.  THE TWO INPUT      *
013300* RECORD LAYOUTS AND THE OUTPUT BREAKDOWN LAYOUT ARE ALL HELD   *
013400* IN COPYBOOKS SHARED WITH THE OTHER PROGRAMS IN THIS CHAIN --  *
013500* A CHANGE TO ANY OF THEM RIPPLES THROUGH WITHOUT A RECOMPILE   *
013600* OF THE COPYBOOK ITSELF.  THE PRINT LINE IS LOCAL TO THIS      *
013700* PROGRAM, AS IT IS IN THE OTHER THREE.                         *
013800*****************************************************************
013900*    INPUT -- SEE TRANREC COPYBOOK FOR THE FULL TRANSACTION
014000*    LAYOUT, SHARED WITH CARBCALC AND CARBSTAT
014100 FD  TRANSACTION-FILE
014200     RECORDING MODE IS F.
014300 COPY TRANREC.
014400
014500*    INPUT -- SEE TRNCARB COPYBOOK, ALSO SHARED WITH CARBSTAT
014600 FD  TRANSACTION-CARBON-FILE
014700     RECORDING MODE IS F.
014800 COPY TRNCARB.
014900
015000*    OUTPUT -- SEE CATBRK COPYBOOK FOR THE BREAKDOWN RECORD
015100*    LAYOUT THIS PROGRAM WRITES
015200 FD  CATEGORY-BREAKDOWN-FILE
015300     RECORDING MODE IS F.
015400 COPY CATBRK.
015500
015600*    STANDARD 132-COLUMN PRINT LINE, SAME WIDTH AS THE REPORTS
015700*    IN THE OTHER THREE PROGRAMS
015800 FD  REPORT-FILE
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD.
016100 01  REPORT-RECORD               PIC X(132).
016200
016300 WORKING-STORAGE SECTION.
016400*****************************************************************
016500* WORKING-STORAGE IS LAID OUT IN THE SAME ORDER AS THE OTHER    *
016600* THREE PROGRAMS IN THIS CHAIN: 77-LEVEL SCRATCH FIELDS FIRST,  *
016700* THEN FILE-STATUS CODES, THEN MISCELLANEOUS SWITCHES AND WORK  *
016800* FIELDS, THEN RUN-LEVEL COUNTERS, THEN THE MAIN WORK TABLE,    *
016900* THEN THE REPORT LINE LAYOUTS, AND FINALLY THE ABEND-TEST      *
017000* REDEFINES AT THE VERY BOTTOM.  NEW FIELDS GO INTO THE GROUP   *
017100* THEY BELONG TO, NOT TACKED ON AT THE END.                     *
017200*****************************************************************
017300*****************************************************************
017400* 77-LEVEL WORK FIELDS -- SAME HABIT WRKSFINL USED FOR ITS       *
017500* SUB1/SUB2 SUBSCRIPTS AND ITS TEST-STATUS SWITCH, KEPT HERE FOR *
017600* THE TABLE-INDEX SAVE-AREAS AND THE TWO COMMONEST SWITCHES.     *
017700*****************************************************************
017800*    SAVE-AREAS FOR THE LAST SUBSCRIPT FOUND BY A TABLE SEARCH --
017900*    SET BY THE 210/220 FIND-OR-ADD PARAGRAPHS AND READ BY
018000*    EVERY PARAGRAPH DOWNSTREAM OF THEM
018100 77  WS-USER-MATCHED-IDX        PIC S9(4) COMP-3 VALUE +0.
018200 77  WS-CAT-MATCHED-IDX         PIC S9(4) COMP-3 VALUE +0.
018300*    DRIVES THE MAIN PROCESSING LOOP IN THE PROCEDURE DIVISION
018400 77  TRAN-EOF-SW                PIC X(1) VALUE "N".
018500     88 AT-TRAN-EOF  VALUE "Y".
018600*    SET BY 890-REPORT-BAD-STATUS -- NOT TESTED ANYWHERE IN
018700*    THIS PROGRAM TODAY, CARRIED OVER FROM WRKSFINL AS-IS
018800 77  ERROR-FOUND-SW             PIC X(1) VALUE " ".
018900     88 ERROR-FOUND   VALUE "Y".
019000*    ONE FILE-STATUS FIELD PER SELECT THAT CARRIES ONE -- THE
019100*    REPORT-FILE SELECT ABOVE HAS NO FILE STATUS CLAUSE, SO
019200*    THERE IS NO MATCHING ENTRY HERE
019300*    TWO-CHARACTER STANDARD COBOL FILE STATUS CODES THROUGHOUT --
019400*    '00' SUCCESS, '10' AT END, ANYTHING ELSE IS UNEXPECTED
019500 01  FILE-STATUS-CODES.
019600*        TESTED AFTER EVERY READ OF TRANSACTION-FILE
019700     05  WS-TRANFILE-STATUS      PIC X(2).
019800         88 TRAN-FOUND    VALUE "00".
019900         88 TRAN-EOF      VALUE "10".
020000*        TESTED AFTER EVERY READ OF TRANSACTION-CARBON-FILE
020100     05  WS-CARBIN-STATUS        PIC X(2).
020200         88 CARBIN-FOUND  VALUE "00".
020300         88 CARBIN-EOF    VALUE "10".
020400*        TESTED AFTER EVERY WRITE TO CATEGORY-BREAKDOWN-FILE --
020500*        NO EOF 88 NEEDED, THIS FILE IS OUTPUT ONLY
020600     05  WS-CATBRKOT-STATUS      PIC X(2).
020700         88 CATBRKOT-OK   VALUE "00".
020800     05  FILLER                  PIC X(01) VALUE SPACE.
020900
021000*****************************************************************
021100* THREE SWITCHES IN THIS GROUP ALL FOLLOW THE SAME SHAPE --     *
021200* SET TO 'N' AT THE TOP OF THE PARAGRAPH THAT USES THEM, THEN   *
021300* FLIPPED TO 'Y' INSIDE A SEARCH LOOP WHEN A MATCH IS FOUND.    *
021400* NONE OF THEM PERSIST ACROSS TRANSACTIONS.                     *
021500*****************************************************************
021600*    GENERAL-PURPOSE WORK FIELDS, ONE GROUP PER SHOP HABIT
021700 01  MISC-FIELDS.
021800*    CURRENT PARAGRAPH NAME, MOVED IN AT THE TOP OF THE
021900*    PARAGRAPHS THAT DISPLAY THEMSELVES FOR TRACING
022000     05  PARA-NAME                  PIC X(40).
022100*    SET BY 200-PROCESS-TRAN-PAIR WHEN THE TWO INPUT FILES FALL
022200*    OUT OF STEP WITH EACH OTHER
022300     05  KEY-MISMATCH-SW            PIC X(1) VALUE "N".
022400         88 KEYS-MISMATCHED VALUE "Y".
022500*    SET BY 210-FIND-OR-ADD-USER/212-SEARCH-USER-TABLE WHEN THE
022600*    INCOMING TRN-USER-ID IS ALREADY IN THE OUTER TABLE
022700     05  USER-FOUND-SW              PIC X(1) VALUE "N".
022800         88 USER-IN-TABLE VALUE "Y".
022900*    SET BY 220-FIND-OR-ADD-CATEGORY/222-SEARCH-CATEGORY-TABLE
023000*    WHEN THE CATEGORY IS ALREADY IN THIS USER'S INNER TABLE
023100     05  CATEGORY-FOUND-SW          PIC X(1) VALUE "N".
023200         88 CATEGORY-IN-TABLE VALUE "Y".
023300*    MOVED IN BEFORE EVERY CALL TO 890-REPORT-BAD-STATUS --
023400*    WHATEVER IS IN HERE BECOMES THE PRINTED ERROR MESSAGE
023500     05  ABEND-REASON               PIC X(50).
023600*    HOLDS EITHER THE INCOMING TRN-CATEGORY OR THE LITERAL
023700*    'AUTRE' WHEN TRN-CATEGORY COMES IN BLANK -- SET ONCE PER
023800*    TRANSACTION BY 220-FIND-OR-ADD-CATEGORY BEFORE THE SEARCH
023900     05  WS-CATEGORY-NAME           PIC X(20) VALUE SPACES.
024000     05  FILLER                     PIC X(01) VALUE SPACE.
024100
024200*    RUN-LEVEL COUNTERS, DISPLAYED AT END OF JOB PER SHOP HABIT
024300*    (NOT PRINTED ON THE REPORT ITSELF -- JOB LOG ONLY)
024400*    NONE OF THESE THREE ARE PRINTED ON THE REPORT -- DISPLAYED
024500*    TO THE JOB LOG AT END OF RUN FOR OPERATIONS TO EYEBALL
024600 01  RUN-TOTALS.
024700*        BUMPED ONCE PER MATCHED PAIR IN 200-PROCESS-TRAN-PAIR
024800     05  NUM-TRAN-PAIRS          PIC S9(9)   COMP-3   VALUE +0.
024900*        BUMPED ONCE PER MISMATCHED PAIR IN THE SAME PARAGRAPH
025000     05  NUM-KEY-MISMATCHES      PIC S9(9)   COMP-3   VALUE +0.
025100*        BUMPED ONCE PER GOOD WRITE IN 850-WRITE-BREAKDOWN-FILE
025200     05  NUM-BREAKDOWN-RECS      PIC S9(9)   COMP-3   VALUE +0.
025300     05  FILLER                  PIC X(01) VALUE SPACE.
025400
025500*****************************************************************
025600* USER/CATEGORY WORK TABLE -- TWO LEVELS, SAME SHAPE AS THE OLD *
025700* YEAR-BY-YEARS-EARLY REDEMPTION TABLE THIS PROGRAM WAS GROWN   *
025800* FROM.  OUTER ENTRY IS ONE PER DISTINCT USER; INNER ENTRY IS   *
025900* ONE PER DISTINCT CATEGORY SEEN FOR THAT USER.  NEITHER TABLE  *
026000* IS PRE-SORTED -- BOTH ARE BUILT AND SEARCHED LINEARLY AS THE  *
026100* PAIRED INPUT FILES ARE READ.                                  *
026200*****************************************************************
026300*    OUTER ENTRY, ONE PER DISTINCT USER -- BR-US-IDX POINTS AT
026400*    THE CURRENT ONE DURING BOTH THE BUILD PASS AND THE 800 PASS
026500 01  BREAKDOWN-TABLE-AREA.
026600*    500 USERS X 50 CATEGORIES IS THE SAME SIZING RULE OF THUMB
026700*    WRKSFINL USED FOR ITS YEAR-BY-YEARS-EARLY TABLE -- WELL ABOVE
026800*    EXPECTED DAILY VOLUME, REVISIT IF THE SUBSCRIPT OUT OF RANGE
026900*    CONDITION EVER FIRES IN PRODUCTION
027000     05  BR-USER-COUNT           PIC S9(4) COMP-3   VALUE +0.
027100     05  BR-USER-ENTRY OCCURS 500 TIMES INDEXED BY BR-US-IDX.
027200*        FULL TRN-USER-ID, SAME WIDTH AS THE INCOMING FIELD
027300         10  BR-USER-ID              PIC X(36).
027400*        FIRST-CHARACTER VIEW, CARRIED OVER FROM THE OLD
027500*        REDEMPTION TABLE BUT NOT REFERENCED BY THIS PROGRAM
027600         10  BR-USER-ID-R REDEFINES BR-USER-ID.
027700             15  BR-USER-1ST         PIC X(01).
027800             15  BR-USER-REST        PIC X(35).
027900*        SUM OF EVERY CATEGORY'S CARBON FOR THIS USER -- THE
028000*        DENOMINATOR IN THE PERCENTAGE COMPUTE BELOW
028100         10  BR-USER-GRAND-TOTAL     PIC S9(13)V9(2) COMP-3
028200                                                      VALUE +0.
028300*        INNER TABLE, ONE PER DISTINCT CATEGORY SEEN FOR THIS
028400*        USER -- BR-CAT-IDX POINTS AT THE CURRENT ONE
028500         10  BR-CAT-COUNT            PIC S9(4) COMP-3 VALUE +0.
028600         10  BR-CATEGORY-ENTRY OCCURS 50 TIMES
028700                                     INDEXED BY BR-CAT-IDX.
028800*            MATCHES TRN-CATEGORY, OR 'AUTRE' WHEN BLANK
028900             15  BR-CAT-NAME             PIC X(20).
029000             15  BR-CAT-TOTAL-CARBON     PIC S9(13)V9(2) COMP-3
029100                                                      VALUE +0.
029200             15  BR-CAT-TOTAL-AMOUNT     PIC S9(13)V9(2) COMP-3
029300                                                      VALUE +0.
029400             15  BR-CAT-TXN-COUNT        PIC S9(05) COMP-3
029500                                                      VALUE +0.
029600*            COMPUTED ONCE AT THE 800 PASS, AFTER THE USER'S
029700*            GRAND TOTAL IS FINAL -- NOT MAINTAINED DURING THE
029800*            BUILD PASS ABOVE
029900             15  BR-CAT-PERCENTAGE       PIC S9(03)V9(4) COMP-3
030000                                                      VALUE +0.
030100     05  FILLER                      PIC X(01) VALUE SPACE.
030200
030300*        *******************
030400*            report lines
030500*        *******************
030600*****************************************************************
030700* FOUR PRINT-LINE LAYOUTS, ALL MOVED INTO REPORT-RECORD BY A    *
030800* WRITE ... FROM RATHER THAN BUILT UP FIELD BY FIELD IN         *
030900* REPORT-RECORD ITSELF -- SAME HABIT AS CARBCALC'S REPORT.      *
031000*****************************************************************
031100*    TOP-OF-PAGE TITLE LINE -- WRITTEN AFTER PAGE AT THE START
031200*    OF THE RUN AND AGAIN AT EVERY USER BREAK BELOW
031300 01  RPT-HEADER1.
031400     05  FILLER               PIC X(40)
031500           VALUE 'CATEGORY BREAKDOWN ANALYSIS           '.
031600     05  FILLER               PIC X(92) VALUE SPACES.
031700
031800*    COLUMN HEADINGS -- WRITTEN RIGHT AFTER RPT-HEADER1 EVERY TIME
031900 01  RPT-COLUMN-HDR.
032000*    SIX COLUMNS, SAME ORDER AS THE DETAIL LINE BELOW
032100     05  FILLER               PIC X(12) VALUE 'USER-ID'.
032200     05  FILLER               PIC X(25) VALUE 'CATEGORY'.
032300     05  FILLER               PIC X(11) VALUE 'TXN-COUNT'.
032400     05  FILLER               PIC X(16) VALUE 'TOTAL-AMOUNT'.
032500     05  FILLER               PIC X(16) VALUE 'TOTAL-CARBON'.
032600     05  FILLER               PIC X(12) VALUE 'PERCENTAGE'.
032700     05  FILLER               PIC X(40) VALUE SPACES.
032800
032900*    ONE DETAIL LINE PER CATEGORY PER USER -- WRITTEN BY
033000*    860-PRINT-BREAKDOWN-REPORT BELOW
033100 01  RPT-CATEGORY-DETAIL.
033200*    ZERO-SUPPRESSED NUMERIC EDIT PICTURES THROUGHOUT -- SAME
033300*    EDITING HABIT AS THE OTHER THREE PROGRAMS' REPORT LINES
033400     05  RPT-CD-USER-ID           PIC X(12).
033500     05  RPT-CD-CATEGORY          PIC X(25).
033600     05  RPT-CD-TXN-COUNT         PIC ZZZZ9.
033700     05  FILLER                   PIC X(6) VALUE SPACES.
033800     05  RPT-CD-TOTAL-AMOUNT      PIC Z,ZZZ,ZZ9.99.
033900     05  FILLER                   PIC X(3) VALUE SPACES.
034000     05  RPT-CD-TOTAL-CARBON      PIC Z,ZZZ,ZZ9.99.
034100     05  FILLER                   PIC X(3) VALUE SPACES.
034200     05  RPT-CD-PERCENTAGE        PIC ZZ9.9999.
034300     05  FILLER                   PIC X(46) VALUE SPACES.
034400
034500*    ONE PER USER, WRITTEN AFTER THE LAST CATEGORY DETAIL LINE
034600*    FOR THAT USER -- RPT-UT-PCT-CHECK SHOULD ALWAYS PRINT AS
034700*    100.0000 OR ZERO, NEVER ANYTHING IN BETWEEN, SINCE IT IS
034800*    THE SUM OF EVERY CATEGORY PERCENTAGE FOR THE USER
034900*    LABEL LITERAL IS SPELLED OUT IN FULL, NO ABBREVIATION, SAME
035000*    AS THE OTHER LITERAL-LABEL FIELDS IN THIS PROGRAM'S REPORT
035100 01  RPT-USER-TOTAL-LINE.
035200     05  FILLER                   PIC X(12) VALUE SPACES.
035300     05  FILLER                   PIC X(25) VALUE 'USER TOTAL / CHECK'.
035400     05  FILLER                   PIC X(17) VALUE SPACES.
035500     05  RPT-UT-GRAND-CARBON      PIC Z,ZZZ,ZZ9.99.
035600     05  FILLER                   PIC X(3) VALUE SPACES.
035700     05  RPT-UT-PCT-CHECK         PIC ZZ9.9999.
035800     05  FILLER                   PIC X(55) VALUE SPACES.
035900
036000*    THIRD REDEFINES IN THIS PROGRAM -- KEPT FOR ABEND TESTING
036100*    IN A NON-PRODUCTION COMPILE, NEVER EXERCISED IN A NORMAL
036200*    RUN, CARRIED OVER FROM WRKSFINL AS-IS
036300 01  ABEND-TEST-BYTE            PIC X(2).
036400 01  ABEND-TEST-N REDEFINES ABEND-TEST-BYTE PIC S9(3) COMP-3.
036500
036600*****************************************************************
036700* MAINLINE -- OLD LOWER-CASE OUTLINE COMMENT BELOW IS LEFT FROM *
036800* THE CONTRACT-REDEMPTION DAYS AND STILL DESCRIBES THE SHAPE OF *
036900* THE RUN ACCURATELY, SO IT WAS NEVER RETYPED.                  *
037000*****************************************************************
037100 PROCEDURE DIVISION.
037200*
037300* For each transaction / transaction-carbon pair
037400*    find or add the owning user, find or add the category
037500*       within that user's entry, accumulate count/carbon/amount
037600* at end of both files
037700*    for each user, for each category, compute percentage of
037800*       that user's grand-total carbon, write one breakdown
037900*       record, and print one control-break listing
038000*
038100*    OPEN, PAIR AND ACCUMULATE, SCORE AND WRITE, CLOSE -- SAME
038200*    FOUR-STAGE SHAPE AS CARBSTAT, JUST WITH A CATEGORY LEVEL
038300*    INSERTED UNDER THE USER LEVEL
038400     PERFORM 000-SETUP-RTN THRU 000-EXIT.
038500
038600*    MAIN LOOP -- ONE ITERATION PER TRANSACTION / TRANSACTION-
038700*    CARBON PAIR, UNTIL THE TRANSACTION FILE RUNS OUT
038800     PERFORM 200-PROCESS-TRAN-PAIR THRU 200-EXIT
038900         UNTIL AT-TRAN-EOF.
039000
039100*    TABLE IS FULLY BUILT NOW -- COMPUTE PERCENTAGES AND WRITE
039200*    THE OUTPUT FILE AND REPORT IN ONE PASS OVER IT
039300     PERFORM 800-COMPUTE-PERCENTAGES THRU 800-EXIT.
039400
039500     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
039600*    GOBACK RATHER THAN STOP RUN -- SAME HOUSE HABIT AS THE
039700*    OTHER THREE PROGRAMS IN THIS CHAIN
039800     GOBACK.
039900
040000*    OPENS THE FILES, PRINTS THE FIRST REPORT PAGE HEADING, AND
040100*    PRIMES BOTH INPUT STREAMS WITH THEIR FIRST RECORD
040200 000-SETUP-RTN.
040300     DISPLAY '000-SETUP-RTN'.
040400     MOVE "000-SETUP-RTN" TO PARA-NAME.
040500     PERFORM 700-OPEN-FILES THRU 700-EXIT.
040600*    FIRST PAGE HEADING IS PRINTED HERE, ONE TIME -- EVERY
040700*    SUBSEQUENT PAGE HEADING IS PRINTED BY 810 AT A USER BREAK
040800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
040900     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.
041000*    PRIME BOTH INPUT STREAMS SO THE MAIN LOOP'S AT-TRAN-EOF TEST
041100*    HAS SOMETHING TO LOOK AT ON ITS FIRST PASS
041200     PERFORM 110-READ-TRAN-FILE THRU 110-EXIT.
041300     PERFORM 120-READ-CARBON-FILE THRU 120-EXIT.
041400*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
041500 000-EXIT.
041600     EXIT.
041700
041800*    READS THE NEXT CARD-TRANSACTION RECORD -- AT-TRAN-EOF
041900*    DRIVES THE MAIN LOOP'S UNTIL CLAUSE ABOVE
042000 110-READ-TRAN-FILE.
042100     DISPLAY '110-READ-TRAN-FILE'.
042200     MOVE "110-READ-TRAN-FILE" TO PARA-NAME.
042300*    AT END SETS THE SWITCH DIRECTLY RATHER THAN GOING THROUGH
042400*    A SEPARATE TEST PARAGRAPH -- SAME HABIT AS CARBSTAT'S READ
042500     READ TRANSACTION-FILE
042600       AT END MOVE 'Y' TO TRAN-EOF-SW.
042700     IF NOT TRAN-FOUND AND NOT TRAN-EOF
042800         MOVE 'ERROR ON TRANSACTION FILE READ' TO ABEND-REASON
042900         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
043000         MOVE 'Y' TO TRAN-EOF-SW
043100     END-IF.
043200*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
043300 110-EXIT.
043400     EXIT.
043500
043600*    READS THE MATCHING TRANSACTION-CARBON RECORD -- NOT READ
043700*    PAST THE LAST ONE (AT END CONTINUE, NO EOF SWITCH OF ITS
043800*    OWN) SINCE 200-PROCESS-TRAN-PAIR ONLY CALLS THIS WHEN THE
043900*    TRANSACTION FILE IS NOT YET AT EOF
044000 120-READ-CARBON-FILE.
044100     DISPLAY '120-READ-CARBON-FILE'.
044200     MOVE "120-READ-CARBON-FILE" TO PARA-NAME.
044300*    AT END CONTINUE -- NOTHING TO SET, THE CALLER ALREADY KNOWS
044400*    NOT TO ASK FOR ONE MORE PAIR ONCE TRANSACTION-FILE IS DONE
044500     READ TRANSACTION-CARBON-FILE
044600       AT END CONTINUE.
044700     IF NOT CARBIN-FOUND AND NOT CARBIN-EOF
044800         MOVE 'ERROR ON CARBON FILE READ' TO ABEND-REASON
044900         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
045000     END-IF.
045100*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
045200 120-EXIT.
045300     EXIT.
045400
045500*****************************************************************
045600* 200-PROCESS-TRAN-PAIR -- SAME PAIRED-READ-BY-POSITION METHOD  *
045700* CARBSTAT USES.  A KEY MISMATCH IS REPORTED AND THE PAIR IS     *
045800* SKIPPED, NOT TREATED AS FATAL.                                 *
045900*****************************************************************
046000 200-PROCESS-TRAN-PAIR.
046100     MOVE "200-PROCESS-TRAN-PAIR" TO PARA-NAME.
046200*    RESET EACH PAIR -- NOT TESTED ANYWHERE BELOW TODAY, CARRIED
046300*    OVER FROM WRKSFINL AS-IS
046400     MOVE 'N' TO KEY-MISMATCH-SW.
046500     IF TRN-ID NOT = TC-TRN-ID
046600         MOVE 'Y' TO KEY-MISMATCH-SW
046700         ADD 1 TO NUM-KEY-MISMATCHES
046800         MOVE 'TRN-ID / TC-TRN-ID KEY MISMATCH' TO ABEND-REASON
046900         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
047000     ELSE
047100*        KEYS LINE UP -- FIND OR CREATE THE USER ENTRY, THEN
047200*        THE CATEGORY ENTRY WITHIN IT, THEN ROLL THIS
047300*        TRANSACTION'S FIGURES ONTO BOTH
047400         ADD 1 TO NUM-TRAN-PAIRS
047500         PERFORM 210-FIND-OR-ADD-USER THRU 210-EXIT
047600         PERFORM 220-FIND-OR-ADD-CATEGORY THRU 220-EXIT
047700         PERFORM 230-ACCUMULATE-CATEGORY THRU 230-EXIT
047800     END-IF.
047900*    ADVANCE BOTH FILES TOGETHER FOR THE NEXT PAIR
048000     PERFORM 110-READ-TRAN-FILE THRU 110-EXIT.
048100     IF NOT AT-TRAN-EOF
048200         PERFORM 120-READ-CARBON-FILE THRU 120-EXIT
048300     END-IF.
048400*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
048500 200-EXIT.
048600     EXIT.
048700
048800*****************************************************************
048900* 210-FIND-OR-ADD-USER -- OUTER TABLE, LINEAR SEARCH; NEW USERS *
049000* ARE APPENDED AT THE NEXT FREE SLOT WITH AN EMPTY CATEGORY     *
049100* SUB-TABLE.                                                     *
049200*****************************************************************
049300 210-FIND-OR-ADD-USER.
049400     MOVE "210-FIND-OR-ADD-USER" TO PARA-NAME.
049500     MOVE 'N' TO USER-FOUND-SW.
049600*    LINEAR SEARCH -- STOPS EARLY THE MOMENT USER-IN-TABLE GOES
049700*    TRUE, SO A FREQUENTLY-SEEN USER NEAR THE FRONT OF THE
049800*    TABLE IS FOUND CHEAPLY
049900     PERFORM 212-SEARCH-USER-TABLE THRU 212-EXIT
050000             VARYING BR-US-IDX FROM 1 BY 1
050100             UNTIL BR-US-IDX > BR-USER-COUNT OR USER-IN-TABLE.
050200     IF USER-IN-TABLE
050300*        ALREADY HAVE WS-USER-MATCHED-IDX FROM THE SEARCH --
050400*        NOTHING LEFT TO DO
050500         GO TO 210-EXIT
050600     END-IF.
050700*    NOT FOUND -- APPEND A NEW ENTRY AT THE NEXT FREE SLOT
050800*    WITH AN EMPTY CATEGORY SUB-TABLE
050900*    SET ... TO, NOT A MOVE -- BR-US-IDX IS AN INDEX DATA ITEM,
051000*    NOT AN ORDINARY NUMERIC FIELD
051100     ADD 1 TO BR-USER-COUNT.
051200     SET BR-US-IDX TO BR-USER-COUNT.
051300     MOVE BR-USER-COUNT TO WS-USER-MATCHED-IDX.
051400     MOVE TRN-USER-ID TO BR-USER-ID (BR-US-IDX).
051500     MOVE +0          TO BR-USER-GRAND-TOTAL (BR-US-IDX).
051600     MOVE +0          TO BR-CAT-COUNT (BR-US-IDX).
051700*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE, AND THE
051800*    GO TO TARGET ABOVE WHEN THE USER WAS ALREADY IN TABLE
051900 210-EXIT.
052000     EXIT.
052100
052200*    BODY OF THE 210 SEARCH LOOP -- SETS WS-USER-MATCHED-IDX
052300*    AND THE FOUND SWITCH ON A MATCH, OTHERWISE LEAVES BOTH
052400*    ALONE AND LETS THE VARYING CLAUSE ADVANCE THE SUBSCRIPT
052500 212-SEARCH-USER-TABLE.
052600     IF BR-USER-ID (BR-US-IDX) = TRN-USER-ID
052700         MOVE 'Y' TO USER-FOUND-SW
052800         MOVE BR-US-IDX TO WS-USER-MATCHED-IDX
052900     END-IF.
053000*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
053100 212-EXIT.
053200     EXIT.
053300
053400*****************************************************************
053500* 220-FIND-OR-ADD-CATEGORY -- INNER TABLE, WITHIN THE USER SLOT *
053600* LOCATED ABOVE.  A BLANK TRN-CATEGORY GROUPS UNDER 'AUTRE',    *
053700* THIS SHOP'S HOUSE TERM FOR UNCLASSIFIED (SEE CATBRK REMARKS). *
053800*****************************************************************
053900 220-FIND-OR-ADD-CATEGORY.
054000     MOVE "220-FIND-OR-ADD-CATEGORY" TO PARA-NAME.
054100     IF TRN-CATEGORY = SPACES
054200         MOVE 'AUTRE' TO WS-CATEGORY-NAME
054300     ELSE
054400         MOVE TRN-CATEGORY TO WS-CATEGORY-NAME
054500     END-IF.
054600     MOVE 'N' TO CATEGORY-FOUND-SW.
054700*    LINEAR SEARCH WITHIN THIS USER'S CATEGORY SUB-TABLE ONLY --
054800*    BR-CAT-COUNT (WS-USER-MATCHED-IDX) IS THE UPPER BOUND, NOT
054900*    BR-CAT-COUNT OF SOME OTHER USER
055000     PERFORM 222-SEARCH-CATEGORY-TABLE THRU 222-EXIT
055100             VARYING BR-CAT-IDX FROM 1 BY 1
055200             UNTIL BR-CAT-IDX > BR-CAT-COUNT (WS-USER-MATCHED-IDX)
055300                 OR CATEGORY-IN-TABLE.
055400     IF CATEGORY-IN-TABLE
055500*        ALREADY HAVE WS-CAT-MATCHED-IDX FROM THE SEARCH
055600         GO TO 220-EXIT
055700     END-IF.
055800*    NOT FOUND -- APPEND A NEW CATEGORY ENTRY UNDER THIS USER
055900     ADD 1 TO BR-CAT-COUNT (WS-USER-MATCHED-IDX).
056000*    SAVE-AREA UPDATED ON THE APPEND PATH JUST LIKE THE FOUND PATH
056100     MOVE BR-CAT-COUNT (WS-USER-MATCHED-IDX) TO WS-CAT-MATCHED-IDX.
056200     MOVE WS-CATEGORY-NAME TO
056300             BR-CAT-NAME (WS-USER-MATCHED-IDX, WS-CAT-MATCHED-IDX).
056400*    ONE MOVE STATEMENT ZEROES ALL THREE ACCUMULATOR FIELDS FOR
056500*    THE NEW CATEGORY ENTRY BEFORE 230 BELOW ADDS TO THEM
056600     MOVE +0 TO
056700          BR-CAT-TOTAL-CARBON (WS-USER-MATCHED-IDX, WS-CAT-MATCHED-IDX)
056800          BR-CAT-TOTAL-AMOUNT (WS-USER-MATCHED-IDX, WS-CAT-MATCHED-IDX)
056900          BR-CAT-TXN-COUNT    (WS-USER-MATCHED-IDX, WS-CAT-MATCHED-IDX).
057000*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE, AND THE
057100*    GO TO TARGET ABOVE WHEN THE CATEGORY WAS ALREADY IN TABLE
057200 220-EXIT.
057300     EXIT.
057400
057500*    BODY OF THE 220 SEARCH LOOP -- SAME SHAPE AS 212 ABOVE,
057600*    ONE LEVEL DOWN IN THE TABLE
057700 222-SEARCH-CATEGORY-TABLE.
057800     IF BR-CAT-NAME (WS-USER-MATCHED-IDX, BR-CAT-IDX) = WS-CATEGORY-NAME
057900         MOVE 'Y' TO CATEGORY-FOUND-SW
058000         MOVE BR-CAT-IDX TO WS-CAT-MATCHED-IDX
058100     END-IF.
058200*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
058300 222-EXIT.
058400     EXIT.
058500
058600*    ROLLS THIS TRANSACTION'S CARBON, AMOUNT AND COUNT ONTO THE
058700*    MATCHED CATEGORY ENTRY, AND THE CARBON ALSO ONTO THE
058800*    USER'S GRAND TOTAL IN THE SAME STATEMENT
058900 230-ACCUMULATE-CATEGORY.
059000     MOVE "230-ACCUMULATE-CATEGORY" TO PARA-NAME.
059100*    ONE ADD STATEMENT, TWO TARGETS -- THE CATEGORY TOTAL AND
059200*    THE USER GRAND TOTAL BOTH GROW BY THE SAME TRANSACTION'S
059300*    CARBON FIGURE
059400     ADD TC-CARBON-VALUE-G TO
059500         BR-CAT-TOTAL-CARBON (WS-USER-MATCHED-IDX, WS-CAT-MATCHED-IDX)
059600         BR-USER-GRAND-TOTAL (WS-USER-MATCHED-IDX).
059700*    DOLLAR AMOUNT IS TRACKED FOR THE REPORT ONLY -- NOT USED
059800*    IN THE PERCENTAGE COMPUTE, WHICH IS CARBON OVER CARBON
059900     ADD TRN-AMOUNT TO
060000         BR-CAT-TOTAL-AMOUNT (WS-USER-MATCHED-IDX, WS-CAT-MATCHED-IDX).
060100     ADD 1 TO
060200         BR-CAT-TXN-COUNT (WS-USER-MATCHED-IDX, WS-CAT-MATCHED-IDX).
060300*    THIRD ADD IS THE PLAIN TRANSACTION COUNT, NO DOLLAR OR
060400*    CARBON FIGURE ATTACHED TO IT -- JUST HOW MANY TIMES THIS
060500*    CATEGORY SHOWED UP FOR THIS USER
060600*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
060700 230-EXIT.
060800     EXIT.
060900
061000*****************************************************************
061100* 800-COMPUTE-PERCENTAGES -- OUTER PASS OVER EVERY USER.  NO    *
061200* FOUND-FLAG EXIT ON EITHER LOOP IN THIS SECTION, SO THE USUAL   *
061300* OUT-OF-LINE-PERFORM INDEX SHIFT DOES NOT APPLY.                *
061400*****************************************************************
061500 800-COMPUTE-PERCENTAGES.
061600     DISPLAY '800-COMPUTE-PERCENTAGES'.
061700     MOVE "800-COMPUTE-PERCENTAGES" TO PARA-NAME.
061800     PERFORM 810-PROCESS-ONE-USER THRU 810-EXIT
061900             VARYING BR-US-IDX FROM 1 BY 1
062000             UNTIL BR-US-IDX > BR-USER-COUNT.
062100*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
062200 800-EXIT.
062300     EXIT.
062400
062500*****************************************************************
062600* 810-PROCESS-ONE-USER -- INNER PASS OVER THAT USER'S CATEGORY  *
062700* SUB-TABLE, THEN THE PER-USER TOTAL/CHECK LINE AND PAGE BREAK. *
062800*****************************************************************
062900 810-PROCESS-ONE-USER.
063000*    SCORE EVERY CATEGORY FOR THIS USER FIRST -- THE PERCENTAGE
063100*    COMPUTE IN 820 NEEDS BR-USER-GRAND-TOTAL, WHICH IS ALREADY
063200*    FINAL BY THE TIME THIS PARAGRAPH RUNS
063300     PERFORM 820-SCORE-ONE-CATEGORY THRU 820-EXIT
063400             VARYING BR-CAT-IDX FROM 1 BY 1
063500             UNTIL BR-CAT-IDX > BR-CAT-COUNT (BR-US-IDX).
063600*    PRINT THE TOTAL/CHECK LINE FOR THIS USER, THEN START A
063700*    FRESH PAGE FOR THE NEXT USER'S DETAIL LINES
063800*    GRAND TOTAL FOR THE LINE JUST WRITTEN -- ONE FIGURE, SHARED
063900*    BY THE AMOUNT FIELD AND BY THE CHECK-FIGURE TEST BELOW
064000     MOVE BR-USER-GRAND-TOTAL (BR-US-IDX) TO RPT-UT-GRAND-CARBON.
064100*    CHECK FIGURE IS ALWAYS EITHER ZERO OR 100% -- IT IS THE
064200*    SUM OF EVERY CATEGORY'S PERCENTAGE FOR THIS USER, NOT AN
064300*    INDEPENDENT COMPUTATION, SO IT SHOULD NEVER DRIFT
064400     IF BR-USER-GRAND-TOTAL (BR-US-IDX) = 0
064500         MOVE 0 TO RPT-UT-PCT-CHECK
064600     ELSE
064700         MOVE 100.0000 TO RPT-UT-PCT-CHECK
064800     END-IF.
064900     WRITE REPORT-RECORD FROM RPT-USER-TOTAL-LINE.
065000*    NEW PAGE FOR EVERY USER -- EVEN THE LAST ONE, SAME HABIT
065100*    AS WRKSFINL'S YEAR BREAK
065200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
065300     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.
065400*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
065500 810-EXIT.
065600     EXIT.
065700
065800*    PERCENTAGE OF THE USER'S GRAND TOTAL THIS CATEGORY
065900*    REPRESENTS -- ZERO-GRAND-TOTAL GUARD PER CR0301 SO A USER
066000*    WITH NO CARBON DOES NOT ABEND ON THE DIVIDE
066100 820-SCORE-ONE-CATEGORY.
066200*    BR-US-IDX IS SET BY THE VARYING CLAUSE IN 800, BR-CAT-IDX
066300*    BY THE VARYING CLAUSE IN 810 -- BOTH ARE ALREADY POSITIONED
066400*    BY THE TIME THIS PARAGRAPH IS ENTERED
066500     IF BR-USER-GRAND-TOTAL (BR-US-IDX) = 0
066600         MOVE 0 TO BR-CAT-PERCENTAGE (BR-US-IDX, BR-CAT-IDX)
066700     ELSE
066800         COMPUTE BR-CAT-PERCENTAGE (BR-US-IDX, BR-CAT-IDX) ROUNDED =
066900             (BR-CAT-TOTAL-CARBON (BR-US-IDX, BR-CAT-IDX) /
067000              BR-USER-GRAND-TOTAL (BR-US-IDX)) * 100
067100     END-IF.
067200*    ONE OUTPUT RECORD AND ONE PRINTED LINE PER CATEGORY
067300     PERFORM 850-WRITE-BREAKDOWN-FILE THRU 850-EXIT.
067400     PERFORM 860-PRINT-BREAKDOWN-REPORT THRU 860-EXIT.
067500*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
067600 820-EXIT.
067700     EXIT.
067800
067900*    WRITES ONE CATEGORY-BREAKDOWN RECORD -- SEE CATBRK
068000*    COPYBOOK FOR THE OUTPUT LAYOUT
068100 850-WRITE-BREAKDOWN-FILE.
068200*    MOVES THE TABLE ENTRY FOR (BR-US-IDX, BR-CAT-IDX) OUT TO THE
068300*    OUTPUT RECORD, FIELD BY FIELD, IN THE SAME ORDER THEY SIT
068400*    IN THE CATBRK COPYBOOK
068500*    KEY FIELDS FIRST -- WHICH USER, WHICH CATEGORY
068600     MOVE BR-USER-ID        (BR-US-IDX)           TO CB-USER-ID.
068700     MOVE BR-CAT-NAME       (BR-US-IDX, BR-CAT-IDX)
068800                                                   TO CB-CATEGORY.
068900*    THEN THE THREE ACCUMULATED FIGURES FOR THAT CATEGORY
069000     MOVE BR-CAT-TOTAL-CARBON (BR-US-IDX, BR-CAT-IDX)
069100                                                   TO CB-TOTAL-CARBON.
069200     MOVE BR-CAT-TOTAL-AMOUNT (BR-US-IDX, BR-CAT-IDX)
069300                                                   TO CB-TOTAL-AMOUNT.
069400     MOVE BR-CAT-TXN-COUNT    (BR-US-IDX, BR-CAT-IDX)
069500                                                   TO CB-TXN-COUNT.
069600*    AND FINALLY THE PERCENTAGE COMPUTED BACK IN 820
069700     MOVE BR-CAT-PERCENTAGE   (BR-US-IDX, BR-CAT-IDX)
069800                                                   TO CB-PERCENTAGE.
069900     WRITE CATEGORY-BREAKDOWN-RECORD.
070000*    GOOD WRITE JUST BUMPS THE RUN COUNTER -- A BAD WRITE FALLS
070100*    THROUGH TO THE COMMON ERROR PARAGRAPH
070200     IF CATBRKOT-OK
070300         ADD 1 TO NUM-BREAKDOWN-RECS
070400     ELSE
070500         MOVE 'ERROR WRITING CATEGORY BREAKDOWN FILE' TO ABEND-REASON
070600         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
070700     END-IF.
070800*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
070900 850-EXIT.
071000     EXIT.
071100
071200*    WRITES ONE DETAIL LINE ON THE CONTROL-BREAK LISTING,
071300*    MIRRORING THE FIELDS JUST WRITTEN TO THE OUTPUT FILE ABOVE
071400 860-PRINT-BREAKDOWN-REPORT.
071500*    SAME FIVE FIELDS AS 850 ABOVE, MOVED A SECOND TIME INTO THE
071600*    REPORT LINE LAYOUT INSTEAD OF THE OUTPUT RECORD LAYOUT
071700     MOVE BR-USER-ID  (BR-US-IDX)                 TO RPT-CD-USER-ID.
071800     MOVE BR-CAT-NAME (BR-US-IDX, BR-CAT-IDX)     TO RPT-CD-CATEGORY.
071900     MOVE BR-CAT-TXN-COUNT (BR-US-IDX, BR-CAT-IDX)
072000                                              TO RPT-CD-TXN-COUNT.
072100     MOVE BR-CAT-TOTAL-AMOUNT (BR-US-IDX, BR-CAT-IDX)
072200                                              TO RPT-CD-TOTAL-AMOUNT.
072300     MOVE BR-CAT-TOTAL-CARBON (BR-US-IDX, BR-CAT-IDX)
072400                                              TO RPT-CD-TOTAL-CARBON.
072500     MOVE BR-CAT-PERCENTAGE   (BR-US-IDX, BR-CAT-IDX)
072600                                              TO RPT-CD-PERCENTAGE.
072700*    ONE LINE PER CALL -- THE CALLING PERFORM IN 820 ALREADY
072800*    VARIES BR-CAT-IDX FOR EVERY CATEGORY UNDER THIS USER
072900     WRITE REPORT-RECORD FROM RPT-CATEGORY-DETAIL.
073000*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
073100 860-EXIT.
073200     EXIT.
073300
073400*    TWO INPUT, TWO OUTPUT -- OPENED TOGETHER SO A BAD OPEN ON
073500*    ANY ONE OF THEM IS CAUGHT BEFORE THE FIRST READ OR WRITE
073600 700-OPEN-FILES.
073700*    ONE OPEN STATEMENT FOR ALL FOUR FILES -- TWO INPUT STREAMS
073800*    THEN TWO OUTPUT STREAMS, SAME GROUPING ORDER AS THE SELECT
073900*    CLAUSES UP IN FILE-CONTROL
074000     OPEN INPUT  TRANSACTION-FILE
074100                 TRANSACTION-CARBON-FILE
074200          OUTPUT CATEGORY-BREAKDOWN-FILE
074300                 REPORT-FILE.
074400*    BAD OPEN ON THE TRANSACTION FILE IS FATAL -- FORCES EOF SO
074500*    THE MAIN LOOP NEVER STARTS
074600     IF NOT TRAN-FOUND
074700         MOVE 'ERROR OPENING TRANSACTION FILE' TO ABEND-REASON
074800         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
074900         MOVE 'Y' TO TRAN-EOF-SW
075000     END-IF.
075100*    BAD OPEN ON THE CARBON FILE IS LOGGED BUT NOT FATAL --
075200*    CARRIED OVER FROM CARBSTAT'S SAME PARAGRAPH
075300     IF NOT CARBIN-FOUND
075400         MOVE 'ERROR OPENING TRANSACTION CARBON FILE'
075500                                    TO ABEND-REASON
075600         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
075700     END-IF.
075800*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ON EVERY CALLING
075900*    PERFORM THAT REFERENCES 700-OPEN-FILES THRU 700-EXIT
076000 700-EXIT.
076100     EXIT.
076200
076300*    NOTHING DOWNSTREAM READS CATEGORY-BREAKDOWN-FILE TONIGHT,
076400*    BUT IT IS STILL OPENED HERE WITH THE OTHER THREE SO A BAD
076500*    OPEN ON IT WOULD SURFACE BEFORE THE FIRST WRITE, NOT AFTER
076600*    COMMON ERROR-REPORTING PARAGRAPH -- WHATEVER THE CALLER
076700*    MOVED INTO ABEND-REASON BEFORE THE PERFORM IS PRINTED TO
076800*    THE REPORT FILE AND ALSO DISPLAYED TO THE JOB LOG
076900 890-REPORT-BAD-STATUS.
077000*    SWITCH IS CHECKED NOWHERE IN THIS PROGRAM TODAY BUT IS SET
077100*    ANYWAY, CONSISTENT WITH THE REST OF THE FAMILY
077200     MOVE 'Y' TO ERROR-FOUND-SW.
077300*    JOB LOG GETS THE MESSAGE FIRST, THEN THE REPORT FILE BELOW
077400     DISPLAY ABEND-REASON.
077500*    NOTE -- WRITES ABEND-REASON DIRECTLY AS THE REPORT RECORD
077600*    RATHER THAN THROUGH A DEDICATED ERROR-LINE LAYOUT LIKE
077700*    CARBSTAT'S PATERR FILE DOES; CARRIED OVER FROM WRKSFINL
077800     WRITE REPORT-RECORD FROM ABEND-REASON.
077900*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ON EVERY CALLING
078000*    PERFORM THAT REFERENCES 890-REPORT-BAD-STATUS THRU 890-EXIT
078100 890-EXIT.
078200     EXIT.
078300
078400*    END-OF-RUN CLOSE OF ALL FOUR FILES OPENED IN 700-OPEN-FILES
078500*    -- NO FILE-STATUS CHECK ON THE CLOSES, CONSISTENT WITH HOW
078600*    THIS SHOP HANDLES END-OF-RUN CLEANUP ELSEWHERE
078700 900-CLOSE-FILES.
078800*    INPUT FILES CLOSE FIRST, SAME ORDER THEY WERE OPENED IN
078900     CLOSE TRANSACTION-FILE.
079000     CLOSE TRANSACTION-CARBON-FILE.
079100*    OUTPUT FILE CLOSES HERE -- NOTHING DOWNSTREAM OF THIS
079200*    PROGRAM READS IT TONIGHT, IT IS THE LAST STEP IN THE CHAIN
079300     CLOSE CATEGORY-BREAKDOWN-FILE.
079400*    REPORT-FILE CLOSES LAST -- THE PRINTED LISTING IS THE LAST
079500*    THING THIS PROGRAM PRODUCES
079600     CLOSE REPORT-FILE.
079700*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE -- LAST
079800*    PARAGRAPH IN THE PROGRAM
079900 900-EXIT.
080000     EXIT.
