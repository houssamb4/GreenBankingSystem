000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECOBANK DATA PROCESSING CTR  * 00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400****************************************************************  00000400
000500* PROGRAM   :  CARBCALC                                        *  00000500
000600*                                                               * 00000600
000700* AUTHOR    :  D. STOUT                                        *  00000700
000800* INSTALLATION.  ECOBANK DATA PROCESSING CENTER.                * 00000800
000900* DATE-WRITTEN.  03/11/97.                                      * 00000900
001000* DATE-COMPILED.                                                * 00001000
001100* SECURITY.  ECOBANK INTERNAL USE ONLY -- NOT FOR DISTRIBUTION. * 00001100
001200*                                                               * 00001200
001300* READS THE NIGHTLY CARD-TRANSACTION FEED AND, FOR EACH         * 00001300
001400* TRANSACTION, LOOKS UP A PER-CATEGORY CO2 EMISSION FACTOR      * 00001400
001500* FROM THE CARBON-FACTOR MASTER (LOADED WHOLE INTO A WORKING-   * 00001500
001600* STORAGE TABLE -- THIS RUNTIME HAS NO ISAM SUPPORT) AND WRITES * 00001600
001700* ONE TRANSACTION-CARBON RECORD PER TRANSACTION.  ALSO CARRIES  * 00001700
001800* THE OLD FLAT "POSTING-TIME" CARBON FIGURE (AMOUNT TIMES 500)  * 00001800
001900* ON THE PRINTED REGISTER ONLY, FOR THE DESK'S RECONCILIATION   * 00001900
002000* -- THAT FIGURE IS NOT PART OF THE CARBON-FACTOR CALCULATION   * 00002000
002100* AND IS NOT WRITTEN TO THE OUTPUT FILE.                        * 00002100
002200*                                                               * 00002200
002300* THIS IS A GROWN-UP VERSION OF THE OLD SAM3ABND TRANSACTION/   * 00002300
002400* MASTER UPDATE LAB -- THE CUSTOMER-MASTER REWRITE LOGIC HAS    * 00002400
002500* BEEN REPLACED BY THE CARBON-FACTOR TABLE LOOKUP BELOW, BUT    * 00002500
002600* THE SEQUENCE-CHECK AND REGISTER-PRINTING HABITS CARRY OVER.   * 00002600
002700*                                                               * 00002700
002800* RUN FREQUENCY:  NIGHTLY, AFTER THE CARD-TRANSACTION FEED      * 00002800
002900* CLOSES.  MUST RUN BEFORE CARBSTAT AND CARBBRK, WHICH BOTH     * 00002900
003000* READ THE TRANSACTION-CARBON FILE THIS PROGRAM WRITES.         * 00003000
003100****************************************************************  00003100
003200*                                                               * 00003200
003300* CHANGE LOG                                                    * 00003300
003400* ----------                                                    * 00003400
003500* 03/11/97  DWS  CR0100  ORIGINAL PROGRAM -- FACTOR LOOKUP AND   *00003500
003600*                        TRANSACTION-CARBON WRITE              *  00003600
003700* 08/22/98  DWS  CR0114  WIDENED TRN-MERCHANT FOR EUROPE ROLL-  * 00003700
003800*                        OUT (SEE TRANREC CHANGE LOG)           * 00003800
003900* 01/06/99  RTM  CR0133  Y2K REVIEW -- TRN-DATE CONFIRMED       * 00003900
004000*                        CCYYMMDD ON INPUT, NO 2-DIGIT YEAR     * 00004000
004100*                        LOGIC IN THIS PROGRAM TO FIX           * 00004100
004200* 04/14/03  PKL  CR0201  ADDED CF-CATEGORY-1ST/REST REDEFINES   * 00004200
004300*                        DIAGNOSTIC ON BAD-FACTOR ABEND PATH    * 00004300
004400* 06/19/04  PKL  CR0219  EMISSION FACTOR WIDENED TO 4 DECIMALS, * 00004400
004500*                        CARBON VALUE WIDENED TO MATCH TRNCARB  * 00004500
004600* 11/14/07  MWG  CR0260  ADDED FLAT POSTING-TIME CARBON FIGURE  * 00004600
004700*                        TO THE PRINTED REGISTER PER CARBON     * 00004700
004800*                        DESK REQUEST -- NOT WRITTEN TO FILE    * 00004800
004900* 09/02/11  JSF  CR0301  ADDED DEFAULT-FACTOR FALLBACK TABLE SO * 00004900
005000*                        A MISSING CATEGORY NO LONGER ABENDS    * 00005000
005100*                        THE RUN                                * 00005100
005200* 01/15/15  CDN  CR0355  CODING-STANDARDS AUDIT -- ADDED        * 00005200
005300*                        TRAILING FILLER PADS TO EVERY WORKING- * 00005300
005400*                        STORAGE GROUP AND PULLED THE LOOP      * 00005400
005500*                        INDEX AND TWO COMMONEST SWITCHES OUT   * 00005500
005600*                        TO 77-LEVEL ITEMS, PER SHOP STANDARD   * 00005600
005700*                        REVIEWED THIS YEAR                     * 00005700
005800* 04/22/21  TAQ  CR0401  WIDENED PROGRAM COMMENTARY PER THE     * 00005800
005900*                        CENTER-WIDE DOCUMENTATION STANDARD --  * 00005900
006000*                        NO LOGIC CHANGED, PARAGRAPH BANNERS    * 00006000
006100*                        AND FIELD-LEVEL NOTES ADDED THROUGHOUT * 00006100
006200* 11/03/22  TAQ  CR0425  ADDED CONFIGURATION SECTION (SOURCE-   * 00006200
006300*                        COMPUTER/OBJECT-COMPUTER/SPECIAL-      * 00006300
006400*                        NAMES) -- MISSING SINCE THE ORIGINAL   * 00006400
006500*                        SAM3ABND LAB, SHOP STANDARD REQUIRES   * 00006500
006600*                        IT ON EVERY PROGRAM WHETHER OR NOT THE * 00006600
006700*                        ENTRIES ARE REFERENCED ELSEWHERE       * 00006700
006800****************************************************************  00006800
006900 IDENTIFICATION DIVISION.                                         00006900
007000 PROGRAM-ID.  CARBCALC.                                           00007000
007100 AUTHOR.      D. STOUT.                                           00007100
007200 INSTALLATION.  ECOBANK DATA PROCESSING CENTER.                   00007200
007300 DATE-WRITTEN.  03/11/97.                                         00007300
007400 DATE-COMPILED.                                                   00007400
007500 SECURITY.  ECOBANK INTERNAL USE ONLY -- NOT FOR DISTRIBUTION.    00007500
007600****************************************************************  00007600
007700 ENVIRONMENT DIVISION.                                            00007700
007800*    CONFIGURATION SECTION ADDED PER CR0425 -- NEITHER PARAGRAPH  00007800
007900*    BELOW IS REFERENCED ANYWHERE IN THIS PROGRAM, BUT THE SHOP   00007900
008000*    STANDARD REQUIRES THE SECTION ON EVERY PROGRAM REGARDLESS    00008000
008100 CONFIGURATION SECTION.                                           00008100
008200 SOURCE-COMPUTER. IBM-370.                                        00008200
008300 OBJECT-COMPUTER. IBM-370.                                        00008300
008400*    PRINT-DEVICE MNEMONIC, CARRIED ON EVERY PROGRAM PER SHOP     00008400
008500*    STANDARD -- THIS PROGRAM'S REPORT WRITES USE AFTER PAGE      00008500
008600*    DIRECTLY, SO C01 ITSELF IS NEVER NAMED IN A WRITE STATEMENT  00008600
008700 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               00008700
008800 INPUT-OUTPUT SECTION.                                            00008800
008900*                                                               * 00008900
009000* FILE-CONTROL -- FOUR FILES: THE NIGHTLY TRANSACTION FEED IN,  * 00009000
009100* THE CARBON-FACTOR MASTER IN (READ-ONLY HERE -- CARBFACT OWNS  * 00009100
009200* THE REWRITE), THE TRANSACTION-CARBON FILE OUT, AND THE        * 00009200
009300* PRINTED REGISTER.  ALL FOUR ARE QSAM-STYLE SEQUENTIAL; THIS   * 00009300
009400* RUNTIME HAS NO ISAM/VSAM SUPPORT.                             * 00009400
009500 FILE-CONTROL.                                                    00009500
009600*    NIGHTLY CARD-TRANSACTION FEED, ONE RECORD PER POSTED TXN     00009600
009700     SELECT TRANSACTION-FILE    ASSIGN TO TRANFILE                00009700
009800         ACCESS IS SEQUENTIAL                                     00009800
009900         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00009900
010000                                                                  00010000
010100*    PER-CATEGORY CO2 FACTOR MASTER -- READ WHOLE, NEVER REWRITTEN00010100
010200     SELECT CARBON-FACTOR-FILE  ASSIGN TO CFACTMST                00010200
010300         ACCESS IS SEQUENTIAL                                     00010300
010400         FILE STATUS  IS  WS-CFACTMST-STATUS.                     00010400
010500                                                                  00010500
010600*    ONE OUTPUT RECORD PER TRANSACTION, FACTOR-BASED CARBON VALUE 00010600
010700     SELECT CARBON-OUT-FILE     ASSIGN TO CARBOUT                 00010700
010800         ACCESS IS SEQUENTIAL                                     00010800
010900         FILE STATUS  IS  WS-CARBOUT-STATUS.                      00010900
011000                                                                  00011000
011100*    PRINTED TRANSACTION REGISTER AND END-OF-RUN STATS PAGE       00011100
011200     SELECT REPORT-FILE         ASSIGN TO CARBRPT                 00011200
011300         FILE STATUS  IS  WS-REPORT-STATUS.                       00011300
011400****************************************************************  00011400
011500 DATA DIVISION.                                                   00011500
011600 FILE SECTION.                                                    00011600
011700                                                                  00011700
011800*    INPUT -- NIGHTLY CARD-TRANSACTION FEED (SEE TRANREC COPYBOOK)00011800
011900*    FIXED-LENGTH, ONE RECORD PER POSTED CARD TRANSACTION         00011900
012000 FD  TRANSACTION-FILE                                             00012000
012100     RECORDING MODE IS F.                                         00012100
012200 COPY TRANREC.                                                    00012200
012300                                                                  00012300
012400*    INPUT -- CARBON-FACTOR MASTER (SEE CFACTREC COPYBOOK)        00012400
012500*    READ WHOLE INTO CF-TABLE BY 200-LOAD-FACTOR-MASTER BELOW     00012500
012600 FD  CARBON-FACTOR-FILE                                           00012600
012700     RECORDING MODE IS F.                                         00012700
012800 COPY CFACTREC.                                                   00012800
012900                                                                  00012900
013000*    OUTPUT -- TRANSACTION-CARBON RESULTS (SEE TRNCARB COPYBOOK)  00013000
013100*    ONE RECORD WRITTEN PER TRANSACTION PROCESSED                 00013100
013200 FD  CARBON-OUT-FILE                                              00013200
013300     RECORDING MODE IS F.                                         00013300
013400 COPY TRNCARB.                                                    00013400
013500                                                                  00013500
013600*    OUTPUT -- PRINTED TRANSACTION REGISTER, 132-BYTE LINE        00013600
013700*    HEADER, ONE DETAIL LINE PER TRANSACTION, STATS PAGE AT END   00013700
013800 FD  REPORT-FILE                                                  00013800
013900     RECORDING MODE IS F.                                         00013900
014000 01  REPORT-RECORD               PIC X(132).                      00014000
014100****************************************************************  00014100
014200 WORKING-STORAGE SECTION.                                         00014200
014300***************************************************************** 00014300
014400* 77-LEVEL STANDALONE SWITCHES/SUBSCRIPT -- SAME FLAT DECLARATION 00014400
014500* HABIT THIS SHOP'S OLDER PROGRAMS USE FOR A LOOP INDEX AND A     00014500
014600* COUPLE OF END-OF-FILE/FOUND SWITCHES.                           00014600
014700***************************************************************** 00014700
014800*    I IS THE LOOP INDEX SHARED BY 205-READ-FACTOR-MASTER AND     00014800
014900*    OTHER SMALL LOOPS BELOW -- NOT A TABLE SUBSCRIPT ITSELF      00014900
015000 77  I                       PIC S9(4)   COMP-3  VALUE +0.        00015000
015100*    END-OF-FILE SWITCH FOR THE TRANSACTION FEED                  00015100
015200 77  WS-TRAN-EOF             PIC X     VALUE 'N'.                 00015200
015300     88  TRAN-AT-EOF                   VALUE 'Y'.                 00015300
015400*    SET WHEN 320-LOOKUP-FACTOR FINDS A FACTOR IN ANY OF THE      00015400
015500*    THREE TABLES IT SEARCHES, IN PRECEDENCE ORDER                00015500
015600 77  WS-FACTOR-FOUND         PIC X     VALUE 'N'.                 00015600
015700     88  FACTOR-WAS-FOUND              VALUE 'Y'.                 00015700
015800****************************************************************  00015800
015900*                                                               * 00015900
016000 01  SYSTEM-DATE-AND-TIME.                                        00016000
016100*    RUN-DATE, ACCEPTED FROM THE SYSTEM CLOCK AT 000-MAIN START   00016100
016200     05  CURRENT-DATE.                                            00016200
016300*        TWO-DIGIT YEAR -- THIS PROGRAM DOES NO CENTURY MATH,     00016300
016400*        IT ONLY STAMPS THE REGISTER HEADER WITH IT               00016400
016500         10  CURRENT-YEAR            PIC 9(2).                    00016500
016600         10  CURRENT-MONTH           PIC 9(2).                    00016600
016700         10  CURRENT-DAY             PIC 9(2).                    00016700
016800*    RUN-TIME, USED ONLY FOR THE STARTUP DISPLAY AND THE          00016800
016900*    REGISTER PAGE-ONE HEADER TIMESTAMP                           00016900
017000     05  CURRENT-TIME.                                            00017000
017100         10  CURRENT-HOUR            PIC 9(2).                    00017100
017200         10  CURRENT-MINUTE          PIC 9(2).                    00017200
017300         10  CURRENT-SECOND          PIC 9(2).                    00017300
017400*        HUNDREDTHS OF A SECOND -- ACCEPTED BUT NEVER PRINTED     00017400
017500         10  CURRENT-HNDSEC          PIC 9(2).                    00017500
017600     05  FILLER                      PIC X(01) VALUE SPACE.       00017600
017700*                                                               * 00017700
017800 01  WS-FIELDS.                                                   00017800
017900*    ONE FILE-STATUS BYTE PAIR PER SELECTED FILE, TESTED AFTER    00017900
018000*    EVERY OPEN/READ/WRITE AGAINST THAT FILE                      00018000
018100*    '00' GOOD, '10' END OF FILE, ANYTHING ELSE IS A READ/WRITE   00018100
018200*    ERROR -- SEE 310-READ-TRAN-FILE FOR THE FULL EVALUATE        00018200
018300     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00018300
018400*    TESTED ONLY IN 200-LOAD-FACTOR-MASTER/205-READ-FACTOR-MASTER 00018400
018500     05  WS-CFACTMST-STATUS      PIC X(2)  VALUE SPACES.          00018500
018600*    TESTED IN 340-WRITE-CARBON-REC AFTER EVERY WRITE             00018600
018700     05  WS-CARBOUT-STATUS       PIC X(2)  VALUE SPACES.          00018700
018800*    NOT CURRENTLY TESTED ANYWHERE -- CARRIED FOR PARITY WITH     00018800
018900*    THE OTHER THREE STATUS BYTES ABOVE                           00018900
019000     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00019000
019100*    UPPER-CASED COPY OF TRN-CATEGORY, BUILT BY 320-LOOKUP-FACTOR 00019100
019200*    SO THE TABLE SEARCHES BELOW NEVER HAVE TO CARE ABOUT INPUT   00019200
019300*    CASE                                                         00019300
019400     05  WS-CATEGORY-UC          PIC X(20) VALUE SPACES.          00019400
019500     05  FILLER                  PIC X(01) VALUE SPACE.           00019500
019600*                                                               * 00019600
019700 01  WORK-VARIABLES.                                              00019700
019800*    EMISSION FACTOR FOUND BY 320-LOOKUP-FACTOR, CARRIED INTO     00019800
019900*    330-COMPUTE-CARBON                                           00019900
020000     05  WS-EMISSION-FACTOR      PIC S9(06)V9(4) COMP-3 VALUE +0. 00020000
020100*    OLD FLAT "AMOUNT TIMES 500" FIGURE -- REGISTER ONLY, SEE     00020100
020200*    335-POSTING-TIME-CARBON BANNER BELOW                         00020200
020300     05  WS-POSTING-CARBON       PIC S9(13)V9(2) COMP-3 VALUE +0. 00020300
020400     05  FILLER                  PIC X(01) VALUE SPACE.           00020400
020500*                                                               * 00020500
020600 01  REPORT-TOTALS.                                               00020600
020700*    RUN-LEVEL COUNTERS, PRINTED BY 850-REPORT-TRAN-STATS         00020700
020800*    BUMPED ONCE PER TRANSACTION READ IN 300-PROCESS-TRANSACTIONS 00020800
020900     05  NUM-TRAN-RECS           PIC S9(9)   COMP-3  VALUE +0.    00020900
021000*    BUMPED ON A BAD TRANSACTION-FILE READ OR A BAD OUTPUT WRITE  00021000
021100     05  NUM-TRAN-ERRORS         PIC S9(9)   COMP-3  VALUE +0.    00021100
021200*    BUMPED IN 322-SEARCH-MASTER-TABLE WHEN THE FACTOR MASTER     00021200
021300*    SUPPLIES THE MATCH                                           00021300
021400     05  NUM-MASTER-MATCHES      PIC S9(9)   COMP-3  VALUE +0.    00021400
021500*    BUMPED IN 324-SEARCH-DEFAULT-TABLE WHEN THE FIVE-ENTRY       00021500
021600*    DEFAULT TABLE SUPPLIES THE MATCH                             00021600
021700     05  NUM-DEFAULT-MATCHES     PIC S9(9)   COMP-3  VALUE +0.    00021700
021800*    BUMPED WHEN NEITHER TABLE HAD THE CATEGORY AND               00021800
021900*    WS-HARD-FALLBACK-FACTOR WAS USED INSTEAD                     00021900
022000     05  NUM-HARD-FALLBACKS      PIC S9(9)   COMP-3  VALUE +0.    00022000
022100     05  FILLER                  PIC X(01) VALUE SPACE.           00022100
022200*                                                               * 00022200
022300****************************************************************  00022300
022400* CARBON-FACTOR MASTER, LOADED WHOLE AT START OF RUN.  THIS     * 00022400
022500* RUNTIME HAS NO ISAM/INDEXED-FILE SUPPORT SO THE MASTER IS     * 00022500
022600* NEVER READ RANDOMLY -- A SEQUENTIAL SCAN OF THIS TABLE STANDS * 00022600
022700* IN FOR THE KEYED LOOKUP THE ON-LINE SIDE OF THE APPLICATION   * 00022700
022800* DOES AGAINST ITS DATABASE.                                    * 00022800
022900****************************************************************  00022900
023000 01  CF-TABLE-AREA.                                               00023000
023100*    HIGH-WATER MARK OF ENTRIES LOADED BY 205-READ-FACTOR-MASTER  00023100
023200     05  CF-TABLE-COUNT          PIC S9(4) COMP-3 VALUE +0.       00023200
023300*    500 ENTRIES IS COMFORTABLY ABOVE THE LARGEST CATEGORY COUNT  00023300
023400*    THIS SHOP HAS EVER SEEDED THE FACTOR MASTER WITH             00023400
023500*    RAISE THIS IF THE CATEGORY LIST EVER APPROACHES 500 --       00023500
023600*    THERE IS NO BOUNDS CHECK ON THE LOAD IN 205-READ-FACTOR-MSTR 00023600
023700     05  CF-TABLE OCCURS 500 TIMES INDEXED BY CF-IDX.             00023700
023800*        CATEGORY NAME, MATCHED AGAINST WS-CATEGORY-UC            00023800
023900         10  CF-TBL-CATEGORY     PIC X(20).                       00023900
024000*        EMISSION FACTOR, KG-CO2 PER CURRENCY UNIT OF TRN-AMOUNT  00024000
024100         10  CF-TBL-FACTOR       PIC S9(06)V9(4) COMP-3.          00024100
024200     05  FILLER                  PIC X(01) VALUE SPACE.           00024200
024300*                                                               * 00024300
024400****************************************************************  00024400
024500* IN-MEMORY DEFAULT-FACTOR TABLE -- USED ONLY WHEN A CATEGORY   * 00024500
024600* IS ABSENT FROM THE MASTER ABOVE.  CARRIED AS A SEPARATE SET   * 00024600
024700* OF CONSTANTS FROM WHATEVER THE ON-LINE SEED DATA USES -- THE  * 00024700
024800* TWO HAVE NEVER BEEN RECONCILED AND THIS RUN DOES NOT TRY.     * 00024800
024900****************************************************************  00024900
025000*    FIVE HARD-CODED CATEGORY/FACTOR PAIRS, ONE PER FILLER GROUP  00025000
025100*    BELOW.  REDEFINED AS A TABLE (DEFAULT-FACTOR-TABLE) SO       00025100
025200*    324-SEARCH-DEFAULT-TABLE CAN WALK IT BY SUBSCRIPT INSTEAD    00025200
025300*    OF NAMING EACH ENTRY                                         00025300
025400 01  DEFAULT-FACTOR-VALUES.                                       00025400
025500*    ENTRY 1 OF 5 -- FOOD                                         00025500
025600     05  FILLER.                                                  00025600
025700         10  FILLER              PIC X(20) VALUE 'FOOD'.          00025700
025800         10  FILLER              PIC S9(06)V9(4) COMP-3           00025800
025900                                           VALUE 0.5000.          00025900
026000*    ENTRY 2 OF 5 -- TRANSPORT, HIGHEST OF THE FIVE DEFAULTS      00026000
026100     05  FILLER.                                                  00026100
026200         10  FILLER              PIC X(20) VALUE 'TRANSPORT'.     00026200
026300         10  FILLER              PIC S9(06)V9(4) COMP-3           00026300
026400                                           VALUE 2.1000.          00026400
026500*    ENTRY 3 OF 5 -- SHOPPING                                     00026500
026600     05  FILLER.                                                  00026600
026700         10  FILLER              PIC X(20) VALUE 'SHOPPING'.      00026700
026800         10  FILLER              PIC S9(06)V9(4) COMP-3           00026800
026900                                           VALUE 0.8000.          00026900
027000*    ENTRY 4 OF 5 -- ENERGY                                       00027000
027100     05  FILLER.                                                  00027100
027200         10  FILLER              PIC X(20) VALUE 'ENERGY'.        00027200
027300         10  FILLER              PIC S9(06)V9(4) COMP-3           00027300
027400                                           VALUE 1.7000.          00027400
027500*    ENTRY 5 OF 5 -- SERVICES, LOWEST OF THE FIVE DEFAULTS        00027500
027600     05  FILLER.                                                  00027600
027700         10  FILLER              PIC X(20) VALUE 'SERVICES'.      00027700
027800         10  FILLER              PIC S9(06)V9(4) COMP-3           00027800
027900                                           VALUE 0.3000.          00027900
028000*    TABLE VIEW OF THE FIVE FILLER GROUPS ABOVE                   00028000
028100 01  DEFAULT-FACTOR-TABLE REDEFINES DEFAULT-FACTOR-VALUES.        00028100
028200     05  DF-ENTRY OCCURS 5 TIMES INDEXED BY DF-IDX.               00028200
028300         10  DF-CATEGORY         PIC X(20).                       00028300
028400         10  DF-FACTOR           PIC S9(06)V9(4) COMP-3.          00028400
028500*                                                               * 00028500
028600*    LAST-RESORT FACTOR WHEN NEITHER TABLE ABOVE HAS THE          00028600
028700*    CATEGORY -- KEEPS THE RUN FROM ABENDING ON A BAD CATEGORY    00028700
028800*    0.5000 MATCHES THE FOOD-CATEGORY DEFAULT -- CHOSEN BY THE    00028800
028900*    CARBON DESK AS A CONSERVATIVE MIDDLE-OF-THE-ROAD VALUE       00028900
029000     05  WS-HARD-FALLBACK-FACTOR PIC S9(06)V9(4) COMP-3           00029000
029100                                           VALUE 0.5000.          00029100
029200*                                                               * 00029200
029300*        *******************                                      00029300
029400*            report lines                                         00029400
029500*        *******************                                      00029500
029600*    PAGE-ONE HEADER, CARRIES THE RUN DATE/TIME STAMPED BY        00029600
029700*    800-INIT-REPORT                                              00029700
029800 01  RPT-HEADER1.                                                 00029800
029900     05  FILLER                     PIC X(40)                     00029900
030000               VALUE 'CARBON CALCULATION REGISTER       DATE: '.  00030000
030100*    MM/DD/YY BROKEN OUT SO 800-INIT-REPORT CAN MOVE THE          00030100
030200*    TWO-DIGIT SYSTEM-CLOCK FIELDS STRAIGHT ACROSS                00030200
030300     05  RPT-MM                     PIC 99.                       00030300
030400     05  FILLER                     PIC X     VALUE '/'.          00030400
030500     05  RPT-DD                     PIC 99.                       00030500
030600     05  FILLER                     PIC X     VALUE '/'.          00030600
030700     05  RPT-YY                     PIC 99.                       00030700
030800     05  FILLER                     PIC X(20)                     00030800
030900                    VALUE ' (mm/dd/yy)   TIME: '.                 00030900
031000*    HH:MM:SS, SAME TREATMENT AS THE DATE FIELDS ABOVE            00031000
031100     05  RPT-HH                     PIC 99.                       00031100
031200     05  FILLER                     PIC X     VALUE ':'.          00031200
031300     05  RPT-MIN                    PIC 99.                       00031300
031400     05  FILLER                     PIC X     VALUE ':'.          00031400
031500     05  RPT-SS                     PIC 99.                       00031500
031600     05  FILLER                     PIC X(55) VALUE SPACES.       00031600
031700*    ONE DETAIL LINE PER TRANSACTION, WRITTEN BY                  00031700
031800*    830-REPORT-TRAN-PROCESSED                                    00031800
031900 01  RPT-TRAN-DETAIL1.                                            00031900
032000*    36-BYTE GUID FROM THE FEED, PRINTED WIDE SO AN ANALYST CAN   00032000
032100*    LOCATE THE SOURCE TRANSACTION WITHOUT A SEPARATE LOOKUP      00032100
032200     05  RPT-TRN-ID                 PIC X(36).                    00032200
032300     05  FILLER                     PIC X(01) VALUE SPACES.       00032300
032400     05  RPT-CATEGORY               PIC X(20).                    00032400
032500     05  FILLER                     PIC X(01) VALUE SPACES.       00032500
032600*    EMISSION FACTOR THAT MATCHED, FOR AUDIT                      00032600
032700     05  RPT-FACTOR                 PIC ZZ9.9999.                 00032700
032800     05  FILLER                     PIC X(01) VALUE SPACES.       00032800
032900*    FACTOR-BASED CARBON VALUE -- WHAT GOES TO THE OUTPUT FILE    00032900
033000     05  RPT-CARBON-G               PIC ZZZZZZZZZZ9.99.           00033000
033100     05  FILLER                     PIC X(01) VALUE SPACES.       00033100
033200*    FLAT POSTING-TIME FIGURE -- REGISTER ONLY, SEE 335-          00033200
033300*    POSTING-TIME-CARBON                                          00033300
033400     05  RPT-POSTING-CARBON         PIC ZZZZZZZZZZ9.99.           00033400
033500     05  FILLER                     PIC X(08) VALUE SPACES.       00033500
033600*    END-OF-RUN STATISTICS PAGE HEADER                            00033600
033700 01  RPT-STATS-HDR1.                                              00033700
033800     05  FILLER PIC X(26) VALUE 'Carbon Calculation Totals:'.     00033800
033900     05  FILLER PIC X(106) VALUE SPACES.                          00033900
034000*    ONE LINE PER COUNTER IN REPORT-TOTALS ABOVE                  00034000
034100 01  RPT-STATS-DETAIL.                                            00034100
034200*    LITERAL LABEL MOVED IN BY 850-REPORT-TRAN-STATS, ONE PER     00034200
034300*    COUNTER -- NOT DRIVEN OFF A TABLE, EACH LINE IS ITS OWN MOVE 00034300
034400     05  RPT-STATS-LABEL     PIC X(26).                           00034400
034500     05  FILLER              PIC X(04)     VALUE SPACES.          00034500
034600*    ZERO-SUPPRESSED WITH COMMAS FOR READABILITY ON THE PRINTED   00034600
034700*    PAGE -- THE UNDERLYING COUNTER IS COMP-3, NOT EDITED         00034700
034800     05  RPT-STATS-COUNT     PIC ZZZ,ZZZ,ZZ9.                     00034800
034900     05  FILLER              PIC X(93)     VALUE SPACES.          00034900
035000*                                                               * 00035000
035100*    SIX-BYTE DIAGNOSTIC SNAPSHOT OF TRN-CATEGORY, SET BEFORE     00035100
035200*    EVERY LOOKUP SO AN ABEND DUMP SHOWS THE OFFENDING CATEGORY   00035200
035300*    WITHOUT HAVING TO FIND THE TRANSACTION RECORD ITSELF         00035300
035400*    ONLY THE FIRST SIX BYTES OF THE CATEGORY ARE CAPTURED --     00035400
035500*    ENOUGH TO IDENTIFY IT IN A DUMP WITHOUT WIDENING THIS FIELD  00035500
035600*    IF THIS EVER NEEDS TO GROW, WIDEN WS-CATEGORY-UC TO MATCH    00035600
035700 01  CATEGORY-DIAG            PIC X(6).                           00035700
035800*    TWO-BYTE/PACKED-DECIMAL VIEW PAIR, CARRIED OVER FROM THE     00035800
035900*    SAM3ABND ABEND-DIAGNOSTIC HABIT -- NOT CURRENTLY SET BY      00035900
036000*    ANY PARAGRAPH BELOW, KEPT FOR PARITY WITH THE OTHER THREE    00036000
036100*    PROGRAMS' ABEND-TEST PAIR                                    00036100
036200*    CHARACTER VIEW, AS IT ARRIVES FROM A DUMP OR DISPLAY         00036200
036300 01  ABEND-TEST-BYTE          PIC X(2).                           00036300
036400*    NUMERIC REDEFINITION OF THE SAME TWO BYTES, FOR A PACKED     00036400
036500*    COMPARE AGAINST A KNOWN ABEND REASON CODE                    00036500
036600*    END OF WORKING-STORAGE SECTION                               00036600
036700 01  ABEND-TEST-N REDEFINES ABEND-TEST-BYTE PIC S9(3) COMP-3.     00036700
036800****************************************************************  00036800
036900 PROCEDURE DIVISION.                                              00036900
037000****************************************************************  00037000
037100                                                                  00037100
037200*    MAINLINE -- STAMP THE RUN CLOCK, OPEN FILES, LOAD THE        00037200
037300*    FACTOR MASTER, PROCESS EVERY TRANSACTION, PRINT STATS,       00037300
037400*    CLOSE DOWN                                                   00037400
037500 000-MAIN.                                                        00037500
037600*    STAMP THE RUN CLOCK ONCE, UP FRONT -- EVERY OTHER PARAGRAPH  00037600
037700*    THAT NEEDS THE DATE OR TIME READS IT FROM HERE               00037700
037800     ACCEPT CURRENT-DATE FROM DATE.                               00037800
037900     ACCEPT CURRENT-TIME FROM TIME.                               00037900
038000     DISPLAY 'CARBCALC STARTED DATE = ' CURRENT-MONTH '/'         00038000
038100            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00038100
038200     DISPLAY '                TIME = ' CURRENT-HOUR ':'           00038200
038300            CURRENT-MINUTE ':' CURRENT-SECOND.                    00038300
038400                                                                  00038400
038500*    OPEN FILES, STAMP THE REPORT HEADER, THEN PRELOAD THE        00038500
038600*    FACTOR TABLE -- IN THAT ORDER, BEFORE ANY TRANSACTION IS     00038600
038700*    TOUCHED                                                      00038700
038800     PERFORM 700-OPEN-FILES.                                      00038800
038900     PERFORM 800-INIT-REPORT.                                     00038900
039000     PERFORM 200-LOAD-FACTOR-MASTER.                              00039000
039100                                                                  00039100
039200*    DRIVE ONE TRANSACTION AT A TIME UNTIL THE FEED IS EXHAUSTED  00039200
039300     PERFORM 300-PROCESS-TRANSACTIONS                             00039300
039400             UNTIL TRAN-AT-EOF.                                   00039400
039500                                                                  00039500
039600*    RUN IS DONE -- PRINT THE STATISTICS PAGE BEFORE CLOSING      00039600
039700*    SO THE COUNTERS ARE STILL IN WORKING-STORAGE WHEN WRITTEN    00039700
039800     PERFORM 850-REPORT-TRAN-STATS.                               00039800
039900     PERFORM 790-CLOSE-FILES.                                     00039900
040000                                                                  00040000
040100*    NORMAL END OF RUN -- RETURN-CODE IS ZERO UNLESS ONE OF THE   00040100
040200*    OPEN CHECKS IN 700-OPEN-FILES ALREADY SET IT TO 16           00040200
040300     GOBACK.                                                      00040300
040400                                                                  00040400
040500*    LOADS THE ENTIRE CARBON-FACTOR MASTER INTO CF-TABLE BEFORE   00040500
040600*    ANY TRANSACTION IS PROCESSED -- SEE THE TABLE BANNER ABOVE   00040600
040700*    FOR WHY THIS RUNS AS A SEQUENTIAL PRELOAD RATHER THAN A      00040700
040800*    KEYED READ                                                   00040800
040900 200-LOAD-FACTOR-MASTER.                                          00040900
041000*    THE FACTOR MASTER IS OPENED, READ TO EXHAUSTION, AND         00041000
041100*    CLOSED RIGHT HERE -- NO OTHER PARAGRAPH TOUCHES THIS FILE    00041100
041200*    (PROGRAM CARBFACT, NOT THIS PROGRAM, OWNS MAINTENANCE WRITES)00041200
041300     OPEN INPUT CARBON-FACTOR-FILE.                               00041300
041400     IF WS-CFACTMST-STATUS NOT = '00'                             00041400
041500*        CANNOT RUN WITHOUT A FACTOR TABLE -- FATAL               00041500
041600         DISPLAY 'ERROR OPENING CARBON FACTOR MASTER. RC: '       00041600
041700                 WS-CFACTMST-STATUS                               00041700
041800         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00041800
041900         MOVE 16 TO RETURN-CODE                                   00041900
042000         GO TO 200-LOAD-EXIT                                      00042000
042100     END-IF.                                                      00042100
042200*    LOOP READS UNTIL END OF FILE SETS STATUS '10', SEE           00042200
042300*    205-READ-FACTOR-MASTER BELOW                                 00042300
042400     PERFORM 205-READ-FACTOR-MASTER                               00042400
042500             UNTIL WS-CFACTMST-STATUS = '10'.                     00042500
042600     CLOSE CARBON-FACTOR-FILE.                                    00042600
042700*    FALL-THROUGH TARGET FOR THE OPEN-ERROR GO TO ABOVE           00042700
042800 200-LOAD-EXIT.                                                   00042800
042900     EXIT.                                                        00042900
043000                                                                  00043000
043100*    ONE MASTER RECORD PER CALL, APPENDED TO CF-TABLE BY          00043100
043200*    SUBSCRIPT CF-TABLE-COUNT/CF-IDX                              00043200
043300 205-READ-FACTOR-MASTER.                                          00043300
043400*    NO FILE-STATUS-OTHER-THAN-10 CHECK HERE -- A DAMAGED         00043400
043500*    FACTOR MASTER HAS NEVER BEEN SEEN IN PRODUCTION AND THIS     00043500
043600*    PARAGRAPH HAS NOT BEEN CHANGED TO GUARD AGAINST IT           00043600
043700     READ CARBON-FACTOR-FILE                                      00043700
043800       AT END MOVE '10' TO WS-CFACTMST-STATUS                     00043800
043900       NOT AT END                                                 00043900
044000*        APPEND TO THE TABLE AT THE NEXT FREE SUBSCRIPT           00044000
044100         ADD 1 TO CF-TABLE-COUNT                                  00044100
044200         SET CF-IDX TO CF-TABLE-COUNT                             00044200
044300         MOVE CF-CATEGORY        TO CF-TBL-CATEGORY (CF-IDX)      00044300
044400         MOVE CF-EMISSION-FACTOR TO CF-TBL-FACTOR (CF-IDX)        00044400
044500     END-READ.                                                    00044500
044600                                                                  00044600
044700*    READS ONE TRANSACTION AND, IF NOT AT END, DRIVES IT THROUGH  00044700
044800*    LOOKUP/COMPUTE/WRITE/REPORT -- EXACTLY THE SAM3ABND          00044800
044900*    READ-THEN-PROCESS SHAPE THIS PROGRAM WAS GROWN FROM          00044900
045000 300-PROCESS-TRANSACTIONS.                                        00045000
045100*    READ FIRST -- IF THAT READ HIT END OF FILE THE IF BELOW      00045100
045200*    SKIPS THE WHOLE PROCESSING CHAIN FOR THIS CALL               00045200
045300     PERFORM 310-READ-TRAN-FILE.                                  00045300
045400     IF NOT TRAN-AT-EOF                                           00045400
045500         ADD 1 TO NUM-TRAN-RECS                                   00045500
045600*        SNAPSHOT THE CATEGORY FOR AN ABEND DUMP BEFORE THE       00045600
045700*        LOOKUP BELOW HAS A CHANCE TO BLOW UP ON IT               00045700
045800         MOVE TRN-CATEGORY TO CATEGORY-DIAG (1:6)                 00045800
045900*        FACTOR LOOKUP, THE TWO CARBON COMPUTATIONS, THE OUTPUT   00045900
046000*        WRITE, AND THE REGISTER LINE -- IN THAT ORDER            00046000
046100         PERFORM 320-LOOKUP-FACTOR                                00046100
046200         PERFORM 330-COMPUTE-CARBON                               00046200
046300         PERFORM 335-POSTING-TIME-CARBON                          00046300
046400         PERFORM 340-WRITE-CARBON-REC                             00046400
046500         PERFORM 830-REPORT-TRAN-PROCESSED                        00046500
046600     END-IF.                                                      00046600
046700                                                                  00046700
046800*    FILE-STATUS HANDLING FOR THE TRANSACTION FEED -- '00' IS A   00046800
046900*    GOOD READ, '10' IS END OF FILE, ANYTHING ELSE IS TREATED AS  00046900
047000*    A HARD ERROR AND ALSO FORCES END OF FILE SO THE RUN STOPS    00047000
047100*    CLEANLY INSTEAD OF LOOPING ON A BAD RECORD                   00047100
047200 310-READ-TRAN-FILE.                                              00047200
047300*    THE AT END CLAUSE ON THE READ ITSELF HANDLES THE ORDINARY    00047300
047400*    END-OF-FILE CASE; THE EVALUATE BELOW CATCHES EVERYTHING ELSE 00047400
047500     READ TRANSACTION-FILE                                        00047500
047600       AT END MOVE 'Y' TO WS-TRAN-EOF.                            00047600
047700     EVALUATE WS-TRANFILE-STATUS                                  00047700
047800*        GOOD READ -- NOTHING TO DO                               00047800
047900        WHEN '00'                                                 00047900
048000             CONTINUE                                             00048000
048100*        END OF FILE -- ALREADY SET ABOVE, REPEATED HERE SO THE   00048100
048200*        EVALUATE IS THE SINGLE SOURCE OF TRUTH FOR THE SWITCH    00048200
048300        WHEN '10'                                                 00048300
048400             MOVE 'Y' TO WS-TRAN-EOF                              00048400
048500*        ANYTHING ELSE IS A HARD READ ERROR -- LOG IT, COUNT IT,  00048500
048600*        AND STOP THE RUN RATHER THAN LOOP ON A BAD RECORD        00048600
048700        WHEN OTHER                                                00048700
048800            DISPLAY 'ERROR ON TRANSACTION FILE READ. RC: '        00048800
048900                    WS-TRANFILE-STATUS                            00048900
049000            ADD 1 TO NUM-TRAN-ERRORS                              00049000
049100            MOVE 'Y' TO WS-TRAN-EOF                               00049100
049200     END-EVALUATE.                                                00049200
049300                                                                  00049300
049400****************************************************************  00049400
049500* 320-LOOKUP-FACTOR -- CATEGORY IS UPPER-CASED, THEN MATCHED    * 00049500
049600* FIRST AGAINST THE MASTER TABLE, THEN THE DEFAULT TABLE, THEN  * 00049600
049700* THE HARD-CODED FALLBACK.  FIRST MATCH WINS; EACH TABLE SEARCH * 00049700
049800* RUNS AS AN OUT-OF-LINE PERFORM THAT STOPS VARYING THE INDEX   * 00049800
049900* THE MOMENT A MATCH SETS WS-FACTOR-FOUND.                      * 00049900
050000****************************************************************  00050000
050100 320-LOOKUP-FACTOR.                                               00050100
050200*    FOLD THE INCOMING CATEGORY TO UPPER CASE SO THE MATCH BELOW  00050200
050300*    IS CASE-INSENSITIVE                                          00050300
050400*    CLEAR THE WORK FIELD FIRST SO A SHORT CATEGORY DOES NOT      00050400
050500*    LEAVE TRAILING GARBAGE FROM A PRIOR TRANSACTION              00050500
050600     MOVE SPACES TO WS-CATEGORY-UC.                               00050600
050700     MOVE TRN-CATEGORY TO WS-CATEGORY-UC.                         00050700
050800     INSPECT WS-CATEGORY-UC                                       00050800
050900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00050900
051000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00051000
051100     MOVE 'N' TO WS-FACTOR-FOUND.                                 00051100
051200*                                                               * 00051200
051300*    FIRST PRIORITY -- THE MASTER TABLE CARBFACT MAINTAINS        00051300
051400     PERFORM 322-SEARCH-MASTER-TABLE THRU 322-EXIT                00051400
051500             VARYING CF-IDX FROM 1 BY 1                           00051500
051600             UNTIL CF-IDX > CF-TABLE-COUNT OR FACTOR-WAS-FOUND.   00051600
051700*                                                               * 00051700
051800*    SECOND PRIORITY -- THE FIVE-ENTRY DEFAULT TABLE              00051800
051900     IF NOT FACTOR-WAS-FOUND                                      00051900
052000         PERFORM 324-SEARCH-DEFAULT-TABLE THRU 324-EXIT           00052000
052100                 VARYING DF-IDX FROM 1 BY 1                       00052100
052200                 UNTIL DF-IDX > 5 OR FACTOR-WAS-FOUND             00052200
052300     END-IF.                                                      00052300
052400*                                                               * 00052400
052500*    LAST RESORT -- NEITHER TABLE HAD THE CATEGORY                00052500
052600     IF NOT FACTOR-WAS-FOUND                                      00052600
052700         MOVE WS-HARD-FALLBACK-FACTOR TO WS-EMISSION-FACTOR       00052700
052800         ADD 1 TO NUM-HARD-FALLBACKS                              00052800
052900     END-IF.                                                      00052900
053000*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE               00053000
053100 320-LOOKUP-EXIT.                                                 00053100
053200     EXIT.                                                        00053200
053300                                                                  00053300
053400*    ONE MASTER-TABLE ENTRY PER CALL -- THE OUT-OF-LINE PERFORM   00053400
053500*    VARYING IN 320-LOOKUP-FACTOR STOPS THE MOMENT THIS SETS      00053500
053600*    WS-FACTOR-FOUND, SO CF-IDX IS STILL POINTING AT THE MATCH    00053600
053700*    WHEN CONTROL RETURNS                                         00053700
053800 322-SEARCH-MASTER-TABLE.                                         00053800
053900*    EXACT-MATCH COMPARE ONLY -- NO PARTIAL OR WILD-CARD MATCH    00053900
054000*    AGAINST THE CATEGORY NAME                                    00054000
054100     IF CF-TBL-CATEGORY (CF-IDX) = WS-CATEGORY-UC                 00054100
054200         MOVE CF-TBL-FACTOR (CF-IDX) TO WS-EMISSION-FACTOR        00054200
054300         MOVE 'Y' TO WS-FACTOR-FOUND                              00054300
054400         ADD 1 TO NUM-MASTER-MATCHES                              00054400
054500     END-IF.                                                      00054500
054600*    FALL-THROUGH/THRU-LIMIT TARGET -- NOTHING TO DO HERE         00054600
054700 322-EXIT.                                                        00054700
054800     EXIT.                                                        00054800
054900                                                                  00054900
055000*    SAME SHAPE AS 322-SEARCH-MASTER-TABLE ABOVE, BUT WALKS THE   00055000
055100*    FIVE-ENTRY DEFAULT-FACTOR-TABLE INSTEAD OF CF-TABLE          00055100
055200 324-SEARCH-DEFAULT-TABLE.                                        00055200
055300*    SAME EXACT-MATCH RULE AS 322-SEARCH-MASTER-TABLE ABOVE       00055300
055400     IF DF-CATEGORY (DF-IDX) = WS-CATEGORY-UC                     00055400
055500         MOVE DF-FACTOR (DF-IDX) TO WS-EMISSION-FACTOR            00055500
055600         MOVE 'Y' TO WS-FACTOR-FOUND                              00055600
055700         ADD 1 TO NUM-DEFAULT-MATCHES                             00055700
055800     END-IF.                                                      00055800
055900*    FALL-THROUGH/THRU-LIMIT TARGET -- NOTHING TO DO HERE         00055900
056000 324-EXIT.                                                        00056000
056100     EXIT.                                                        00056100
056200                                                                  00056200
056300*    THE CARBON-FACTOR CALCULATION PROPER -- TRANSACTION AMOUNT   00056300
056400*    TIMES THE EMISSION FACTOR 320-LOOKUP-FACTOR JUST RESOLVED,   00056400
056500*    ROUNDED HALF-UP TO TWO DECIMALS PER THE CARBON DESK'S        00056500
056600*    STANDING RULE                                                00056600
056700 330-COMPUTE-CARBON.                                              00056700
056800*    TRN-AMOUNT IS WHATEVER CURRENCY UNIT THE FEED CARRIES --     00056800
056900*    THIS PROGRAM DOES NOT CONVERT CURRENCY, IT ONLY MULTIPLIES   00056900
057000     COMPUTE TC-CARBON-VALUE-G ROUNDED =                          00057000
057100             TRN-AMOUNT * WS-EMISSION-FACTOR.                     00057100
057200                                                                  00057200
057300 335-POSTING-TIME-CARBON.                                         00057300
057400****************************************************************  00057400
057500* FLAT POSTING-TIME FIGURE -- AMOUNT TIMES 500, INDEPENDENT OF  * 00057500
057600* THE CATEGORY-FACTOR LOOKUP ABOVE.  PRINTED ON THE REGISTER    * 00057600
057700* ONLY; NOT CARRIED ON TRANSACTION-CARBON-RECORD.               * 00057700
057800****************************************************************  00057800
057900*    500 IS THE DESK'S OWN FLAT MULTIPLIER -- NOT A COPYBOOK      00057900
058000*    CONSTANT, NOT CONFIGURABLE BY THIS PROGRAM                   00058000
058100     COMPUTE WS-POSTING-CARBON ROUNDED =                          00058100
058200             TRN-AMOUNT * 500.                                    00058200
058300                                                                  00058300
058400*    WRITE THE OUTPUT RECORD FOR THIS TRANSACTION AND CHECK THE   00058400
058500*    WRITE STATUS -- A BAD STATUS IS LOGGED BUT DOES NOT STOP     00058500
058600*    THE RUN, CONSISTENT WITH HOW THIS SHOP HANDLES A SINGLE      00058600
058700*    BAD OUTPUT RECORD ELSEWHERE                                  00058700
058800 340-WRITE-CARBON-REC.                                            00058800
058900*    TC-CALC-METHOD IS ALWAYS 'FACTOR_BASED' OUT OF THIS          00058900
059000*    PROGRAM -- THE ON-LINE SIDE CAN WRITE OTHER METHOD CODES     00059000
059100*    TO THE SAME LAYOUT, THIS BATCH NEVER DOES                    00059100
059200     MOVE TRN-ID         TO TC-TRN-ID.                            00059200
059300     MOVE 'FACTOR_BASED' TO TC-CALC-METHOD.                       00059300
059400     WRITE TRANSACTION-CARBON-RECORD.                             00059400
059500     IF WS-CARBOUT-STATUS NOT = '00'                              00059500
059600         DISPLAY 'ERROR WRITING CARBON OUTPUT FILE. RC: '         00059600
059700                 WS-CARBOUT-STATUS                                00059700
059800         ADD 1 TO NUM-TRAN-ERRORS                                 00059800
059900     END-IF.                                                      00059900
060000                                                                  00060000
060100*    OPENS ALL FOUR FILES SELECTED ABOVE.  A BAD OPEN ON EITHER   00060100
060200*    THE TRANSACTION FEED OR THE CARBON-OUT FILE IS FATAL AND     00060200
060300*    FORCES END OF FILE SO 000-MAIN'S PROCESSING LOOP NEVER       00060300
060400*    STARTS                                                       00060400
060500 700-OPEN-FILES.                                                  00060500
060600*    THE FACTOR MASTER IS NOT OPENED HERE -- IT IS OPENED AND     00060600
060700*    CLOSED ENTIRELY WITHIN 200-LOAD-FACTOR-MASTER, BELOW         00060700
060800     OPEN INPUT  TRANSACTION-FILE                                 00060800
060900          OUTPUT CARBON-OUT-FILE                                  00060900
061000                 REPORT-FILE.                                     00061000
061100     IF WS-TRANFILE-STATUS NOT = '00'                             00061100
061200*        NOTHING TO PROCESS WITHOUT A TRANSACTION FEED            00061200
061300       DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '             00061300
061400               WS-TRANFILE-STATUS                                 00061400
061500       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00061500
061600       MOVE 16 TO RETURN-CODE                                     00061600
061700       MOVE 'Y' TO WS-TRAN-EOF                                    00061700
061800     END-IF.                                                      00061800
061900     IF WS-CARBOUT-STATUS NOT = '00'                              00061900
062000*        NOWHERE TO WRITE RESULTS -- SAME TREATMENT AS ABOVE      00062000
062100       DISPLAY 'ERROR OPENING CARBON OUTPUT FILE. RC: '           00062100
062200               WS-CARBOUT-STATUS                                  00062200
062300       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00062300
062400       MOVE 16 TO RETURN-CODE                                     00062400
062500       MOVE 'Y' TO WS-TRAN-EOF                                    00062500
062600     END-IF.                                                      00062600
062700                                                                  00062700
062800*    END-OF-RUN CLOSE OF ALL THREE FILES OPENED ABOVE (THE        00062800
062900*    CARBON-FACTOR MASTER IS OPENED AND CLOSED ENTIRELY WITHIN    00062900
063000*    200-LOAD-FACTOR-MASTER)                                      00063000
063100 790-CLOSE-FILES.                                                 00063100
063200*    CLOSED IN THE SAME ORDER THEY WERE OPENED IN 700-OPEN-FILES  00063200
063300*    NO FILE-STATUS CHECK ON THE CLOSES -- CONSISTENT WITH HOW    00063300
063400*    THIS SHOP HANDLES END-OF-RUN CLEANUP ELSEWHERE               00063400
063500     CLOSE TRANSACTION-FILE.                                      00063500
063600     CLOSE CARBON-OUT-FILE.                                       00063600
063700     CLOSE REPORT-FILE.                                           00063700
063800                                                                  00063800
063900*    STAMPS THE REGISTER PAGE-ONE HEADER WITH THE RUN DATE/TIME   00063900
064000*    ACCEPTED IN 000-MAIN AND PRINTS IT                           00064000
064100 800-INIT-REPORT.                                                 00064100
064200*    SAME DATE/TIME ACCEPTED IN 000-MAIN -- NOT RE-ACCEPTED HERE  00064200
064300*    SO THE HEADER STAMP MATCHES THE DISPLAY LINES AT STARTUP     00064300
064400     MOVE CURRENT-YEAR   TO RPT-YY.                               00064400
064500     MOVE CURRENT-MONTH  TO RPT-MM.                               00064500
064600     MOVE CURRENT-DAY    TO RPT-DD.                               00064600
064700     MOVE CURRENT-HOUR   TO RPT-HH.                               00064700
064800     MOVE CURRENT-MINUTE TO RPT-MIN.                              00064800
064900     MOVE CURRENT-SECOND TO RPT-SS.                               00064900
065000*    AFTER PAGE FORCES THIS TO THE TOP OF A FRESH PAGE EVEN IF    00065000
065100*    THE CARRIER HAS NOT ADVANCED SINCE THE LAST JOB              00065100
065200*    THIS IS THE ONLY HEADER LINE WRITTEN -- THE REPORT RUNS      00065200
065300*    SINGLE-PAGE UNLESS THE PRINTER IMPOSES ITS OWN PAGE BREAKS   00065300
065400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00065400
065500                                                                  00065500
065600*    ONE DETAIL LINE PER TRANSACTION -- SHOWS BOTH THE FACTOR-    00065600
065700*    BASED CARBON VALUE WRITTEN TO FILE AND THE FLAT POSTING-     00065700
065800*    TIME FIGURE THAT IS NOT                                      00065800
065900 830-REPORT-TRAN-PROCESSED.                                       00065900
066000*    WS-CATEGORY-UC IS PRINTED, NOT TRN-CATEGORY, SO THE          00066000
066100*    REGISTER SHOWS THE SAME UPPER-CASED VALUE THE LOOKUP USED    00066100
066200     MOVE TRN-ID             TO RPT-TRN-ID.                       00066200
066300     MOVE WS-CATEGORY-UC     TO RPT-CATEGORY.                     00066300
066400     MOVE WS-EMISSION-FACTOR TO RPT-FACTOR.                       00066400
066500     MOVE TC-CARBON-VALUE-G  TO RPT-CARBON-G.                     00066500
066600     MOVE WS-POSTING-CARBON  TO RPT-POSTING-CARBON.               00066600
066700     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00066700
066800                                                                  00066800
066900*    END-OF-RUN STATISTICS PAGE -- ONE LINE PER COUNTER IN        00066900
067000*    REPORT-TOTALS, IN THE ORDER THE COUNTERS ARE DECLARED        00067000
067100 850-REPORT-TRAN-STATS.                                           00067100
067200*    AFTER 2 LEAVES A BLANK LINE BELOW THE LAST DETAIL LINE       00067200
067300*    BEFORE THE STATS HEADER PRINTS                               00067300
067400     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00067400
067500                                                                  00067500
067600*    COUNT OF TRANSACTIONS READ, REGARDLESS OF HOW THE FACTOR     00067600
067700*    WAS RESOLVED                                                 00067700
067800     MOVE 'TRANSACTIONS PROCESSED    ' TO RPT-STATS-LABEL.        00067800
067900     MOVE NUM-TRAN-RECS                TO RPT-STATS-COUNT.        00067900
068000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00068000
068100                                                                  00068100
068200*    HOW MANY FACTORS CAME FROM THE REAL CARBON-FACTOR MASTER     00068200
068300     MOVE 'MASTER-FACTOR MATCHES     ' TO RPT-STATS-LABEL.        00068300
068400     MOVE NUM-MASTER-MATCHES           TO RPT-STATS-COUNT.        00068400
068500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00068500
068600                                                                  00068600
068700*    HOW MANY FELL THROUGH TO THE FIVE-ENTRY DEFAULT TABLE        00068700
068800*    A HIGH COUNT HERE IS A SIGNAL THE FACTOR MASTER IS MISSING   00068800
068900*    CATEGORIES THAT SHOULD BE ADDED TO IT                        00068900
069000     MOVE 'DEFAULT-TABLE MATCHES     ' TO RPT-STATS-LABEL.        00069000
069100     MOVE NUM-DEFAULT-MATCHES          TO RPT-STATS-COUNT.        00069100
069200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00069200
069300                                                                  00069300
069400*    HOW MANY HAD NO CATEGORY MATCH AT ALL AND GOT THE FLAT       00069400
069500*    0.5000 FALLBACK FACTOR -- A GROWING COUNT HERE MEANS THE     00069500
069600*    FACTOR MASTER OR DEFAULT TABLE NEEDS NEW CATEGORIES ADDED    00069600
069700     MOVE 'HARD FALLBACKS (0.5000)   ' TO RPT-STATS-LABEL.        00069700
069800     MOVE NUM-HARD-FALLBACKS           TO RPT-STATS-COUNT.        00069800
069900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00069900
070000                                                                  00070000
070100*    READ ERRORS PLUS OUTPUT-WRITE ERRORS, COMBINED               00070100
070200*    A NON-ZERO COUNT HERE SHOULD BE FOLLOWED UP WITH OPERATIONS  00070200
070300*    BEFORE THE NEXT RUN, SINCE SOME OUTPUT RECORDS MAY BE MISSING00070300
070400     MOVE 'TRANSACTION ERRORS        ' TO RPT-STATS-LABEL.        00070400
070500     MOVE NUM-TRAN-ERRORS              TO RPT-STATS-COUNT.        00070500
070600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00070600
