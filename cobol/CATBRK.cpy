000100******************************************************************
000200* COPYBOOK:  CATBRK                                               *
000300* TITLE   :  Category-Breakdown Output Layout                     *
000400*                                                                  *
000500* AUTHOR  :  M. WALLACE                                           *
000600* INSTALLATION. ECOBANK DATA PROCESSING CENTER.                   *
000700* DATE-WRITTEN.  09/25/97.                                        *
000800*                                                                  *
000900* ONE RECORD PER CATEGORY PER USER, WRITTEN BY CARBBRK AT END OF   *
001000* RUN.  CB-USER-ID + CB-CATEGORY TOGETHER IDENTIFY A RECORD BUT    *
001100* ARE NOT ENFORCED AS A KEY BY THE FILE ORGANIZATION -- THIS IS A  *
001200* LINE-SEQUENTIAL FILE, NOT INDEXED.                               *
001300*                                                                  *
001400* CHANGE LOG                                                      *
001500* ----------                                                      *
001600* 09/25/97  MW   0000  ORIGINAL LAYOUT                            *
001700* 12/05/97  WLT  0004  FIXED PACKED-FIELD ALIGNMENT FOR MVS       *
001800*                      COBOL II (SAME FIX AS THE REDEMPTION RUN)  *
001900* 06/19/04  PKL  0219  WIDENED CARBON/AMOUNT TOTALS TO MATCH      *
002000*                      TRNCARB                                     *
002100******************************************************************
002200 01  CATEGORY-BREAKDOWN-RECORD.
002300     05  CB-USER-ID                  PIC X(36).
002400*    -------------------------------------------------------    *
002500*    CB-CATEGORY CARRIES 'AUTRE' WHEN A TRANSACTION ARRIVED      *
002600*    WITH NO CATEGORY AT ALL -- THIS SHOP'S HOUSE TERM FOR       *
002700*    "UNCLASSIFIED", INHERITED FROM THE ORIGINAL ON-LINE         *
002800*    APPLICATION AND LEFT AS-IS RATHER THAN RE-TRANSLATED.       *
002900*    -------------------------------------------------------    *
003000     05  CB-CATEGORY                 PIC X(20).
003100     05  CB-TOTAL-CARBON             PIC S9(13)V9(2) COMP-3.
003200     05  CB-TOTAL-AMOUNT             PIC S9(13)V9(2) COMP-3.
003300     05  CB-TXN-COUNT                PIC S9(05) COMP-3.
003400     05  CB-PERCENTAGE               PIC S9(03)V9(4) COMP-3.
003450*    -------------------------------------------------------    *
003460*    THE FIELDS ABOVE RUN 79 BYTES, NOT THE 70 SHOWN ON THE      *
003470*    CARBON-STATS RUN SHEET'S FILE SUMMARY LINE FOR THIS FILE -- *
003480*    THE RUN SHEET'S FIGURE HAS NEVER BEEN RECONCILED AGAINST    *
003490*    THE FIELD-BY-FIELD LAYOUT BELOW IT.  NO FILLER IS ADDED;    *
003491*    THE FIELD PICTURES ARE BEING TREATED AS GOVERNING.          *
003492*    -------------------------------------------------------    *
003600******************************************************************
003700* END OF CATBRK                                                   *
003800******************************************************************
