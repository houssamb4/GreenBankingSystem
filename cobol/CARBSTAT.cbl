000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PROGRAM-ID.  CARBSTAT                                         *
000400*                                                                *
000500* AUTHOR. JON SAYLES.                                            *
000600* INSTALLATION. ECOBANK DATA PROCESSING CENTER.                  *
000700* DATE-WRITTEN. 01/01/08.                                        *
000800* DATE-COMPILED. 01/01/08.                                       *
000900* SECURITY. ECOBANK INTERNAL USE ONLY -- NOT FOR DISTRIBUTION.   *
001000*   (C)                                                         *
001100*                                                                *
001200* MONTHLY CARBON-BUDGET / ECO-SCORE RUN.  PAIRS THE CARD-        *
001300* TRANSACTION FEED AGAINST THE TRANSACTION-CARBON OUTPUT         *
001400* CARBCALC PRODUCED EARLIER IN THE NIGHTLY CHAIN (MATCHED BY     *
001500* TRANSACTION ID, SAME SEQUENCE BOTH FILES WERE WRITTEN IN --    *
001600* NO SORT STEP IN FRONT OF THIS PROGRAM), ROLLS UP A MONTH-TO-   *
001700* DATE AND ALL-TIME CARBON TOTAL PER USER, AND DERIVES A         *
001800* 0/25/50/75/100 ECO-SCORE AGAINST THE FIXED 100-KILOGRAM        *
001900* MONTHLY BUDGET.                                                *
002000*                                                                *
002100* KEEPS CALCCOST'S NUMBERED-PARAGRAPH / PERFORM-THRU-EXIT PLAN,  *
002200* ITS MISC-FIELDS SWITCH HABIT, AND ITS DISPLAY-PER-PARAGRAPH    *
002300* TRACING.  THE DB2 HEALTH-PLAN LOOKUPS CALCCOST USED ARE GONE   *
002400* -- THIS RUNTIME HAS NO DB2, ONLY QSAM FILES AND WORKING-       *
002500* STORAGE TABLES, SO THE "LOOKUP" HERE IS A FIND-OR-ADD AGAINST  *
002600* THE USER TABLE BELOW.                                         *
002700*                                                                *
002800* RUN FREQUENCY:  NIGHTLY, THIRD STEP IN THE CARBON CHAIN --     *
002900* AFTER CARBCALC HAS WRITTEN TRANSACTION-CARBON-FILE AND BEFORE  *
003000* CARBBRK READS THIS PROGRAM'S OWN OUTPUT FOR THE CATEGORY       *
003100* BREAKDOWN REPORT.                                              *
003200*                                                                *
003300* CHANGE LOG                                                     *
003400* ----------                                                     *
003500* 01/01/08  JS   CR0100  ORIGINAL PROGRAM -- MONTHLY CARBON      *
003600*                        TOTALS AND ECO-SCORE DERIVATION         *
003700* 03/30/09  MWG  CR0260  CONFIRMED PAIRED-READ KEY MATCH LOGIC   *
003800*                        AFTER CARBCALC CHANGED TO WRITE IN      *
003900*                        INPUT ORDER RATHER THAN SORTED ORDER    *
004000* 09/02/11  JSF  CR0301  NULL/MISSING CARBON SUMS NOW TREATED    *
004100*                        AS ZERO BEFORE ECO-SCORE THRESHOLDING   *
004200* 02/28/12  JSF  CR0312  ECO-SCORE THRESHOLD LADDER RE-VERIFIED  *
004300*                        AGAINST THE CARBON DESK'S RUN SHEET     *
004400* 09/04/19  TAQ  CR0388  REMOVED THE UNUSED SOURCE-COMPUTER /    *
004500*                        OBJECT-COMPUTER PARAGRAPH NAMES THAT    *
004600*                        NO LONGER MEAN ANYTHING ON THIS RUNTIME,*
004700*                        CORRECTED TO IBM-390 PER THE CURRENT    *
004800*                        HARDWARE INVENTORY                      *
004900* 04/22/21  TAQ  CR0401  WIDENED PROGRAM COMMENTARY PER THE      *
005000*                        CENTER-WIDE DOCUMENTATION STANDARD --   *
005100*                        NO LOGIC CHANGED, PARAGRAPH BANNERS AND *
005200*                        FIELD-LEVEL NOTES ADDED THROUGHOUT      *
005300* 11/03/22  TAQ  CR0425  ADDED SPECIAL-NAMES PARAGRAPH NAMING    *
005400*                        THE PRINT DEVICE -- SHOP STANDARD       *
005500*                        REQUIRES IT ON EVERY PROGRAM EVEN WHEN  *
005600*                        THE MNEMONIC ITSELF IS NEVER REFERENCED *
005700******************************************************************
005800 PROGRAM-ID.  CARBSTAT.
005900 AUTHOR. JON SAYLES.
006000 INSTALLATION. ECOBANK DATA PROCESSING CENTER.
006100 DATE-WRITTEN. 01/01/08.
006200 DATE-COMPILED. 01/01/08.
006300 SECURITY. ECOBANK INTERNAL USE ONLY -- NOT FOR DISTRIBUTION.
006400*   (C)
006500*
006600* MONTHLY CARBON-BUDGET / ECO-SCORE RUN.  PAIRS THE CARD-
006700* TRANSACTION FEED AGAINST THE TRANSACTION-CARBON OUTPUT
006800* CARBCALC PRODUCED EARLIER IN THE NIGHTLY CHAIN (MATCHED BY
006900* TRANSACTION ID, SAME SEQUENCE BOTH FILES WERE WRITTEN IN --
007000* NO SORT STEP IN FRONT OF THIS PROGRAM), ROLLS UP A MONTH-TO-
007100* DATE AND ALL-TIME CARBON TOTAL PER USER, AND DERIVES A
007200* 0/25/50/75/100 ECO-SCORE AGAINST THE FIXED 100-KILOGRAM
007300* MONTHLY BUDGET.
007400*
007500* KEEPS CALCCOST'S NUMBERED-PARAGRAPH / PERFORM-THRU-EXIT PLAN,
007600* ITS MISC-FIELDS SWITCH HABIT, AND ITS DISPLAY-PER-PARAGRAPH
007700* TRACING.  THE DB2 HEALTH-PLAN LOOKUPS CALCCOST USED ARE GONE
007800* -- THIS RUNTIME HAS NO DB2, ONLY QSAM FILES AND WORKING-
007900* STORAGE TABLES, SO THE "LOOKUP" HERE IS A FIND-OR-ADD AGAINST
008000* THE USER TABLE BELOW.
008100*
008200* CHANGE LOG
008300* ----------
008400* 01/01/08  JS   CR0100  ORIGINAL PROGRAM -- MONTHLY CARBON
008500*                        TOTALS AND ECO-SCORE DERIVATION
008600* 03/30/09  MWG  CR0260  CONFIRMED PAIRED-READ KEY MATCH LOGIC
008700*                        AFTER CARBCALC CHANGED TO WRITE IN
008800*                        INPUT ORDER RATHER THAN SORTED ORDER
008900* 09/02/11  JSF  CR0301  NULL/MISSING CARBON SUMS NOW TREATED
009000*                        AS ZERO BEFORE ECO-SCORE THRESHOLDING
009100* 02/28/12  JSF  CR0312  ECO-SCORE THRESHOLD LADDER RE-VERIFIED
009200*                        AGAINST THE CARBON DESK'S RUN SHEET
009300*
009400 ENVIRONMENT DIVISION.
009500* CONFIGURATION SECTION IS CARRIED OVER FROM CALCCOST -- THIS
009600* PROGRAM DOES NOT ITSELF USE SOURCE-COMPUTER/OBJECT-COMPUTER
009700* FOR ANYTHING, BUT THE SHOP KEEPS IT ON EVERY PROGRAM THAT
009800* RUNS ON THE 390 LPAR
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER. IBM-390.
010100 OBJECT-COMPUTER. IBM-390.
010200*    PRINT-DEVICE MNEMONIC PER CR0425 -- NOT REFERENCED IN ANY
010300*    WRITE STATEMENT BELOW, WHICH USES AFTER PAGE DIRECTLY
010400 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
010500
010600 INPUT-OUTPUT SECTION.
010700*                                                                *
010800* FILE-CONTROL -- FOUR FILES: THE CARD-TRANSACTION FEED, THE    *
010900* TRANSACTION-CARBON FILE CARBCALC PRODUCED, THE USER STATS     *
011000* OUTPUT THIS PROGRAM WRITES, AND THE ERROR/DIAGNOSTIC PRINT    *
011100* FILE.  ALL FOUR SEQUENTIAL; NO ISAM, NO DB2.                  *
011200 FILE-CONTROL.
011300
011400*    RAW CARD-TRANSACTION FEED, SAME FILE CARBCALC READ
011500     SELECT TRANSACTION-FILE
011600     ASSIGN TO TRANFILE
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS WS-TRANFILE-STATUS.
011900
012000*    ONE RECORD PER TRANSACTION-FILE RECORD, WRITTEN BY CARBCALC
012100*    IN THE SAME ORDER -- THAT ORDERING IS WHAT LETS THIS
012200*    PROGRAM PAIR THE TWO FILES WITHOUT A SORT STEP
012300     SELECT TRANSACTION-CARBON-FILE
012400     ASSIGN TO CARBIN
012500       ACCESS MODE IS SEQUENTIAL
012600       FILE STATUS IS WS-CARBIN-STATUS.
012700
012800*    ONE RECORD PER DISTINCT USER, WRITTEN AT END OF RUN BY
012900*    800-COMPUTE-ECO-SCORES
013000     SELECT USER-CARBON-STATS-FILE
013100     ASSIGN TO USTATOUT
013200       ACCESS MODE IS SEQUENTIAL
013300       FILE STATUS IS WS-USTATOUT-STATUS.
013400
013500*    ERROR/DIAGNOSTIC PRINT FILE -- ALSO CARRIES THE PAGE-ONE
013600*    REPORT HEADER, SEE CARBSTAT-REC-ERR BELOW
013700     SELECT PATERR
013800     ASSIGN TO UT-S-PATERR
013900       ACCESS MODE IS SEQUENTIAL
014000       FILE STATUS IS OFCODE.
014100
014200 DATA DIVISION.
014300 FILE SECTION.
014400*    ERROR/DIAGNOSTIC PRINT FILE, REUSED ALSO FOR THE RUN
014500*    HEADER LINE WRITTEN BY 000-SETUP-RTN
014600 FD  PATERR
014700     RECORDING MODE IS F
014800*    STANDARD LABELS -- THIS SHOP'S NORMAL HABIT FOR A PRINT
014900*    FILE ASSIGNED TO AN OUTPUT CLASS
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 132 CHARACTERS
015200*    BLOCK 0 LETS THE SYSTEM DETERMINE BLOCKING -- CARRIED OVER
015300*    FROM CALCCOST'S OWN FD FOR THIS SAME ERROR FILE
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS CARBSTAT-REC-ERR.
015600 01  CARBSTAT-REC-ERR.
015700*    ONE ERROR MESSAGE PER LINE, LEFT-JUSTIFIED
015800     05  ERR-MSG-STAT                 PIC X(40).
015900*    FILLER OUT TO THE FULL 132-BYTE PRINT LINE -- DOES DOUBLE
016000*    DUTY AS THE REMAINDER OF WHATEVER REPORT LINE IS MOVED IN
016100     05  REST-OF-ERR-REC              PIC X(92).
016200
016300*    INPUT -- RAW CARD-TRANSACTION FEED (SEE TRANREC COPYBOOK)
016400 FD  TRANSACTION-FILE
016500     RECORDING MODE IS F.
016600 COPY TRANREC.
016700
016800*    INPUT -- CARBCALC'S TRANSACTION-CARBON OUTPUT (SEE TRNCARB
016900*    COPYBOOK)
017000 FD  TRANSACTION-CARBON-FILE
017100     RECORDING MODE IS F.
017200 COPY TRNCARB.
017300
017400*    OUTPUT -- ONE USER CARBON-STATS RECORD PER DISTINCT USER
017500*    (SEE USRSTAT COPYBOOK)
017600 FD  USER-CARBON-STATS-FILE
017700     RECORDING MODE IS F.
017800 COPY USRSTAT.
017900
018000 WORKING-STORAGE SECTION.
018100*****************************************************************
018200* 77-LEVEL WORK FIELDS -- SAME FLAT DECLARATION HABIT THIS       *
018300* SHOP'S OLDER PROGRAMS USE FOR A SUBSCRIPT AND THE TWO          *
018400* COMMONEST SWITCHES.                                            *
018500*****************************************************************
018600*    WORK SUBSCRIPT, CARRIED OVER FROM CALCCOST -- NOT CURRENTLY
018700*    USED BY ANY PARAGRAPH BELOW, KEPT FOR PARITY WITH THE
018800*    OTHER THREE PROGRAMS' 77-LEVEL BLOCK.  BINARY (COMP) RATHER
018900*    THAN PACKED, MATCHING CALCCOST'S OWN DECLARATION FOR THIS
019000*    PARTICULAR FIELD
019100 77  ROW-SUB                    PIC 9(4) COMP VALUE 0.
019200*    SAVES THE SUBSCRIPT 212-SEARCH-USER-TABLE MATCHED ON, SO
019300*    220-ACCUMULATE-USER-TOTALS CAN GO STRAIGHT BACK TO IT
019400 77  WS-USER-MATCHED-IDX        PIC S9(4) COMP-3 VALUE +0.
019500*    END-OF-FILE SWITCH FOR THE TRANSACTION FEED -- CARBON-FILE
019600*    EOF IS NOT TRACKED SEPARATELY, SEE 120-READ-CARBON-FILE
019700 77  TRAN-EOF-SW                PIC X(1) VALUE "N".
019800    88 AT-TRAN-EOF  VALUE "Y".
019900*    SET BY 890-REPORT-BAD-STATUS -- NOT TESTED ANYWHERE ELSE IN
020000*    THIS PROGRAM, KEPT FOR PARITY WITH CARBBRK'S SAME SWITCH
020100 77  ERROR-FOUND-SW             PIC X(1) VALUE " ".
020200    88 ERROR-FOUND   VALUE "Y".
020300*                                                                *
020400*    ONE FILE-STATUS BYTE PAIR PER SELECTED FILE, TESTED AFTER
020500*    EVERY OPEN/READ/WRITE AGAINST THAT FILE
020600 01  FILE-STATUS-CODES.
020700     05  WS-TRANFILE-STATUS      PIC X(2).
020800         88 TRAN-FOUND    VALUE "00".
020900         88 TRAN-EOF      VALUE "10".
021000     05  WS-CARBIN-STATUS        PIC X(2).
021100         88 CARBIN-FOUND  VALUE "00".
021200         88 CARBIN-EOF    VALUE "10".
021300     05  WS-USTATOUT-STATUS      PIC X(2).
021400         88 USTATOUT-OK   VALUE "00".
021500*    PATERR'S FILE-STATUS FIELD, NAMED OFCODE PER THE SHOP'S
021600*    OLDER NAMING HABIT FOR THIS ONE PARTICULAR FILE
021700     05  OFCODE                  PIC X(2).
021800         88 CODE-WRITE    VALUE SPACES.
021900     05  FILLER                  PIC X(01) VALUE SPACE.
022000
022100*    GENERAL-PURPOSE WORK FIELDS, ONE GROUP PER CALCCOST HABIT
022200 01  MISC-FIELDS.
022300*    CURRENT PARAGRAPH NAME, MOVED IN AT THE TOP OF EVERY
022400*    PARAGRAPH THAT DISPLAYS ITSELF FOR TRACING
022500     05 PARA-NAME                   PIC X(40).
022600*    SET BY 200-PROCESS-TRAN-PAIR WHEN THE TWO INPUT FILES FALL
022700*    OUT OF STEP WITH EACH OTHER
022800     05 KEY-MISMATCH-SW             PIC X(1) VALUE "N".
022900        88 KEYS-MISMATCHED VALUE "Y".
023000*    SET BY 210-FIND-OR-ADD-USER/212-SEARCH-USER-TABLE WHEN THE
023100*    INCOMING TRN-USER-ID IS ALREADY IN THE WORK TABLE
023200     05 USER-FOUND-SW               PIC X(1) VALUE "N".
023300        88 USER-IN-TABLE VALUE "Y".
023400*    MOVED IN BEFORE EVERY CALL TO 890-REPORT-BAD-STATUS --
023500*    WHATEVER IS IN HERE BECOMES THE PRINTED ERROR MESSAGE
023600     05 ABEND-REASON                PIC X(50).
023700*    CURRENT CALENDAR MONTH, CCYYMM, SET ONCE AT STARTUP BY
023800*    100-GET-RUN-DATE AND NEVER CHANGED AGAIN DURING THE RUN --
023900*    A JOB THAT SPANS MIDNIGHT ON THE LAST DAY OF THE MONTH
024000*    STILL USES THE MONTH IT STARTED IN
024100     05 WS-CURRENT-CCYYMM           PIC 9(6) VALUE 0.
024200*    SET PER TRANSACTION BY 220-ACCUMULATE-USER-TOTALS -- DRIVES
024300*    WHETHER THIS TRANSACTION'S CARBON COUNTS TOWARD THE MONTH-
024400*    TO-DATE TOTAL
024500     05 WS-THIS-MONTH-SW            PIC X(1) VALUE "N".
024600        88 THIS-MONTH-TXN VALUE "Y".
024700     05 FILLER                      PIC X(01) VALUE SPACE.
024800
024900*    RUN-CLOCK FIELDS, ACCEPTED ONCE AT STARTUP BY
025000*    100-GET-RUN-DATE
025100 01  SYSTEM-DATE-AND-TIME.
025200     05  CURRENT-DATE.
025300         10  CURRENT-YEAR            PIC 9(2).
025400         10  CURRENT-MONTH           PIC 9(2).
025500         10  CURRENT-DAY             PIC 9(2).
025600     05  CURRENT-TIME.
025700         10  CURRENT-HOUR            PIC 9(2).
025800         10  CURRENT-MINUTE          PIC 9(2).
025900         10  CURRENT-SECOND          PIC 9(2).
026000*        HUNDREDTHS OF A SECOND -- ACCEPTED BUT NEVER PRINTED
026100*        ANYWHERE ON THE REGISTER, KEPT FOR SYMMETRY WITH THE
026200*        OTHER THREE PROGRAMS
026300         10  CURRENT-HNDSEC          PIC 9(2).
026400*    FIXED AT 20 -- SEE THE CR0100 CHANGE-LOG NOTE, THIS RUN
026500*    NEVER SHIPPED BEFORE Y2K SO THE CENTURY IS NEVER WINDOWED
026600     05  WS-CENTURY                  PIC 9(2) VALUE 20.
026700     05  FILLER                      PIC X(01) VALUE SPACE.
026800
026900*    RUN-LEVEL COUNTERS -- NOT CURRENTLY PRINTED ON ANY REPORT,
027000*    KEPT FOR AN OPERATOR DISPLAY IF ONE IS EVER ADDED
027100 01  RUN-TOTALS.
027200     05  NUM-TRAN-PAIRS          PIC S9(9)   COMP-3   VALUE +0.
027300     05  NUM-USERS-WRITTEN       PIC S9(9)   COMP-3   VALUE +0.
027400     05  NUM-KEY-MISMATCHES      PIC S9(9)   COMP-3   VALUE +0.
027500     05  FILLER                  PIC X(01) VALUE SPACE.
027600
027700******************************************************************
027800* USER WORK TABLE -- ONE ENTRY PER DISTINCT TRN-USER-ID SEEN,    *
027900* BUILT INCREMENTALLY AS THE PAIRED FILES ARE READ.  NO SORT OF *
028000* EITHER INPUT FILE IS REQUIRED; THE TABLE IS SEARCHED LINEARLY *
028100* BY TRN-USER-ID ON EVERY TRANSACTION.                          *
028200******************************************************************
028300 01  USER-TABLE-AREA.
028400*    HIGH-WATER MARK OF ENTRIES ADDED BY 210-FIND-OR-ADD-USER,
028500*    ALSO THE NEXT FREE SUBSCRIPT WHEN A NEW USER IS APPENDED
028600     05  US-TABLE-COUNT          PIC S9(4) COMP-3   VALUE +0.
028700*    2000 DISTINCT USERS PER RUN IS WELL ABOVE THE CARD-HOLDER
028800*    COUNT THIS SHOP HAS EVER SEEN IN ONE NIGHT'S FEED
028900     05  US-WORK-TABLE OCCURS 2000 TIMES INDEXED BY US-IDX.
029000*        USER IDENTIFIER, MATCHED AGAINST TRN-USER-ID
029100         10  US-TBL-USER-ID        PIC X(36).
029200*        FIRST-CHARACTER/REST-OF-ID VIEW, ADDED SO AN ABEND
029300*        DUMP CAN SHOW WHETHER A USER ID CAME IN WITH A LEADING
029400*        SPACE OR OTHER JUNK CHARACTER
029500         10  US-TBL-USER-ID-R REDEFINES US-TBL-USER-ID.
029600             15  US-TBL-USER-1ST   PIC X(01).
029700             15  US-TBL-USER-REST  PIC X(35).
029800*        ALL-TIME CARBON TOTAL FOR THIS USER, ACCUMULATED BY
029900*        220-ACCUMULATE-USER-TOTALS ACROSS EVERY RUN
030000         10  US-TBL-TOTAL-CARBON   PIC S9(13)V9(2) COMP-3
030100                                                    VALUE +0.
030200*        MONTH-TO-DATE CARBON, RESET TO ZERO EACH TIME A NEW
030300*        USER ENTRY IS APPENDED AND ONLY INCREMENTED WHEN
030400*        THIS-MONTH-TXN IS TRUE.  THIS IS THE FIELD THE ECO-
030500*        SCORE THRESHOLD LADDER IN 810-SCORE-ONE-USER TESTS --
030600*        US-TBL-TOTAL-CARBON ABOVE NEVER FEEDS THE SCORE
030700         10  US-TBL-MONTHLY-CARBON PIC S9(13)V9(2) COMP-3
030800                                                    VALUE +0.
030900     05  FILLER                    PIC X(01) VALUE SPACE.
031000
031100*    RUN-WIDE CONSTANTS, NOT SUBJECT TO MAINTENANCE THROUGH ANY
031200*    MAINTENANCE FEED -- A BUDGET CHANGE REQUIRES A RECOMPILE
031300 01  WS-CONSTANTS.
031400*    THE MONTHLY CARBON BUDGET, IN GRAMS OF CO2 -- 100 KG, PER
031500*    THE CARBON DESK'S RUN SHEET.  CHANGING THIS REQUIRES A
031600*    RECOMPILE AND A RE-VERIFICATION OF THE THRESHOLD LADDER IN
031700*    810-SCORE-ONE-USER, SAME AS CR0312 DID IN 2012
031800     05  WS-CARBON-BUDGET        PIC S9(13)V9(2) COMP-3
031900                                            VALUE 100000.00.
032000     05  FILLER                  PIC X(01) VALUE SPACE.
032100
032200*        *******************
032300*            report lines
032400*        *******************
032500*    PAGE-ONE HEADER, WRITTEN ONCE BY 000-SETUP-RTN THROUGH THE
032600*    PATERR FILE
032700 01  RPT-HEADER1.
032800     05  FILLER                     PIC X(40)
032900               VALUE 'MONTHLY CARBON STATS REPORT       DATE: '.
033000*    MM/DD/YY BROKEN OUT SO 100-GET-RUN-DATE CAN MOVE THE
033100*    TWO-DIGIT SYSTEM-CLOCK FIELDS STRAIGHT ACROSS
033200     05  RPT-MM                     PIC 99.
033300     05  FILLER                     PIC X     VALUE '/'.
033400     05  RPT-DD                     PIC 99.
033500     05  FILLER                     PIC X     VALUE '/'.
033600     05  RPT-YY                     PIC 99.
033700     05  FILLER                     PIC X(55) VALUE SPACES.
033800
033900*    TWO-BYTE/PACKED-DECIMAL VIEW PAIR, CARRIED OVER FROM THE
034000*    SHOP'S ABEND-DIAGNOSTIC HABIT -- NOT CURRENTLY SET BY ANY
034100*    PARAGRAPH BELOW, KEPT FOR PARITY WITH THE OTHER THREE
034200*    PROGRAMS' ABEND-TEST PAIR
034300*    CHARACTER VIEW, AS IT ARRIVES FROM A DUMP OR DISPLAY
034400 01  ABEND-TEST-BYTE          PIC X(2).
034500*    NUMERIC REDEFINITION OF THE SAME TWO BYTES, FOR A PACKED
034600*    COMPARE AGAINST A KNOWN ABEND REASON CODE
034700 01  ABEND-TEST-N REDEFINES ABEND-TEST-BYTE PIC S9(3) COMP-3.
034800*    END OF WORKING-STORAGE SECTION
034900
035000 PROCEDURE DIVISION.
035100*
035200* For each transaction / transaction-carbon pair
035300*    find or add the owning user in the work table
035400*    accumulate all-time and (if this month) month-to-date
035500*       carbon onto that user's entry
035600* at end of both files
035700*    derive eco-score per user and write one stats record
035800*
035900*    MAINLINE -- SETUP, THEN PAIR-READ-AND-ACCUMULATE UNTIL THE
036000*    TRANSACTION FEED IS EXHAUSTED, THEN SCORE AND CLOSE DOWN
036100     PERFORM 000-SETUP-RTN THRU 000-EXIT.
036200
036300*    DRIVES ONE PAIRED TRANSACTION/TRANSACTION-CARBON RECORD AT
036400*    A TIME UNTIL THE TRANSACTION FEED HITS END OF FILE.  THE
036500*    CARBON FILE IS NOT INDEPENDENTLY TESTED FOR END OF FILE --
036600*    IT IS EXPECTED TO RUN OUT IN STEP WITH THE TRANSACTION FEED
036700     PERFORM 200-PROCESS-TRAN-PAIR THRU 200-EXIT
036800         UNTIL AT-TRAN-EOF.
036900
037000*    ALL ACCUMULATION IS DONE -- SCORE EVERY USER IN THE TABLE
037100*    AND WRITE THE OUTPUT FILE.  NOTHING BELOW THIS POINT READS
037200*    EITHER INPUT FILE AGAIN
037300     PERFORM 800-COMPUTE-ECO-SCORES THRU 800-EXIT.
037400
037500*    CLOSE DOWN -- NO FURTHER PROCESSING AFTER THIS PERFORM
037600     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
037700*    NORMAL END OF RUN -- RETURN-CODE IS ZERO UNLESS ONE OF THE
037800*    OPEN CHECKS IN 800-OPEN-FILES ALREADY FLAGGED A PROBLEM
037900     GOBACK.
038000
038100*    OPENS FILES, STAMPS THE REPORT HEADER, AND PRIMES BOTH
038200*    INPUT FILES WITH THEIR FIRST READ BEFORE THE MAIN
038300*    PROCESSING LOOP STARTS
038400 000-SETUP-RTN.
038500     DISPLAY '000-SETUP-RTN'.
038600     MOVE "000-SETUP-RTN" TO PARA-NAME.
038700     PERFORM 800-OPEN-FILES THRU 800-OPEN-EXIT.
038800     PERFORM 100-GET-RUN-DATE THRU 100-EXIT.
038900     WRITE CARBSTAT-REC-ERR FROM RPT-HEADER1 AFTER PAGE.
039000*    PRIME READ -- ONE RECORD FROM EACH INPUT FILE, SO THE MAIN
039100*    LOOP'S UNTIL TEST AND 200-PROCESS-TRAN-PAIR ALWAYS HAVE A
039200*    CURRENT RECORD TO WORK WITH
039300     PERFORM 110-READ-TRAN-FILE THRU 110-EXIT.
039400     PERFORM 120-READ-CARBON-FILE THRU 120-EXIT.
039500*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
039600 000-EXIT.
039700     EXIT.
039800
039900*    ACCEPTS THE SYSTEM CLOCK ONCE, BUILDS THE CCYYMM COMPARISON
040000*    KEY, AND STAMPS THE PAGE-ONE HEADER FIELDS
040100 100-GET-RUN-DATE.
040200     DISPLAY '100-GET-RUN-DATE'.
040300     MOVE "100-GET-RUN-DATE" TO PARA-NAME.
040400     ACCEPT CURRENT-DATE FROM DATE.
040500     ACCEPT CURRENT-TIME FROM TIME.
040600*    -------------------------------------------------------
040700*    CURRENT CALENDAR MONTH, EXPRESSED CCYYMM, USED TO TELL
040800*    A MONTH-TO-DATE TRANSACTION FROM AN OLDER ONE BELOW.
040900*    WS-CENTURY IS FIXED AT 20 -- THE SHOP'S Y2K REMEDIATION
041000*    NEVER HAD TO WINDOW THIS FIELD BECAUSE THE CARBON-STATS
041100*    RUN DID NOT EXIST UNTIL WELL AFTER Y2K.
041200*    -------------------------------------------------------
041300     MOVE WS-CENTURY    TO WS-CURRENT-CCYYMM (1:2).
041400     MOVE CURRENT-YEAR  TO WS-CURRENT-CCYYMM (3:2).
041500     MOVE CURRENT-MONTH TO WS-CURRENT-CCYYMM (5:2).
041600*    REPORT HEADER DATE FIELDS -- SEPARATE FROM THE CCYYMM BUILT
041700*    ABOVE SINCE THE PRINTED HEADER USES MM/DD/YY, NOT CCYYMM
041800     MOVE CURRENT-MONTH TO RPT-MM.
041900     MOVE CURRENT-DAY   TO RPT-DD.
042000     MOVE CURRENT-YEAR  TO RPT-YY.
042100*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
042200 100-EXIT.
042300     EXIT.
042400
042500*    READS ONE RECORD FROM THE CARD-TRANSACTION FEED.  ANY
042600*    STATUS OTHER THAN '00' (GOOD READ) OR '10' (END OF FILE)
042700*    IS A HARD ERROR AND ALSO FORCES END OF FILE
042800 110-READ-TRAN-FILE.
042900     DISPLAY '110-READ-TRAN-FILE'.
043000     MOVE "110-READ-TRAN-FILE" TO PARA-NAME.
043100     READ TRANSACTION-FILE
043200       AT END MOVE 'Y' TO TRAN-EOF-SW.
043300     IF NOT TRAN-FOUND AND NOT TRAN-EOF
043400         MOVE 'ERROR ON TRANSACTION FILE READ' TO ABEND-REASON
043500         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
043600         MOVE 'Y' TO TRAN-EOF-SW
043700     END-IF.
043800*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
043900 110-EXIT.
044000     EXIT.
044100
044200*    READS ONE RECORD FROM CARBCALC'S TRANSACTION-CARBON OUTPUT.
044300*    END OF FILE HERE IS NOT ITSELF AN ERROR -- THE TWO FILES
044400*    ARE EXPECTED TO REACH END OF FILE TOGETHER, AND
044500*    200-PROCESS-TRAN-PAIR ONLY CALLS THIS WHEN TRAN-EOF-SW IS
044600*    STILL OFF
044700 120-READ-CARBON-FILE.
044800     DISPLAY '120-READ-CARBON-FILE'.
044900     MOVE "120-READ-CARBON-FILE" TO PARA-NAME.
045000     READ TRANSACTION-CARBON-FILE
045100       AT END CONTINUE.
045200     IF NOT CARBIN-FOUND AND NOT CARBIN-EOF
045300         MOVE 'ERROR ON CARBON FILE READ' TO ABEND-REASON
045400         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
045500     END-IF.
045600*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
045700 120-EXIT.
045800     EXIT.
045900
046000******************************************************************
046100* 200-PROCESS-TRAN-PAIR -- CARBCALC WROTE TRANSACTION-CARBON-    *
046200* FILE IN THE SAME ORDER IT READ TRANSACTION-FILE, SO THE TWO    *
046300* FILES ARE PAIRED ONE FOR ONE HERE WITHOUT A SORT STEP.  A KEY  *
046400* MISMATCH MEANS THE TWO FILES WERE NOT PRODUCED BY THE SAME     *
046500* CARBCALC RUN -- REPORTED AND SKIPPED, NOT TREATED AS FATAL.    *
046600******************************************************************
046700 200-PROCESS-TRAN-PAIR.
046800     MOVE "200-PROCESS-TRAN-PAIR" TO PARA-NAME.
046900     MOVE 'N' TO KEY-MISMATCH-SW.
047000     IF TRN-ID NOT = TC-TRN-ID
047100*        KEYS DO NOT LINE UP -- LOG IT AND MOVE ON, DO NOT
047200*        ACCUMULATE ANYTHING FOR THIS PAIR
047300         MOVE 'Y' TO KEY-MISMATCH-SW
047400         ADD 1 TO NUM-KEY-MISMATCHES
047500         MOVE 'TRN-ID / TC-TRN-ID KEY MISMATCH' TO ABEND-REASON
047600         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
047700     ELSE
047800*        KEYS LINE UP -- FIND OR CREATE THE USER ENTRY, THEN
047900*        ROLL THIS TRANSACTION'S CARBON ONTO IT
048000         ADD 1 TO NUM-TRAN-PAIRS
048100         PERFORM 210-FIND-OR-ADD-USER THRU 210-EXIT
048200         PERFORM 220-ACCUMULATE-USER-TOTALS THRU 220-EXIT
048300     END-IF.
048400*    ADVANCE BOTH FILES TOGETHER FOR THE NEXT PAIR
048500     PERFORM 110-READ-TRAN-FILE THRU 110-EXIT.
048600     IF NOT AT-TRAN-EOF
048700         PERFORM 120-READ-CARBON-FILE THRU 120-EXIT
048800     END-IF.
048900*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
049000 200-EXIT.
049100     EXIT.
049200
049300******************************************************************
049400* 210-FIND-OR-ADD-USER -- LINEAR SEARCH OF THE WORK TABLE; NEW   *
049500* USERS ARE APPENDED AT THE NEXT FREE SLOT.                      *
049600******************************************************************
049700 210-FIND-OR-ADD-USER.
049800     MOVE "210-FIND-OR-ADD-USER" TO PARA-NAME.
049900     MOVE 'N' TO USER-FOUND-SW.
050000*    OUT-OF-LINE PERFORM THAT STOPS VARYING THE INDEX THE
050100*    MOMENT A MATCH SETS USER-FOUND-SW
050200     PERFORM 212-SEARCH-USER-TABLE THRU 212-EXIT
050300             VARYING US-IDX FROM 1 BY 1
050400             UNTIL US-IDX > US-TABLE-COUNT OR USER-IN-TABLE.
050500     IF USER-IN-TABLE
050600         GO TO 210-EXIT
050700     END-IF.
050800*    NOT FOUND -- APPEND A NEW ENTRY AT THE NEXT FREE SUBSCRIPT,
050900*    ZEROED OUT.  NO BOUNDS CHECK AGAINST THE 2000-ENTRY TABLE
051000*    LIMIT, SAME AS THE OTHER THREE PROGRAMS' WORK TABLES
051100     ADD 1 TO US-TABLE-COUNT.
051200     SET US-IDX TO US-TABLE-COUNT.
051300     MOVE US-TABLE-COUNT TO WS-USER-MATCHED-IDX.
051400     MOVE TRN-USER-ID TO US-TBL-USER-ID (US-IDX).
051500     MOVE +0          TO US-TBL-TOTAL-CARBON (US-IDX).
051600     MOVE +0          TO US-TBL-MONTHLY-CARBON (US-IDX).
051700*    FALL-THROUGH TARGET, ALSO THE GO TO TARGET ABOVE AND THE
051800*    THRU LIMIT ON THE CALLING PERFORM
051900 210-EXIT.
052000     EXIT.
052100
052200******************************************************************
052300* 212-SEARCH-USER-TABLE -- BODY OF THE 210 LINEAR SEARCH.  THE
052400* MATCHED SLOT IS CAPTURED INTO WS-USER-MATCHED-IDX BECAUSE THE
052500* VARYING INDEX ITSELF STEPS ONE SLOT PAST THE MATCH BY THE TIME
052600* THE OUT-OF-LINE PERFORM'S UNTIL TEST STOPS THE LOOP.
052700******************************************************************
052800 212-SEARCH-USER-TABLE.
052900     IF US-TBL-USER-ID (US-IDX) = TRN-USER-ID
053000         MOVE 'Y' TO USER-FOUND-SW
053100         MOVE US-IDX TO WS-USER-MATCHED-IDX
053200     END-IF.
053300*    FALL-THROUGH/THRU-LIMIT TARGET -- NOTHING TO DO HERE
053400 212-EXIT.
053500     EXIT.
053600
053700*    ADDS THIS TRANSACTION'S CARBON ONTO THE MATCHED USER'S
053800*    ALL-TIME TOTAL, AND ONTO THE MONTH-TO-DATE TOTAL IF THE
053900*    TRANSACTION FALLS IN THE CURRENT CALENDAR MONTH
054000 220-ACCUMULATE-USER-TOTALS.
054100     MOVE "220-ACCUMULATE-USER-TOTALS" TO PARA-NAME.
054200*    ALL-TIME TOTAL ALWAYS GROWS, REGARDLESS OF WHAT MONTH THE
054300*    TRANSACTION FELL IN
054400     ADD TC-CARBON-VALUE-G
054500         TO US-TBL-TOTAL-CARBON (WS-USER-MATCHED-IDX).
054600     MOVE 'N' TO WS-THIS-MONTH-SW.
054700     IF TRN-DATE-CCYYMM = WS-CURRENT-CCYYMM
054800         MOVE 'Y' TO WS-THIS-MONTH-SW
054900     END-IF.
055000*    MONTH-TO-DATE TOTAL ONLY GROWS WHEN THE SWITCH ABOVE SAYS
055100*    THE TRANSACTION BELONGS TO THE CURRENT RUN MONTH
055200     IF THIS-MONTH-TXN
055300         ADD TC-CARBON-VALUE-G
055400             TO US-TBL-MONTHLY-CARBON (WS-USER-MATCHED-IDX)
055500     END-IF.
055600*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
055700 220-EXIT.
055800     EXIT.
055900
056000******************************************************************
056100* 800-COMPUTE-ECO-SCORES -- ONE PASS OVER THE FINISHED USER      *
056200* TABLE.  PERCENTAGE IS MONTHLY-CARBON OVER THE FIXED BUDGET,    *
056300* SCALE 4, ROUNDED HALF-UP; THE THRESHOLD LADDER BELOW IS        *
056400* EVALUATED TOP TO BOTTOM, FIRST MATCH WINS.                     *
056500******************************************************************
056600 800-COMPUTE-ECO-SCORES.
056700     DISPLAY '800-COMPUTE-ECO-SCORES'.
056800     MOVE "800-COMPUTE-ECO-SCORES" TO PARA-NAME.
056900     PERFORM 810-SCORE-ONE-USER THRU 810-EXIT
057000             VARYING US-IDX FROM 1 BY 1
057100             UNTIL US-IDX > US-TABLE-COUNT.
057200*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
057300 800-EXIT.
057400     EXIT.
057500
057600******************************************************************
057700* 810-SCORE-ONE-USER -- BODY OF THE 800 PASS.  NO FOUND-FLAG
057800* EXIT IN THIS LOOP, SO THE USUAL OUT-OF-LINE-PERFORM INDEX
057900* SHIFT DOES NOT APPLY -- EVERY SLOT IS SCORED AND WRITTEN.
058000******************************************************************
058100 810-SCORE-ONE-USER.
058200*    MOVE THE FOUR BASE FIELDS INTO THE OUTPUT RECORD BEFORE
058300*    DERIVING THE PERCENTAGE AND SCORE BELOW
058400     MOVE US-TBL-USER-ID (US-IDX)        TO US-USER-ID
058500     MOVE US-TBL-TOTAL-CARBON (US-IDX)   TO US-TOTAL-CARBON
058600     MOVE US-TBL-MONTHLY-CARBON (US-IDX) TO US-MONTHLY-CARBON
058700     MOVE WS-CARBON-BUDGET               TO US-CARBON-BUDGET
058800*    PERCENTAGE OF BUDGET CONSUMED THIS MONTH, ROUNDED HALF-UP
058900*    PER CR0301 -- A USER WITH NO TRANSACTIONS THIS MONTH GETS
059000*    A PERCENTAGE OF ZERO, NOT A DIVIDE EXCEPTION
059100     COMPUTE US-CARBON-PCT ROUNDED =
059200             US-MONTHLY-CARBON / WS-CARBON-BUDGET
059300*    LADDER IS EVALUATED TOP TO BOTTOM -- A USER OVER 125% OF
059400*    BUDGET SCORES ZERO, A USER AT OR UNDER 50% SCORES 100
059500     EVALUATE TRUE
059600*        WORST BAND -- MORE THAN A QUARTER OVER BUDGET
059700         WHEN US-CARBON-PCT > 1.25
059800             MOVE 0   TO US-ECO-SCORE
059900*        OVER BUDGET BUT NOT BY MORE THAN A QUARTER
060000         WHEN US-CARBON-PCT > 1.00
060100             MOVE 25  TO US-ECO-SCORE
060200*        UNDER BUDGET BUT OVER THREE-QUARTERS OF IT
060300         WHEN US-CARBON-PCT > 0.75
060400             MOVE 50  TO US-ECO-SCORE
060500*        UNDER THREE-QUARTERS, OVER HALF
060600         WHEN US-CARBON-PCT > 0.50
060700             MOVE 75  TO US-ECO-SCORE
060800*        BEST BAND -- AT OR UNDER HALF OF BUDGET
060900         WHEN OTHER
061000             MOVE 100 TO US-ECO-SCORE
061100     END-EVALUATE
061200     PERFORM 850-WRITE-STATS-FILE THRU 850-EXIT.
061300*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
061400 810-EXIT.
061500     EXIT.
061600
061700*    WRITES ONE USER-CARBON-STATS RECORD -- THE FIELDS WERE
061800*    ALREADY MOVED INTO THE OUTPUT RECORD BY 810-SCORE-ONE-USER
061900*    ABOVE BEFORE THIS PARAGRAPH IS PERFORMED
062000 850-WRITE-STATS-FILE.
062100     WRITE USER-CARBON-STATS-RECORD.
062200*    GOOD WRITE JUST BUMPS THE RUN COUNTER -- A BAD WRITE FALLS
062300*    THROUGH TO THE COMMON ERROR PARAGRAPH
062400     IF USTATOUT-OK
062500         ADD 1 TO NUM-USERS-WRITTEN
062600     ELSE
062700         MOVE 'ERROR WRITING USER CARBON STATS FILE'
062800                                     TO ABEND-REASON
062900         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
063000     END-IF.
063100*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE
063200 850-EXIT.
063300     EXIT.
063400
063500*    OPENS ALL FOUR FILES SELECTED ABOVE.  A BAD OPEN ON EITHER
063600*    INPUT FILE IS LOGGED BUT ONLY THE TRANSACTION FILE FAILURE
063700*    FORCES END OF FILE -- A BAD OPEN ON THE CARBON FILE LEAVES
063800*    THE MAIN LOOP RUNNING WITH NO CARBON DATA TO PAIR AGAINST,
063900*    CARRIED OVER AS-IS FROM CALCCOST
064000 800-OPEN-FILES.
064100*    TWO INPUT, TWO OUTPUT -- OPENED TOGETHER SO A BAD OPEN ON
064200*    ANY ONE OF THEM IS CAUGHT BEFORE THE FIRST READ OR WRITE
064300     OPEN INPUT  TRANSACTION-FILE
064400                 TRANSACTION-CARBON-FILE
064500          OUTPUT USER-CARBON-STATS-FILE
064600                 PATERR.
064700     IF NOT TRAN-FOUND
064800         MOVE 'ERROR OPENING TRANSACTION FILE' TO ABEND-REASON
064900         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
065000         MOVE 'Y' TO TRAN-EOF-SW
065100     END-IF.
065200     IF NOT CARBIN-FOUND
065300         MOVE 'ERROR OPENING TRANSACTION CARBON FILE'
065400                                    TO ABEND-REASON
065500         PERFORM 890-REPORT-BAD-STATUS THRU 890-EXIT
065600     END-IF.
065700*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ON EVERY CALLING
065800*    PERFORM THAT REFERENCES 800-OPEN-FILES THRU 800-OPEN-EXIT
065900 800-OPEN-EXIT.
066000     EXIT.
066100
066200*    COMMON ERROR-REPORTING PARAGRAPH -- WHATEVER THE CALLER
066300*    MOVED INTO ABEND-REASON BEFORE THE PERFORM IS PRINTED TO
066400*    THE PATERR FILE AND ALSO DISPLAYED TO THE JOB LOG
066500 890-REPORT-BAD-STATUS.
066600*    SWITCH IS CHECKED NOWHERE IN THIS PROGRAM TODAY BUT IS SET
066700*    ANYWAY, CONSISTENT WITH THE REST OF THE CALCCOST FAMILY
066800     MOVE 'Y' TO ERROR-FOUND-SW.
066900     MOVE SPACES TO ERR-MSG-STAT.
067000     MOVE ABEND-REASON TO ERR-MSG-STAT.
067100     WRITE CARBSTAT-REC-ERR.
067200     DISPLAY ABEND-REASON.
067300*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ON EVERY CALLING
067400*    PERFORM THAT REFERENCES 890-REPORT-BAD-STATUS THRU 890-EXIT
067500 890-EXIT.
067600     EXIT.
067700
067800*    END-OF-RUN CLOSE OF ALL FOUR FILES OPENED IN 800-OPEN-FILES
067900*    -- NO FILE-STATUS CHECK ON THE CLOSES, CONSISTENT WITH HOW
068000*    THIS SHOP HANDLES END-OF-RUN CLEANUP ELSEWHERE
068100 900-CLOSE-FILES.
068200     CLOSE TRANSACTION-FILE.
068300     CLOSE TRANSACTION-CARBON-FILE.
068400*    USER STATS CLOSES HERE -- THIS IS THE FILE CARBBRK READS
068500*    NEXT IN THE NIGHTLY CHAIN
068600     CLOSE USER-CARBON-STATS-FILE.
068700     CLOSE PATERR.
068800*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE -- LAST
068900*    PARAGRAPH IN THE PROGRAM
069000 900-EXIT.
069100     EXIT.
