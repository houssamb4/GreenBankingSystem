000100******************************************************************
000200* COPYBOOK:  CFACTREC                                             *
000300* TITLE   :  Emission-Factor Master Record                        *
000400*                                                                  *
000500* AUTHOR  :  D. STOUT                                             *
000600* INSTALLATION. ECOBANK DATA PROCESSING CENTER.                   *
000700* DATE-WRITTEN.  03/11/97.                                        *
000800*                                                                  *
000900* ONE RECORD PER SPENDING CATEGORY.  CF-CATEGORY IS THE UNIQUE    *
001000* KEY.  THIS RUNTIME HAS NO ISAM SUPPORT SO THE FILE IS CARRIED   *
001100* AS A PLAIN SEQUENTIAL FILE AND LOADED WHOLE INTO A WORKING-     *
001200* STORAGE OCCURS TABLE AT THE START OF EACH RUN (SEE CF-TABLE IN  *
001300* CARBCALC AND CARBFACT) -- THE FILE ITSELF IS NEVER READ         *
001400* RANDOMLY.                                                       *
001500*                                                                  *
001600* CHANGE LOG                                                      *
001700* ----------                                                      *
001800* 03/11/97  DWS  0000  ORIGINAL LAYOUT                            *
001900* 01/06/99  RTM  0133  Y2K REVIEW -- NO DATE FIELDS ON THIS       *
002000*                      RECORD, NO CHANGE REQUIRED                 *
002100* 06/19/04  PKL  0219  CF-EMISSION-FACTOR WIDENED TO 4 DECIMALS   *
002200*                      TO MATCH THE GRAMS-PER-CURRENCY-UNIT SCALE *
002300*                      USED BY THE CARBON DESK                    *
002400******************************************************************
002500 01  CARBON-FACTOR-RECORD.
002600*    -------------------------------------------------------    *
002700*    CF-CATEGORY IS STORED UPPER-CASE.  CARBFACT (THE MASTER     *
002800*    MAINTENANCE RUN) DOES NOT UPPER-CASE ON LOOKUP -- A CALLER  *
002900*    THAT SUBMITS A MIXED-CASE CATEGORY ON A MAINTENANCE         *
003000*    TRANSACTION WILL INSERT A SECOND, DISTINCT ENTRY.  THIS IS  *
003100*    A KNOWN QUIRK, CARRIED FORWARD FROM THE ON-LINE SIDE OF THE *
003200*    APPLICATION, NOT A BUG IN THIS BATCH JOB.                   *
003300*    -------------------------------------------------------    *
003400     05  CF-CATEGORY                 PIC X(20).
003500     05  CF-CATEGORY-R REDEFINES CF-CATEGORY.
003600         10  CF-CATEGORY-1ST         PIC X(01).
003700         10  CF-CATEGORY-REST        PIC X(19).
003800*    -------------------------------------------------------    *
003900*    GRAMS OF CO2-EQUIVALENT PER UNIT OF LOCAL CURRENCY, 4       *
004000*    DECIMAL PLACES OF PRECISION.                                *
004100*    -------------------------------------------------------    *
004200     05  CF-EMISSION-FACTOR          PIC S9(06)V9(4) COMP-3.
004300     05  CF-DESCRIPTION              PIC X(60).
004400     05  FILLER                      PIC X(04).
004500******************************************************************
004600* END OF CFACTREC                                                 *
004700******************************************************************
