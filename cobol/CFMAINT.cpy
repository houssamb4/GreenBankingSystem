000100******************************************************************
000200* COPYBOOK:  CFMAINT                                              *
000300* TITLE   :  Emission-Factor Maintenance-Transaction Layout        *
000400*                                                                  *
000500* AUTHOR  :  D. STOUT                                             *
000600* INSTALLATION. ECOBANK DATA PROCESSING CENTER.                   *
000700* DATE-WRITTEN.  03/11/97.                                        *
000800*                                                                  *
000900* FEEDS CARBFACT.  ONE RECORD PER ADMIN REQUEST TO ADD OR CHANGE   *
001000* A CATEGORY'S EMISSION FACTOR.  NOT ONE OF THE FIVE FILES ON THE  *
001100* CARBON-STATS RUN SHEET -- THIS IS THE SMALL ADMIN-SIDE FEED     *
001200* THAT DRIVES THE MASTER-FILE REWRITE, CARRIED SEPARATELY SO THE  *
001300* MASTER ITSELF NEVER HAS TO BE OPENED FOR UPDATE BY TWO JOBS AT  *
001400* ONCE.                                                           *
001500*                                                                  *
001600* CHANGE LOG                                                      *
001700* ----------                                                      *
001800* 03/11/97  DWS  0000  ORIGINAL LAYOUT                            *
001900* 06/19/04  PKL  0219  CM-NEW-FACTOR WIDENED TO MATCH CFACTREC    *
002000******************************************************************
002100 01  CF-MAINT-RECORD.
002200*    -------------------------------------------------------    *
002300*    CM-CATEGORY IS COMPARED EXACTLY AS SUBMITTED -- CARBFACT    *
002400*    DOES NOT UPPER-CASE IT.  THIS MATCHES THE ON-LINE ADMIN     *
002500*    SCREEN, WHICH HAS NEVER UPPER-CASED THE FIELD EITHER.       *
002600*    -------------------------------------------------------    *
002700     05  CM-CATEGORY                 PIC X(20).
002800     05  CM-NEW-FACTOR               PIC S9(06)V9(4) COMP-3.
002900     05  CM-DESCRIPTION              PIC X(60).
003000     05  CM-DESCRIPTION-PRESENT      PIC X(01).
003100         88  CM-DESC-SUPPLIED        VALUE 'Y'.
003200         88  CM-DESC-OMITTED         VALUE 'N'.
003300     05  FILLER                      PIC X(03).
003400******************************************************************
003500* END OF CFMAINT                                                  *
003600******************************************************************
