000100******************************************************************
000200* COPYBOOK:  TRANREC                                             *
000300* TITLE   :  EcoBank Card-Transaction Input Layout                *
000400*                                                                  *
000500* AUTHOR  :  D. STOUT                                             *
000600* INSTALLATION. ECOBANK DATA PROCESSING CENTER.                   *
000700* DATE-WRITTEN.  03/11/97.                                        *
000800*                                                                  *
000900* ONE OCCURRENCE OF THIS LAYOUT PER CARD TRANSACTION PRESENTED    *
001000* BY THE "CARBON STATS" FEED.  RECORDS ARE PRESENTED IN THE ORDER  *
001100* THE FRONT-END POSTED THEM -- THIS COPYBOOK CARRIES NO SORT KEY  *
001200* AND CARBCALC/CARBSTAT/CARBBRK DO NOT REQUIRE ONE.               *
001300*                                                                  *
001400* CHANGE LOG                                                      *
001500* ----------                                                      *
001600* 03/11/97  DWS  0000  ORIGINAL LAYOUT                            *
001700* 08/22/98  DWS  0114  WIDENED TRN-MERCHANT FOR EUROPE ROLLOUT    *
001800* 01/06/99  RTM  0133  Y2K -- TRN-DATE CONFIRMED CCYYMMDD, NO     *
001900*                      2-DIGIT YEAR FIELDS REMAIN IN THIS RECORD  *
002000* 04/14/03  PKL  0201  ADDED TRN-CURRENCY 88-LEVELS FOR EURO DESK *
002100* 11/02/09  JSF  0288  NO FUNCTIONAL CHANGE -- RECOMPILE ONLY     *
002200******************************************************************
002300 01  TRANSACTION-RECORD.
002400*    -------------------------------------------------------    *
002500*    TRN-KEY IS THE TRANSACTION UUID ASSIGNED UPSTREAM BY THE    *
002600*    CARD-AUTHORIZATION SYSTEM.  OPAQUE TO THIS SHOP -- TREATED  *
002700*    AS A 36-BYTE ALPHANUMERIC TOKEN, NEVER AS A NUMBER.         *
002800*    -------------------------------------------------------    *
002900     05  TRN-KEY.
003000         10  TRN-ID                  PIC X(36).
003100     05  TRN-OWNER.
003200         10  TRN-USER-ID             PIC X(36).
003300*    -------------------------------------------------------    *
003400*    SPENDING CATEGORY AS ASSIGNED BY THE CARD-POSTING SYSTEM.   *
003500*    MAY ARRIVE MIXED CASE -- CARBCALC UPPER-CASES BEFORE ANY    *
003600*    FACTOR-TABLE LOOKUP IS ATTEMPTED.                           *
003700*    -------------------------------------------------------    *
003800     05  TRN-CATEGORY                PIC X(20).
003900     05  TRN-CATEGORY-R REDEFINES TRN-CATEGORY.
004000         10  TRN-CATEGORY-1ST        PIC X(01).
004100         10  TRN-CATEGORY-REST       PIC X(19).
004200*    -------------------------------------------------------    *
004300*    TRANSACTION AMOUNT, SHOP'S STANDARD MONEY PICTURE.          *
004400*    -------------------------------------------------------    *
004500     05  TRN-AMOUNT                  PIC S9(13)V9(2) COMP-3.
004600     05  TRN-CURRENCY                PIC X(03).
004700         88  TRN-CURR-EUR            VALUE 'EUR'.
004800         88  TRN-CURR-USD            VALUE 'USD'.
004900*    -------------------------------------------------------    *
005000*    TRN-DATE IS CCYYMMDD, POSTING DATE OF THE TRANSACTION.      *
005100*    -------------------------------------------------------    *
005200     05  TRN-DATE.
005300         10  TRN-DATE-CC             PIC 9(02).
005400         10  TRN-DATE-YY             PIC 9(02).
005500         10  TRN-DATE-MM             PIC 9(02).
005600         10  TRN-DATE-DD             PIC 9(02).
005700     05  TRN-DATE-R REDEFINES TRN-DATE.
005800         10  TRN-DATE-CCYYMM.
005810             15  TRN-DATE-CCYY       PIC 9(04).
005820             15  TRN-DATE-MM-R       PIC 9(02).
005900         10  TRN-DATE-DD-R           PIC 9(02).
006100     05  TRN-MERCHANT                PIC X(40).
006200     05  TRN-DESCRIPTION             PIC X(60).
006250*    -------------------------------------------------------    *
006260*    THE FIELDS ABOVE TOTAL THE FULL 211-BYTE RECORD PER THE     *
006270*    CARBON-STATS RUN SHEET -- NO ROOM LEFT FOR A TRAILING       *
006280*    FILLER PAD ON THIS ONE.                                     *
006290*    -------------------------------------------------------    *
006400******************************************************************
006500* END OF TRANREC                                                  *
006600******************************************************************
