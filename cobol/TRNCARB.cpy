000100******************************************************************
000200* COPYBOOK:  TRNCARB                                              *
000300* TITLE   :  Transaction Carbon-Footprint Output Layout            *
000400*                                                                  *
000500* AUTHOR  :  D. STOUT                                             *
000600* INSTALLATION. ECOBANK DATA PROCESSING CENTER.                   *
000700* DATE-WRITTEN.  03/11/97.                                        *
000800*                                                                  *
001000* WRITTEN BY CARBCALC, ONE RECORD PER TRANSACTION READ.  READ     *
001100* BACK BY CARBSTAT AND CARBBRK IN THE SAME ORDER CARBCALC WROTE   *
001200* IT, PAIRED AGAINST TRANREC BY TC-TRN-ID = TRN-ID.               *
001300*                                                                  *
001400* CHANGE LOG                                                      *
001500* ----------                                                      *
001600* 03/11/97  DWS  0000  ORIGINAL LAYOUT                            *
001700* 06/19/04  PKL  0219  TC-CARBON-VALUE-G WIDENED TO MATCH THE     *
001800*                      REVISED TRN-AMOUNT SCALE                   *
001900******************************************************************
002000 01  TRANSACTION-CARBON-RECORD.
002100     05  TC-TRN-ID                   PIC X(36).
002200     05  TC-CARBON-VALUE-G           PIC S9(13)V9(2) COMP-3.
002300*    -------------------------------------------------------    *
002400*    TC-CALC-METHOD IS ALWAYS 'FACTOR_BASED' OUT OF THIS JOB.    *
002500*    THE FLAT POSTING-TIME FIGURE (SEE CARBCALC PARAGRAPH        *
002600*    335-POSTING-TIME-CARBON) IS NOT CARRIED ON THIS RECORD --   *
002700*    IT NEVER WAS ADDED TO THIS LAYOUT AND THE DESK HAS NOT      *
002800*    ASKED FOR IT.                                               *
002900*    -------------------------------------------------------    *
003000     05  TC-CALC-METHOD              PIC X(20).
003100         88  TC-METHOD-FACTOR-BASED  VALUE 'FACTOR_BASED'.
003200     05  FILLER                      PIC X(01).
003300******************************************************************
003400* END OF TRNCARB                                                  *
003500******************************************************************
