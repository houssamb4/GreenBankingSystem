000100******************************************************************
000200* COPYBOOK:  USRSTAT                                              *
000300* TITLE   :  User Monthly Carbon-Budget / Eco-Score Output         *
000400*                                                                  *
000500* AUTHOR  :  J. SAYLES                                            *
000600* INSTALLATION. ECOBANK DATA PROCESSING CENTER.                   *
000700* DATE-WRITTEN.  03/11/97.                                        *
000800*                                                                  *
000900* ONE RECORD PER USER, WRITTEN AT END OF THE CARBSTAT RUN.  FEEDS  *
001000* THE "CARBON STATS" PANEL OF THE ON-LINE APPLICATION -- THIS JOB  *
001100* ONLY PRODUCES THE FLAT FILE, IT DOES NOT TALK TO THE ON-LINE     *
001200* SIDE.                                                            *
001300*                                                                  *
001400* CHANGE LOG                                                      *
001500* ----------                                                      *
001600* 03/11/97  JS   0000  ORIGINAL LAYOUT                            *
001700* 06/19/04  PKL  0219  WIDENED CARBON TOTALS TO MATCH TRNCARB     *
001800* 09/02/11  JSF  0301  ADDED US-ECO-SCORE THRESHOLD COMMENTARY    *
001900******************************************************************
002000 01  USER-CARBON-STATS-RECORD.
002100     05  US-USER-ID                  PIC X(36).
002200     05  US-TOTAL-CARBON             PIC S9(13)V9(2) COMP-3.
002300     05  US-MONTHLY-CARBON           PIC S9(13)V9(2) COMP-3.
002400*    -------------------------------------------------------    *
002500*    US-CARBON-BUDGET IS A FIXED SHOP CONSTANT -- 100000.00      *
002600*    GRAMS (100 KG) PER USER PER CALENDAR MONTH.  CARRIED ON     *
002700*    THE RECORD SO A DOWNSTREAM REPORT NEVER HAS TO GUESS WHAT   *
002800*    BUDGET WAS IN FORCE WHEN THE RUN WAS MADE.                  *
002900*    -------------------------------------------------------    *
003000     05  US-CARBON-BUDGET            PIC S9(13)V9(2) COMP-3.
003100     05  US-CARBON-PCT               PIC S9(03)V9(4) COMP-3.
003200*    -------------------------------------------------------    *
003300*    US-ECO-SCORE -- 0/25/50/75/100, DERIVED FROM US-CARBON-PCT  *
003400*    IN CARBSTAT PARAGRAPH 800-COMPUTE-ECO-SCORES.  OVER BUDGET  *
003500*    BY MORE THAN 25% SCORES ZERO; AT HALF BUDGET OR BETTER      *
003600*    SCORES A PERFECT 100.                                       *
003700*    -------------------------------------------------------    *
003800     05  US-ECO-SCORE                PIC S9(03) COMP-3.
003850*    THE FIELDS ABOVE ACCOUNT FOR THE FULL 66-BYTE RECORD, TO     *
003860*    THE BYTE, PER THE CARBON-STATS RUN SHEET -- NO ROOM LEFT    *
003870*    FOR A TRAILING FILLER PAD ON THIS ONE.                      *
004000******************************************************************
004100* END OF USRSTAT                                                  *
004200******************************************************************
