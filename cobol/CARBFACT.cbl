000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF ECOBANK DATA PROCESSING CTR  * 00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400****************************************************************  00000400
000500* PROGRAM   :  CARBFACT                                        *  00000500
000600*                                                               * 00000600
000700* AUTHOR    :  D. STOUT                                        *  00000700
000800* INSTALLATION.  ECOBANK DATA PROCESSING CENTER.                * 00000800
000900* DATE-WRITTEN.  03/11/97.                                      * 00000900
001000* DATE-COMPILED.                                                * 00001000
001100* SECURITY.  ECOBANK INTERNAL USE ONLY -- NOT FOR DISTRIBUTION. * 00001100
001200*                                                               * 00001200
001300* MASTER-MAINTENANCE RUN FOR THE CARBON-FACTOR FILE.  READS A   * 00001300
001400* SMALL STREAM OF ADMIN-SUBMITTED FACTOR CHANGES AND APPLIES    * 00001400
001500* THEM AGAINST THE CARBON-FACTOR MASTER -- REPLACE IN PLACE IF  * 00001500
001600* THE CATEGORY ALREADY EXISTS, OTHERWISE INSERT A NEW ENTRY.    * 00001600
001700* THE WHOLE MASTER IS REWRITTEN AT END OF RUN; THERE IS NO      * 00001700
001800* INDEXED-FILE SUPPORT ON THIS RUNTIME SO THE UPDATE IS DONE    * 00001800
001900* AGAINST AN IN-MEMORY COPY, THE SAME WAY CARBCALC READS IT.    * 00001900
002000*                                                               * 00002000
002100* THIS IS A GROWN-UP VERSION OF THE OLD SAM1 TRANSACTION/       * 00002100
002200* MASTER UPDATE LAB -- THE ADD/REPLACE/DELETE KEYED-UPDATE      * 00002200
002300* SHAPE CARRIES OVER, TRIMMED TO ADD/REPLACE ONLY (THIS FEED    * 00002300
002400* HAS NO DELETE TRANSACTION).                                  *  00002400
002500*                                                               * 00002500
002600* RUN FREQUENCY:  AS NEEDED, WHENEVER THE CARBON DESK SUBMITS   * 00002600
002700* FACTOR CHANGES -- NOT A NIGHTLY RUN LIKE CARBCALC/CARBSTAT/   * 00002700
002800* CARBBRK.  MUST RUN BEFORE CARBCALC'S NEXT SCHEDULED RUN SO    * 00002800
002900* THE NEW FACTORS ARE IN PLACE WHEN IT PRELOADS THE MASTER.     * 00002900
003000****************************************************************  00003000
003100*                                                               * 00003100
003200* CHANGE LOG                                                    * 00003200
003300* ----------                                                    * 00003300
003400* 03/11/97  DWS  CR0100  ORIGINAL PROGRAM -- UPSERT AGAINST THE * 00003400
003500*                        CARBON-FACTOR MASTER                   * 00003500
003600* 01/06/99  RTM  CR0133  Y2K REVIEW -- NO DATE FIELDS ON EITHER * 00003600
003700*                        RECORD, NO CHANGE REQUIRED             * 00003700
003800* 06/19/04  PKL  CR0219  CF-EMISSION-FACTOR / CM-NEW-FACTOR     * 00003800
003900*                        WIDENED TO 4 DECIMALS                  * 00003900
004000* 02/28/12  JSF  CR0312  CATEGORY LOOKUP CONFIRMED CASE-        * 00004000
004100*                        SENSITIVE PER CARBON DESK -- DO NOT    * 00004100
004200*                        UPPER-CASE CM-CATEGORY, EVEN THOUGH    * 00004200
004300*                        CARBCALC DOES UPPER-CASE ON ITS SIDE   * 00004300
004400* 01/15/15  CDN  CR0355  CODING-STANDARDS AUDIT -- ADDED        * 00004400
004500*                        TRAILING FILLER PADS TO EVERY WORKING- * 00004500
004600*                        STORAGE GROUP AND PULLED THE TWO       * 00004600
004700*                        COMMONEST SWITCHES AND THE MATCHED-    * 00004700
004800*                        INDEX SAVE-AREA OUT TO 77-LEVEL ITEMS  * 00004800
004900* 09/04/19  TAQ  CR0388  REMOVED SPECIAL-NAMES/CONFIGURATION    * 00004900
005000*                        SECTION -- THIS PROGRAM NEVER USED ANY * 00005000
005100*                        OF THE ENTRIES IN IT, CARRIED OVER     * 00005100
005200*                        UNUSED FROM THE SAM1 LAB IT GREW FROM  * 00005200
005300* 04/22/21  TAQ  CR0401  WIDENED PROGRAM COMMENTARY PER THE     * 00005300
005400*                        CENTER-WIDE DOCUMENTATION STANDARD --  * 00005400
005500*                        NO LOGIC CHANGED, PARAGRAPH BANNERS    * 00005500
005600*                        AND FIELD-LEVEL NOTES ADDED THROUGHOUT * 00005600
005700* 11/03/22  TAQ  CR0425  CR0388 REMOVED THESE IN ERROR --       * 00005700
005800*                        RESTORED THE CONFIGURATION SECTION AND * 00005800
005900*                        ADDED SPECIAL-NAMES; SHOP STANDARD     * 00005900
006000*                        REQUIRES BOTH ON EVERY PROGRAM WHETHER * 00006000
006100*                        OR NOT THE ENTRIES ARE REFERENCED      * 00006100
006200****************************************************************  00006200
006300 IDENTIFICATION DIVISION.                                         00006300
006400 PROGRAM-ID.  CARBFACT.                                           00006400
006500 AUTHOR.      D. STOUT.                                           00006500
006600 INSTALLATION.  ECOBANK DATA PROCESSING CENTER.                   00006600
006700 DATE-WRITTEN.  03/11/97.                                         00006700
006800 DATE-COMPILED.                                                   00006800
006900 SECURITY.  ECOBANK INTERNAL USE ONLY -- NOT FOR DISTRIBUTION.    00006900
007000****************************************************************  00007000
007100 ENVIRONMENT DIVISION.                                            00007100
007200*    CONFIGURATION SECTION RESTORED PER CR0425 -- NEITHER         00007200
007300*    PARAGRAPH BELOW IS REFERENCED ANYWHERE IN THIS PROGRAM, BUT  00007300
007400*    THE SHOP STANDARD REQUIRES THE SECTION ON EVERY PROGRAM      00007400
007500 CONFIGURATION SECTION.                                           00007500
007600 SOURCE-COMPUTER. IBM-370.                                        00007600
007700 OBJECT-COMPUTER. IBM-370.                                        00007700
007800*    PRINT-DEVICE MNEMONIC, CARRIED ON EVERY PROGRAM PER SHOP     00007800
007900*    STANDARD -- THIS PROGRAM'S REPORT WRITES USE AFTER PAGE      00007900
008000*    DIRECTLY, SO C01 ITSELF IS NEVER NAMED IN A WRITE STATEMENT  00008000
008100 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               00008100
008200 INPUT-OUTPUT SECTION.                                            00008200
008300*                                                               * 00008300
008400* FILE-CONTROL -- FOUR FILES: THE CARBON-FACTOR MASTER IN, THE  * 00008400
008500* REWRITTEN MASTER OUT, THE ADMIN MAINTENANCE FEED IN, AND THE  * 00008500
008600* PRINTED MAINTENANCE REPORT.  ALL FOUR SEQUENTIAL; NO ISAM.    * 00008600
008700 FILE-CONTROL.                                                    00008700
008800*    CURRENT CARBON-FACTOR MASTER, READ WHOLE AT START OF RUN     00008800
008900     SELECT CARBON-FACTOR-FILE  ASSIGN TO CFACTMST                00008900
009000         ACCESS IS SEQUENTIAL                                     00009000
009100         FILE STATUS  IS  WS-CFACTMST-STATUS.                     00009100
009200                                                                  00009200
009300*    REWRITTEN MASTER, WRITTEN WHOLE AT END OF RUN -- THIS SHOP   00009300
009400*    REPLACES THE OLD MASTER WITH THIS FILE AS A SEPARATE STEP    00009400
009500     SELECT CARBON-FACTOR-OUT   ASSIGN TO CFACTNEW                00009500
009600         ACCESS IS SEQUENTIAL                                     00009600
009700         FILE STATUS  IS  WS-CFACTNEW-STATUS.                     00009700
009800                                                                  00009800
009900*    ADMIN-SUBMITTED FACTOR CHANGES, ONE RECORD PER CATEGORY      00009900
010000     SELECT CF-MAINT-FILE       ASSIGN TO CFMAINT                 00010000
010100         ACCESS IS SEQUENTIAL                                     00010100
010200         FILE STATUS  IS  WS-CFMAINT-STATUS.                      00010200
010300                                                                  00010300
010400*    PRINTED MAINTENANCE REPORT AND END-OF-RUN STATS PAGE --      00010400
010500*    SPOOLED TO THE OUTPUT CLASS THE OPERATOR SETS UP IN THE      00010500
010600*    RUN JCL, NOT HARD-CODED HERE                                 00010600
010700     SELECT REPORT-FILE         ASSIGN TO CFACTRPT                00010700
010800         FILE STATUS  IS  WS-REPORT-STATUS.                       00010800
010900****************************************************************  00010900
011000 DATA DIVISION.                                                   00011000
011100 FILE SECTION.                                                    00011100
011200                                                                  00011200
011300*    INPUT -- CURRENT CARBON-FACTOR MASTER (SEE CFACTREC COPYBOOK)00011300
011400 FD  CARBON-FACTOR-FILE                                           00011400
011500     RECORDING MODE IS F.                                         00011500
011600 COPY CFACTREC.                                                   00011600
011700                                                                  00011700
011800*    OUTPUT -- REWRITTEN CARBON-FACTOR MASTER, SAME LAYOUT AS     00011800
011900*    CFACTREC ABOVE BUT MOVED THROUGH A FLAT 90-BYTE GROUP        00011900
012000*    RATHER THAN COPYING THE RECORD LAYOUT A SECOND TIME          00012000
012100 FD  CARBON-FACTOR-OUT                                            00012100
012200     RECORDING MODE IS F.                                         00012200
012300 01  CFACT-OUT-REC               PIC X(90).                       00012300
012400                                                                  00012400
012500*    INPUT -- ADMIN MAINTENANCE FEED (SEE CFMAINT COPYBOOK),      00012500
012600*    BUILT BY THE CARBON DESK'S OWN SPREADSHEET-TO-FLAT-FILE TOOL 00012600
012700 FD  CF-MAINT-FILE                                                00012700
012800     RECORDING MODE IS F.                                         00012800
012900 COPY CFMAINT.                                                    00012900
013000                                                                  00013000
013100*    OUTPUT -- PRINTED MAINTENANCE REGISTER, 132-BYTE LINE        00013100
013200 FD  REPORT-FILE                                                  00013200
013300     RECORDING MODE IS F.                                         00013300
013400 01  REPORT-RECORD               PIC X(132).                      00013400
013500****************************************************************  00013500
013600 WORKING-STORAGE SECTION.                                         00013600
013700***************************************************************** 00013700
013800* 77-LEVEL STANDALONE SWITCHES/SUBSCRIPT -- SAME FLAT DECLARATION 00013800
013900* HABIT THIS SHOP'S OLDER PROGRAMS USE FOR END-OF-FILE/FOUND      00013900
014000* SWITCHES AND A TABLE-INDEX SAVE-AREA.                           00014000
014100***************************************************************** 00014100
014200*    END-OF-FILE SWITCH FOR THE ADMIN MAINTENANCE FEED            00014200
014300 77  WS-MAINT-EOF            PIC X     VALUE 'N'.                 00014300
014400     88  MAINT-AT-EOF                  VALUE 'Y'.                 00014400
014500*    SET WHEN 320-FIND-IN-TABLE LOCATES THE INCOMING CATEGORY     00014500
014600*    ALREADY ON THE MASTER -- DRIVES THE REPLACE-VS-INSERT FORK   00014600
014700*    IN 300-PROCESS-MAINT-TRANS                                   00014700
014800 77  WS-ENTRY-FOUND          PIC X     VALUE 'N'.                 00014800
014900     88  ENTRY-WAS-FOUND               VALUE 'Y'.                 00014900
015000*    SAVES THE SUBSCRIPT 322-SEARCH-FACTOR-TABLE MATCHED ON, SO   00015000
015100*    330-UPDATE-IN-PLACE CAN GO STRAIGHT BACK TO THAT ENTRY       00015100
015200 77  WS-MATCHED-IDX          PIC S9(4) COMP-3 VALUE +0.           00015200
015300****************************************************************  00015300
015400*                                                               * 00015400
015500 01  SYSTEM-DATE-AND-TIME.                                        00015500
015600*    RUN-DATE, ACCEPTED FROM THE SYSTEM CLOCK AT 000-MAIN START   00015600
015700     05  CURRENT-DATE.                                            00015700
015800         10  CURRENT-YEAR            PIC 9(2).                    00015800
015900         10  CURRENT-MONTH           PIC 9(2).                    00015900
016000         10  CURRENT-DAY             PIC 9(2).                    00016000
016100*    RUN-TIME, USED ONLY FOR THE STARTUP DISPLAY AND THE          00016100
016200*    REGISTER PAGE-ONE HEADER TIMESTAMP                           00016200
016300     05  CURRENT-TIME.                                            00016300
016400         10  CURRENT-HOUR            PIC 9(2).                    00016400
016500         10  CURRENT-MINUTE          PIC 9(2).                    00016500
016600         10  CURRENT-SECOND          PIC 9(2).                    00016600
016700*        HUNDREDTHS OF A SECOND -- ACCEPTED BUT NEVER PRINTED     00016700
016800*        ANYWHERE ON THE REGISTER                                 00016800
016900*        KEPT SOLELY FOR SYMMETRY WITH THE OTHER THREE PROGRAMS   00016900
017000         10  CURRENT-HNDSEC          PIC 9(2).                    00017000
017100     05  FILLER                      PIC X(01) VALUE SPACE.       00017100
017200*                                                               * 00017200
017300 01  WS-FIELDS.                                                   00017300
017400*    ONE FILE-STATUS BYTE PAIR PER SELECTED FILE, TESTED AFTER    00017400
017500*    EVERY OPEN/READ/WRITE AGAINST THAT FILE                      00017500
017600     05  WS-CFACTMST-STATUS      PIC X(2)  VALUE SPACES.          00017600
017700     05  WS-CFACTNEW-STATUS      PIC X(2)  VALUE SPACES.          00017700
017800     05  WS-CFMAINT-STATUS       PIC X(2)  VALUE SPACES.          00017800
017900     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00017900
018000     05  FILLER                  PIC X(01) VALUE SPACE.           00018000
018100*                                                               * 00018100
018200 01  WORK-VARIABLES.                                              00018200
018300*    BUILT BY 340-INSERT-NEW-ENTRY WHEN THE MAINTENANCE RECORD    00018300
018400*    DID NOT SUPPLY A DESCRIPTION OF ITS OWN -- SAME WIDTH AS     00018400
018500*    CF-TBL-DESC BELOW SO THE MOVE NEVER TRUNCATES                00018500
018600     05  WS-AUTO-DESC            PIC X(60) VALUE SPACES.          00018600
018700     05  FILLER                  PIC X(01) VALUE SPACE.           00018700
018800*                                                               * 00018800
018900 01  REPORT-TOTALS.                                               00018900
019000*    RUN-LEVEL COUNTERS, PRINTED BY 850-REPORT-MAINT-STATS.  NONE 00019000
019100*    OF THESE IS EVER RESET DURING THE RUN -- THEY ACCUMULATE     00019100
019200*    FROM RUN START TO RUN END AND ARE REINITIALIZED BY VALUE     00019200
019300*    CLAUSE ON NEXT EXECUTION                                     00019300
019400     05  NUM-MAINT-RECS          PIC S9(9)   COMP-3  VALUE +0.    00019400
019500     05  NUM-REPLACE-PROCESSED   PIC S9(9)   COMP-3  VALUE +0.    00019500
019600     05  NUM-INSERT-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.    00019600
019700     05  FILLER                  PIC X(01) VALUE SPACE.           00019700
019800*                                                               * 00019800
019900****************************************************************  00019900
020000* CARBON-FACTOR MASTER, LOADED WHOLE AT START AND REWRITTEN IN  * 00020000
020100* FULL AT END OF RUN -- THIS RUNTIME HAS NO ISAM SUPPORT SO THE * 00020100
020200* UPSERT IS DONE AGAINST THIS TABLE, NOT AGAINST THE FILE.      * 00020200
020300****************************************************************  00020300
020400 01  CF-TABLE-AREA.                                               00020400
020500*    HIGH-WATER MARK OF ENTRIES LOADED BY 205-READ-FACTOR-MASTER, 00020500
020600*    ALSO THE NEXT FREE SUBSCRIPT WHEN 340-INSERT-NEW-ENTRY ADDS  00020600
020700     05  CF-TABLE-COUNT          PIC S9(4) COMP-3 VALUE +0.       00020700
020800*    500 ENTRIES IS COMFORTABLY ABOVE THE LARGEST CATEGORY COUNT  00020800
020900*    THIS SHOP HAS EVER SEEDED THE FACTOR MASTER WITH             00020900
021000     05  CF-TABLE OCCURS 500 TIMES INDEXED BY CF-IDX.             00021000
021100*        CATEGORY NAME, MATCHED AGAINST CM-CATEGORY -- CASE-      00021100
021200*        SENSITIVE COMPARE, SEE THE 320-FIND-IN-TABLE BANNER.     00021200
021300*        20 BYTES HAS BEEN ENOUGH FOR EVERY CATEGORY NAME THE     00021300
021400*        CARBON DESK HAS EVER SUBMITTED                           00021400
021500         10  CF-TBL-CATEGORY     PIC X(20).                       00021500
021600*        FIRST-CHARACTER/REST-OF-NAME VIEW, ADDED SO AN ABEND     00021600
021700*        DUMP CAN SHOW WHETHER A CATEGORY NAME CAME IN WITH A     00021700
021800*        LEADING SPACE OR OTHER JUNK CHARACTER                    00021800
021900         10  CF-TBL-CATEGORY-R REDEFINES CF-TBL-CATEGORY.         00021900
022000             15  CF-TBL-CAT-1ST  PIC X(01).                       00022000
022100             15  CF-TBL-CAT-REST PIC X(19).                       00022100
022200*        EMISSION FACTOR, KG-CO2 PER CURRENCY UNIT OF TRN-AMOUNT. 00022200
022300*        4 DECIMAL PLACES SINCE CR0219 ABOVE                      00022300
022400         10  CF-TBL-FACTOR       PIC S9(06)V9(4) COMP-3.          00022400
022500*        FREE-TEXT DESCRIPTION, EITHER SUPPLIED ON THE            00022500
022600*        MAINTENANCE RECORD OR AUTO-GENERATED, SEE                00022600
022700*        340-INSERT-NEW-ENTRY                                     00022700
022800         10  CF-TBL-DESC         PIC X(60).                       00022800
022900     05  FILLER                  PIC X(01) VALUE SPACE.           00022900
023000*                                                               * 00023000
023100*        *******************                                      00023100
023200*            report lines                                         00023200
023300*        *******************                                      00023300
023400*    PAGE-ONE HEADER, CARRIES THE RUN DATE/TIME STAMPED BY        00023400
023500*    800-INIT-REPORT                                              00023500
023600 01  RPT-HEADER1.                                                 00023600
023700*    FIXED BANNER LITERAL -- PAGE-ONE TITLE LINE, NEVER CHANGED   00023700
023800*    AT RUN TIME                                                  00023800
023900     05  FILLER                     PIC X(40)                     00023900
024000               VALUE 'CARBON FACTOR MASTER MAINT REPORT  DATE: '. 00024000
024100*    MM/DD/YY BROKEN OUT SO 800-INIT-REPORT CAN MOVE THE          00024100
024200*    TWO-DIGIT SYSTEM-CLOCK FIELDS STRAIGHT ACROSS                00024200
024300     05  RPT-MM                     PIC 99.                       00024300
024400     05  FILLER                     PIC X     VALUE '/'.          00024400
024500     05  RPT-DD                     PIC 99.                       00024500
024600     05  FILLER                     PIC X     VALUE '/'.          00024600
024700     05  RPT-YY                     PIC 99.                       00024700
024800     05  FILLER                     PIC X(20)                     00024800
024900                    VALUE ' (mm/dd/yy)   TIME: '.                 00024900
025000*    HH:MM:SS, SAME TREATMENT AS THE DATE FIELDS ABOVE            00025000
025100     05  RPT-HH                     PIC 99.                       00025100
025200     05  FILLER                     PIC X     VALUE ':'.          00025200
025300     05  RPT-MIN                    PIC 99.                       00025300
025400     05  FILLER                     PIC X     VALUE ':'.          00025400
025500     05  RPT-SS                     PIC 99.                       00025500
025600     05  FILLER                     PIC X(55) VALUE SPACES.       00025600
025700*    ONE DETAIL LINE PER MAINTENANCE RECORD, WRITTEN BY           00025700
025800*    830-REPORT-MAINT-PROCESSED                                   00025800
025900 01  RPT-MAINT-DETAIL1.                                           00025900
026000*    'REPLACE   ' OR 'INSERT    ', MOVED IN BY THE PARAGRAPH      00026000
026100*    THAT HANDLED THIS RECORD                                     00026100
026200     05  RPT-ACTION                 PIC X(10).                    00026200
026300     05  FILLER                     PIC X(02) VALUE SPACES.       00026300
026400     05  RPT-MAINT-CATEGORY         PIC X(20).                    00026400
026500     05  FILLER                     PIC X(02) VALUE SPACES.       00026500
026600     05  RPT-MAINT-FACTOR           PIC ZZ9.9999.                 00026600
026700     05  FILLER                     PIC X(76) VALUE SPACES.       00026700
026800*    END-OF-RUN STATISTICS PAGE HEADER                            00026800
026900 01  RPT-STATS-HDR1.                                              00026900
027000*    FIXED BANNER LITERAL, 26 BYTES WIDE TO LINE UP WITH          00027000
027100*    RPT-STATS-LABEL BELOW                                        00027100
027200     05  FILLER PIC X(26) VALUE 'Factor Maintenance Totals:'.     00027200
027300     05  FILLER PIC X(106) VALUE SPACES.                          00027300
027400*    ONE LINE PER COUNTER IN REPORT-TOTALS ABOVE -- SAME LAYOUT   00027400
027500*    STYLE AS THE STATS GROUP IN THE OTHER THREE PROGRAMS         00027500
027600 01  RPT-STATS-DETAIL.                                            00027600
027700*    LITERAL LABEL MOVED IN BY 850-REPORT-MAINT-STATS, ONE PER    00027700
027800*    COUNTER -- NOT DRIVEN OFF A TABLE, EACH LINE IS ITS OWN MOVE 00027800
027900     05  RPT-STATS-LABEL     PIC X(26).                           00027900
028000     05  FILLER              PIC X(04)     VALUE SPACES.          00028000
028100*    ZERO-SUPPRESSED WITH COMMAS FOR READABILITY ON THE PRINTED   00028100
028200*    PAGE -- THE UNDERLYING COUNTER IS COMP-3, NOT EDITED         00028200
028300     05  RPT-STATS-COUNT     PIC ZZZ,ZZZ,ZZ9.                     00028300
028400     05  FILLER              PIC X(93)     VALUE SPACES.          00028400
028500*                                                               * 00028500
028600*    SIX-BYTE DIAGNOSTIC SNAPSHOT OF CM-CATEGORY, SET BEFORE      00028600
028700*    EVERY LOOKUP SO AN ABEND DUMP SHOWS THE OFFENDING CATEGORY   00028700
028800*    WITHOUT HAVING TO FIND THE MAINTENANCE RECORD ITSELF         00028800
028900 01  MAINT-KEY-DIAG           PIC X(6).                           00028900
029000*    TWO-BYTE/PACKED-DECIMAL VIEW PAIR, CARRIED OVER FROM THE     00029000
029100*    SAM1 ABEND-DIAGNOSTIC HABIT -- NOT CURRENTLY SET BY ANY      00029100
029200*    PARAGRAPH BELOW, KEPT FOR PARITY WITH THE OTHER THREE        00029200
029300*    PROGRAMS' ABEND-TEST PAIR                                    00029300
029400*    LEAVE IN PLACE UNLESS ALL FOUR PROGRAMS DROP IT TOGETHER     00029400
029500*    CHARACTER VIEW, AS IT ARRIVES FROM A DUMP OR DISPLAY         00029500
029600 01  ABEND-TEST-BYTE          PIC X(2).                           00029600
029700*    NUMERIC REDEFINITION OF THE SAME TWO BYTES, FOR A PACKED     00029700
029800*    COMPARE AGAINST A KNOWN ABEND REASON CODE                    00029800
029900 01  ABEND-TEST-N REDEFINES ABEND-TEST-BYTE PIC S9(3) COMP-3.     00029900
030000*    END OF WORKING-STORAGE SECTION -- EVERYTHING BELOW THIS      00030000
030100*    LINE IS PROCEDURE DIVISION LOGIC, NOT DATA DECLARATIONS      00030100
030200****************************************************************  00030200
030300 PROCEDURE DIVISION.                                              00030300
030400****************************************************************  00030400
030500                                                                  00030500
030600*    MAINLINE -- STAMP THE RUN CLOCK, OPEN FILES, LOAD THE        00030600
030700*    CURRENT MASTER, APPLY EVERY MAINTENANCE RECORD, REWRITE      00030700
030800*    THE MASTER, PRINT STATS, CLOSE DOWN                          00030800
030900 000-MAIN.                                                        00030900
031000*    STAMP THE RUN CLOCK ONCE, UP FRONT -- EVERY OTHER PARAGRAPH  00031000
031100*    THAT NEEDS THE DATE OR TIME READS IT FROM HERE               00031100
031200     ACCEPT CURRENT-DATE FROM DATE.                               00031200
031300     ACCEPT CURRENT-TIME FROM TIME.                               00031300
031400     DISPLAY 'CARBFACT STARTED DATE = ' CURRENT-MONTH '/'         00031400
031500            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00031500
031600     DISPLAY '                TIME = ' CURRENT-HOUR ':'           00031600
031700            CURRENT-MINUTE ':' CURRENT-SECOND.                    00031700
031800                                                                  00031800
031900*    OPEN FILES, STAMP THE REPORT HEADER, THEN PRELOAD THE        00031900
032000*    FACTOR TABLE -- IN THAT ORDER, BEFORE ANY MAINTENANCE        00032000
032100*    RECORD IS TOUCHED                                            00032100
032200     PERFORM 700-OPEN-FILES.                                      00032200
032300     PERFORM 800-INIT-REPORT.                                     00032300
032400*    THE TABLE MUST BE FULLY LOADED BEFORE ANY MAINTENANCE        00032400
032500*    RECORD IS PROCESSED, OR A REPLACE COULD MISS A CATEGORY      00032500
032600*    THAT HASN'T BEEN READ IN YET                                 00032600
032700     PERFORM 200-LOAD-FACTOR-MASTER.                              00032700
032800                                                                  00032800
032900*    DRIVE ONE MAINTENANCE RECORD AT A TIME UNTIL THE FEED IS     00032900
033000*    EXHAUSTED -- SEE 300-PROCESS-MAINT-TRANS FOR THE READ-THEN-  00033000
033100*    DISPATCH LOGIC                                               00033100
033200     PERFORM 300-PROCESS-MAINT-TRANS                              00033200
033300             UNTIL MAINT-AT-EOF.                                  00033300
033400                                                                  00033400
033500*    ALL UPDATES ARE IN THE TABLE NOW -- WRITE THE WHOLE TABLE    00033500
033600*    BACK OUT AS THE NEW MASTER BEFORE PRINTING STATS             00033600
033700     PERFORM 800-REWRITE-FACTOR-MASTER.                           00033700
033800*    STATS ARE PRINTED AFTER THE REWRITE, NOT BEFORE, SO THE      00033800
033900*    OPERATOR SEES THEM ONLY IF THE REWRITE ACTUALLY COMPLETED    00033900
034000     PERFORM 850-REPORT-MAINT-STATS.                              00034000
034100     PERFORM 790-CLOSE-FILES.                                     00034100
034200                                                                  00034200
034300*    NORMAL END OF RUN -- RETURN-CODE IS ZERO UNLESS ONE OF THE   00034300
034400*    OPEN CHECKS IN 700-OPEN-FILES ALREADY SET IT TO 16           00034400
034500     GOBACK.                                                      00034500
034600                                                                  00034600
034700*    LOADS THE ENTIRE CARBON-FACTOR MASTER INTO CF-TABLE BEFORE   00034700
034800*    ANY MAINTENANCE RECORD IS PROCESSED -- SEE THE TABLE BANNER  00034800
034900*    ABOVE FOR WHY THIS RUNS AS A SEQUENTIAL PRELOAD              00034900
035000 200-LOAD-FACTOR-MASTER.                                          00035000
035100*    LOOP READS UNTIL END OF FILE SETS STATUS '10', SEE           00035100
035200*    205-READ-FACTOR-MASTER BELOW.  AN EMPTY MASTER IS NOT        00035200
035300*    TREATED AS AN ERROR -- THE TABLE JUST STARTS AT ZERO ENTRIES 00035300
035400     PERFORM 205-READ-FACTOR-MASTER                               00035400
035500             UNTIL WS-CFACTMST-STATUS = '10'.                     00035500
035600                                                                  00035600
035700*    ONE MASTER RECORD PER CALL, APPENDED TO CF-TABLE BY          00035700
035800*    SUBSCRIPT CF-TABLE-COUNT/CF-IDX                              00035800
035900 205-READ-FACTOR-MASTER.                                          00035900
036000*    NO FILE-STATUS-OTHER-THAN-10 CHECK HERE -- A DAMAGED         00036000
036100*    FACTOR MASTER HAS NEVER BEEN SEEN IN PRODUCTION AND THIS     00036100
036200*    PARAGRAPH HAS NOT BEEN CHANGED TO GUARD AGAINST IT           00036200
036300     READ CARBON-FACTOR-FILE                                      00036300
036400       AT END MOVE '10' TO WS-CFACTMST-STATUS                     00036400
036500       NOT AT END                                                 00036500
036600*        APPEND TO THE TABLE AT THE NEXT FREE SUBSCRIPT           00036600
036700         ADD 1 TO CF-TABLE-COUNT                                  00036700
036800         SET CF-IDX TO CF-TABLE-COUNT                             00036800
036900         MOVE CF-CATEGORY        TO CF-TBL-CATEGORY (CF-IDX)      00036900
037000         MOVE CF-EMISSION-FACTOR TO CF-TBL-FACTOR (CF-IDX)        00037000
037100         MOVE CF-DESCRIPTION     TO CF-TBL-DESC (CF-IDX)          00037100
037200     END-READ.                                                    00037200
037300                                                                  00037300
037400*    READS ONE MAINTENANCE RECORD AND, IF NOT AT END, DRIVES IT   00037400
037500*    THROUGH FIND/REPLACE-OR-INSERT -- THE SAME READ-THEN-        00037500
037600*    PROCESS SHAPE THIS PROGRAM WAS GROWN FROM                    00037600
037700 300-PROCESS-MAINT-TRANS.                                         00037700
037800*    READ FIRST -- IF THAT READ HIT END OF FILE THE IF BELOW      00037800
037900*    SKIPS THE WHOLE PROCESSING CHAIN FOR THIS CALL               00037900
038000     PERFORM 310-READ-MAINT-FILE.                                 00038000
038100     IF NOT MAINT-AT-EOF                                          00038100
038200         ADD 1 TO NUM-MAINT-RECS                                  00038200
038300*        SNAPSHOT THE CATEGORY FOR AN ABEND DUMP BEFORE THE       00038300
038400*        LOOKUP BELOW HAS A CHANCE TO BLOW UP ON IT               00038400
038500         MOVE CM-CATEGORY TO MAINT-KEY-DIAG (1:6)                 00038500
038600         PERFORM 320-FIND-IN-TABLE                                00038600
038700         IF ENTRY-WAS-FOUND                                       00038700
038800             PERFORM 330-UPDATE-IN-PLACE                          00038800
038900         ELSE                                                     00038900
039000             PERFORM 340-INSERT-NEW-ENTRY                         00039000
039100         END-IF                                                   00039100
039200     END-IF.                                                      00039200
039300                                                                  00039300
039400*    FILE-STATUS HANDLING FOR THE MAINTENANCE FEED -- '00' IS A   00039400
039500*    GOOD READ, '10' IS END OF FILE, ANYTHING ELSE IS TREATED AS  00039500
039600*    A HARD ERROR AND ALSO FORCES END OF FILE SO THE RUN STOPS    00039600
039700*    CLEANLY INSTEAD OF LOOPING ON A BAD RECORD                   00039700
039800 310-READ-MAINT-FILE.                                             00039800
039900     READ CF-MAINT-FILE                                           00039900
040000       AT END MOVE 'Y' TO WS-MAINT-EOF.                           00040000
040100     EVALUATE WS-CFMAINT-STATUS                                   00040100
040200*        GOOD READ -- NOTHING TO DO                               00040200
040300        WHEN '00'                                                 00040300
040400             CONTINUE                                             00040400
040500*        END OF FILE -- ALREADY SET ABOVE, REPEATED HERE SO THE   00040500
040600*        EVALUATE IS THE SINGLE SOURCE OF TRUTH FOR THE SWITCH    00040600
040700        WHEN '10'                                                 00040700
040800             MOVE 'Y' TO WS-MAINT-EOF                             00040800
040900*        ANYTHING ELSE IS A HARD READ ERROR                       00040900
041000        WHEN OTHER                                                00041000
041100            DISPLAY 'ERROR ON MAINTENANCE FILE READ. RC: '        00041100
041200                    WS-CFMAINT-STATUS                             00041200
041300            MOVE 'Y' TO WS-MAINT-EOF                              00041300
041400     END-EVALUATE.                                                00041400
041500                                                                  00041500
041600****************************************************************  00041600
041700* 320-FIND-IN-TABLE -- EXACT-MATCH KEY LOOKUP, NOT UPPER-CASED. * 00041700
041800* THIS IS DELIBERATELY INCONSISTENT WITH CARBCALC'S LOOKUP,     * 00041800
041900* WHICH DOES UPPER-CASE -- CARRIED FORWARD AS-IS PER CR0312     * 00041900
042000* ABOVE, NOT TREATED AS A DEFECT IN THIS PROGRAM.               * 00042000
042100****************************************************************  00042100
042200 320-FIND-IN-TABLE.                                               00042200
042300     MOVE 'N' TO WS-ENTRY-FOUND.                                  00042300
042400*    OUT-OF-LINE PERFORM THAT STOPS VARYING THE INDEX THE         00042400
042500*    MOMENT A MATCH SETS WS-ENTRY-FOUND                           00042500
042600     PERFORM 322-SEARCH-FACTOR-TABLE THRU 322-EXIT                00042600
042700             VARYING CF-IDX FROM 1 BY 1                           00042700
042800             UNTIL CF-IDX > CF-TABLE-COUNT OR ENTRY-WAS-FOUND.    00042800
042900*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE               00042900
043000 320-FIND-EXIT.                                                   00043000
043100     EXIT.                                                        00043100
043200                                                                  00043200
043300*    ONE TABLE ENTRY PER CALL -- THE OUT-OF-LINE PERFORM VARYING  00043300
043400*    IN 320-FIND-IN-TABLE STOPS THE MOMENT THIS SETS              00043400
043500*    WS-ENTRY-FOUND, SO CF-IDX IS STILL POINTING AT THE MATCH     00043500
043600 322-SEARCH-FACTOR-TABLE.                                         00043600
043700*    EXACT-MATCH COMPARE ONLY -- NO UPPER-CASING, SEE THE         00043700
043800*    PARAGRAPH BANNER ABOVE                                       00043800
043900     IF CF-TBL-CATEGORY (CF-IDX) = CM-CATEGORY                    00043900
044000         MOVE 'Y'   TO WS-ENTRY-FOUND                             00044000
044100         MOVE CF-IDX TO WS-MATCHED-IDX                            00044100
044200     END-IF.                                                      00044200
044300*    FALL-THROUGH/THRU-LIMIT TARGET -- NOTHING TO DO HERE         00044300
044400 322-EXIT.                                                        00044400
044500     EXIT.                                                        00044500
044600                                                                  00044600
044700*    CATEGORY ALREADY ON THE MASTER -- OVERLAY ITS FACTOR, AND    00044700
044800*    ITS DESCRIPTION IF THE MAINTENANCE RECORD SUPPLIED ONE       00044800
044900 330-UPDATE-IN-PLACE.                                             00044900
045000*    FACTOR IS ALWAYS OVERLAID -- THAT IS THE WHOLE POINT OF A    00045000
045100*    REPLACE TRANSACTION                                          00045100
045200     MOVE CM-NEW-FACTOR TO CF-TBL-FACTOR (WS-MATCHED-IDX).        00045200
045300*    DESCRIPTION IS LEFT ALONE UNLESS THE MAINTENANCE RECORD      00045300
045400*    SUPPLIED A NEW ONE -- MOST REPLACE RECORDS ARE FACTOR-ONLY   00045400
045500     IF CM-DESC-SUPPLIED                                          00045500
045600         MOVE CM-DESCRIPTION TO CF-TBL-DESC (WS-MATCHED-IDX)      00045600
045700     END-IF.                                                      00045700
045800     ADD 1 TO NUM-REPLACE-PROCESSED.                              00045800
045900*    LITERAL IS PADDED TO 10 BYTES TO LINE UP WITH 'INSERT    '   00045900
046000*    BELOW ON THE PRINTED REGISTER                                00046000
046100     MOVE 'REPLACE   ' TO RPT-ACTION.                             00046100
046200     PERFORM 830-REPORT-MAINT-PROCESSED.                          00046200
046300                                                                  00046300
046400*    CATEGORY NOT FOUND -- APPEND A NEW ENTRY AT THE NEXT FREE    00046400
046500*    SUBSCRIPT.  IF NO DESCRIPTION WAS SUPPLIED, BUILD ONE SO     00046500
046600*    THE NEW MASTER RECORD IS NEVER LEFT BLANK                    00046600
046700 340-INSERT-NEW-ENTRY.                                            00046700
046800*    NO BOUNDS CHECK AGAINST THE 500-ENTRY TABLE LIMIT -- THE     00046800
046900*    CARBON DESK HAS NEVER COME CLOSE TO IT, SAME AS THE LOAD     00046900
047000*    IN 205-READ-FACTOR-MASTER ABOVE                              00047000
047100     ADD 1 TO CF-TABLE-COUNT.                                     00047100
047200     SET CF-IDX TO CF-TABLE-COUNT.                                00047200
047300     MOVE CM-CATEGORY   TO CF-TBL-CATEGORY (CF-IDX).              00047300
047400     MOVE CM-NEW-FACTOR TO CF-TBL-FACTOR (CF-IDX).                00047400
047500     IF CM-DESC-SUPPLIED                                          00047500
047600         MOVE CM-DESCRIPTION TO CF-TBL-DESC (CF-IDX)              00047600
047700     ELSE                                                         00047700
047800*        NO DESCRIPTION ON THE MAINTENANCE RECORD -- BUILD A      00047800
047900*        GENERIC ONE FROM THE CATEGORY NAME                       00047900
048000         MOVE SPACES TO WS-AUTO-DESC                              00048000
048100         STRING 'Auto-generated factor for ' DELIMITED BY SIZE    00048100
048200                CM-CATEGORY                  DELIMITED BY SIZE    00048200
048300                INTO WS-AUTO-DESC                                 00048300
048400         MOVE WS-AUTO-DESC TO CF-TBL-DESC (CF-IDX)                00048400
048500     END-IF.                                                      00048500
048600     ADD 1 TO NUM-INSERT-PROCESSED.                               00048600
048700     MOVE 'INSERT    ' TO RPT-ACTION.                             00048700
048800     PERFORM 830-REPORT-MAINT-PROCESSED.                          00048800
048900                                                                  00048900
049000*    WRITES THE WHOLE TABLE BACK OUT, ONE OUTPUT RECORD PER       00049000
049100*    ENTRY, IN TABLE ORDER -- ORIGINAL MASTER ORDER FOR UNTOUCHED 00049100
049200*    ENTRIES, APPENDED ORDER FOR NEWLY INSERTED ONES              00049200
049300 800-REWRITE-FACTOR-MASTER.                                       00049300
049400     PERFORM 810-WRITE-ONE-FACTOR-REC THRU 810-EXIT               00049400
049500             VARYING CF-IDX FROM 1 BY 1                           00049500
049600             UNTIL CF-IDX > CF-TABLE-COUNT.                       00049600
049700                                                                  00049700
049800*    ONE TABLE ENTRY PER CALL, MOVED BACK INTO THE CFACTREC       00049800
049900*    LAYOUT AND WRITTEN THROUGH THE FLAT CFACT-OUT-REC GROUP      00049900
050000 810-WRITE-ONE-FACTOR-REC.                                        00050000
050100     MOVE CF-TBL-CATEGORY (CF-IDX) TO CF-CATEGORY.                00050100
050200     MOVE CF-TBL-FACTOR (CF-IDX)   TO CF-EMISSION-FACTOR.         00050200
050300     MOVE CF-TBL-DESC (CF-IDX)     TO CF-DESCRIPTION.             00050300
050400     WRITE CFACT-OUT-REC FROM CARBON-FACTOR-RECORD.               00050400
050500     IF WS-CFACTNEW-STATUS NOT = '00'                             00050500
050600*        LOGGED BUT NOT FATAL -- CONSISTENT WITH HOW THIS SHOP    00050600
050700*        HANDLES A SINGLE BAD OUTPUT RECORD ELSEWHERE             00050700
050800         DISPLAY 'ERROR REWRITING CARBON FACTOR MASTER. RC:'      00050800
050900                 WS-CFACTNEW-STATUS                               00050900
051000     END-IF.                                                      00051000
051100*    FALL-THROUGH TARGET, ALSO THE THRU LIMIT ABOVE               00051100
051200 810-EXIT.                                                        00051200
051300     EXIT.                                                        00051300
051400                                                                  00051400
051500*    OPENS ALL FOUR FILES SELECTED ABOVE.  A BAD OPEN ON EITHER   00051500
051600*    THE FACTOR MASTER OR THE MAINTENANCE FEED IS FATAL AND       00051600
051700*    FORCES END OF FILE SO 000-MAIN'S PROCESSING LOOP NEVER       00051700
051800*    STARTS                                                       00051800
051900 700-OPEN-FILES.                                                  00051900
052000*    TWO INPUT FILES, TWO OUTPUT FILES -- OPENED TOGETHER SO A    00052000
052100*    BAD OPEN ON ANY ONE OF THEM IS CAUGHT BEFORE THE FIRST READ  00052100
052200     OPEN INPUT  CARBON-FACTOR-FILE                               00052200
052300                 CF-MAINT-FILE                                    00052300
052400          OUTPUT CARBON-FACTOR-OUT                                00052400
052500                 REPORT-FILE.                                     00052500
052600     IF WS-CFACTMST-STATUS NOT = '00'                             00052600
052700*        NOTHING TO MAINTAIN WITHOUT A FACTOR MASTER              00052700
052800       DISPLAY 'ERROR OPENING CARBON FACTOR MASTER. RC: '         00052800
052900               WS-CFACTMST-STATUS                                 00052900
053000       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00053000
053100       MOVE 16 TO RETURN-CODE                                     00053100
053200       MOVE 'Y' TO WS-MAINT-EOF                                   00053200
053300     END-IF.                                                      00053300
053400     IF WS-CFMAINT-STATUS NOT = '00'                              00053400
053500*        NO MAINTENANCE RECORDS TO APPLY -- SAME TREATMENT        00053500
053600       DISPLAY 'ERROR OPENING MAINTENANCE FILE. RC: '             00053600
053700               WS-CFMAINT-STATUS                                  00053700
053800       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00053800
053900       MOVE 16 TO RETURN-CODE                                     00053900
054000       MOVE 'Y' TO WS-MAINT-EOF                                   00054000
054100     END-IF.                                                      00054100
054200                                                                  00054200
054300*    END-OF-RUN CLOSE OF ALL FOUR FILES OPENED IN 700-OPEN-FILES  00054300
054400 790-CLOSE-FILES.                                                 00054400
054500*    NO FILE-STATUS CHECK ON THE CLOSES -- CONSISTENT WITH HOW    00054500
054600*    THIS SHOP HANDLES END-OF-RUN CLEANUP ELSEWHERE               00054600
054700     CLOSE CARBON-FACTOR-FILE.                                    00054700
054800*    NEW MASTER CLOSES HERE; THE OPERATOR'S OUTBOARD JCL STEP     00054800
054900*    PROMOTES IT OVER THE OLD ONE                                 00054900
055000     CLOSE CARBON-FACTOR-OUT.                                     00055000
055100     CLOSE CF-MAINT-FILE.                                         00055100
055200     CLOSE REPORT-FILE.                                           00055200
055300                                                                  00055300
055400*    STAMPS THE REGISTER PAGE-ONE HEADER WITH THE RUN DATE/TIME   00055400
055500*    ACCEPTED IN 000-MAIN AND PRINTS IT                           00055500
055600 800-INIT-REPORT.                                                 00055600
055700*    SAME DATE/TIME ACCEPTED IN 000-MAIN -- NOT RE-ACCEPTED HERE  00055700
055800*    SO THE HEADER STAMP MATCHES THE DISPLAY LINES AT STARTUP     00055800
055900     MOVE CURRENT-YEAR   TO RPT-YY.                               00055900
056000     MOVE CURRENT-MONTH  TO RPT-MM.                               00056000
056100     MOVE CURRENT-DAY    TO RPT-DD.                               00056100
056200     MOVE CURRENT-HOUR   TO RPT-HH.                               00056200
056300     MOVE CURRENT-MINUTE TO RPT-MIN.                              00056300
056400     MOVE CURRENT-SECOND TO RPT-SS.                               00056400
056500*    AFTER PAGE FORCES THIS TO THE TOP OF A FRESH PAGE EVEN IF    00056500
056600*    THE CARRIER HAS NOT ADVANCED SINCE THE LAST JOB              00056600
056700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00056700
056800                                                                  00056800
056900*    ONE DETAIL LINE PER MAINTENANCE RECORD -- THE REPORTED       00056900
057000*    FACTOR IS THE NEW VALUE, NOT WHATEVER IT REPLACED            00057000
057100 830-REPORT-MAINT-PROCESSED.                                      00057100
057200*    RPT-ACTION WAS ALREADY MOVED IN BY 330-UPDATE-IN-PLACE OR    00057200
057300*    340-INSERT-NEW-ENTRY BEFORE THIS PARAGRAPH IS PERFORMED      00057300
057400     MOVE CM-CATEGORY    TO RPT-MAINT-CATEGORY.                   00057400
057500     MOVE CM-NEW-FACTOR  TO RPT-MAINT-FACTOR.                     00057500
057600     WRITE REPORT-RECORD FROM RPT-MAINT-DETAIL1.                  00057600
057700                                                                  00057700
057800*    END-OF-RUN STATISTICS PAGE -- ONE LINE PER COUNTER IN        00057800
057900*    REPORT-TOTALS, IN THE ORDER THE COUNTERS ARE DECLARED        00057900
058000 850-REPORT-MAINT-STATS.                                          00058000
058100*    AFTER 2 LEAVES A BLANK LINE BELOW THE LAST DETAIL LINE       00058100
058200*    BEFORE THE STATS HEADER PRINTS                               00058200
058300*    NUM-MAINT-RECS = NUM-REPLACE-PROCESSED + NUM-INSERT-         00058300
058400*    PROCESSED ON A CLEAN RUN -- NOT CROSS-FOOTED HERE, BUT A     00058400
058500*    MISMATCH WOULD MEAN A RECORD FELL THROUGH 300-PROCESS-       00058500
058600*    MAINT-TRANS WITHOUT HITTING EITHER BRANCH                    00058600
058700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00058700
058800                                                                  00058800
058900*    COUNT OF MAINTENANCE RECORDS READ, REGARDLESS OF WHETHER     00058900
059000*    THEY TURNED INTO A REPLACE OR AN INSERT                      00059000
059100     MOVE 'MAINTENANCE RECS READ     ' TO RPT-STATS-LABEL.        00059100
059200     MOVE NUM-MAINT-RECS               TO RPT-STATS-COUNT.        00059200
059300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00059300
059400                                                                  00059400
059500*    CATEGORIES THAT ALREADY EXISTED AND WERE UPDATED IN PLACE    00059500
059600     MOVE 'REPLACED IN PLACE         ' TO RPT-STATS-LABEL.        00059600
059700     MOVE NUM-REPLACE-PROCESSED        TO RPT-STATS-COUNT.        00059700
059800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00059800
059900                                                                  00059900
060000*    CATEGORIES THAT DID NOT EXIST AND WERE APPENDED TO THE       00060000
060100*    TABLE -- A HIGH COUNT HERE IS WORTH A SECOND LOOK, SINCE     00060100
060200*    A NEW CATEGORY OFTEN MEANS A TYPO IN AN EXISTING ONE         00060200
060300     MOVE 'NEWLY INSERTED            ' TO RPT-STATS-LABEL.        00060300
060400     MOVE NUM-INSERT-PROCESSED         TO RPT-STATS-COUNT.        00060400
060500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00060500
060600*    END OF PROCEDURE DIVISION -- CONTROL RETURNS TO 000-MAIN,    00060600
060700*    WHICH CLOSES THE FILES AND ENDS THE RUN                      00060700
